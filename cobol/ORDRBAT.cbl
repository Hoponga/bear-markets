000100      ******************************************************************
000200      *    (c) 2009 BILLPRO SOFTWARE SERVICES, INC. ALL RIGHTS RESERVED*
000300      *                                                                *
000400      *    THIS IS UNPUBLISHED PROPRIETARY                             *
000500      *    SOURCE CODE OF BILLPRO SOFTWARE SERVICES, INC.              *
000600      *    THE COPYRIGHT NOTICE ABOVE DOES NOT                         *
000700      *    EVIDENCE ANY ACTUAL OR INTENDED                             *
000800      *    PUBLICATION OF SUCH SOURCE CODE.                            *
000900      *                                                                *
001000      * #ident "@(#) batch/PLAYMKT/ORDRBAT.cbl  $Revision: 1.9 $"      *
001100      * static char sccsid[] =                                        *
001200      *    "@(#) batch/PLAYMKT/ORDRBAT.cbl  $Revision: 1.9 $";         *
001300      ******************************************************************
001400       IDENTIFICATION DIVISION.
001500       PROGRAM-ID.    ORDRBAT.
001600       AUTHOR.        R T DECKER.
001700       INSTALLATION.  BILLPRO SOFTWARE SERVICES, INC.
001800       DATE-WRITTEN.  05/14/90.
001900       DATE-COMPILED.
002000       SECURITY.      BILLPRO INTERNAL USE ONLY - NOT FOR RELEASE
002100                       OUTSIDE THE TOKEN EXCHANGE PROJECT.
002200      ******************************************************************
002300      *    ORDRBAT  -  ORDER INTAKE, MINTING, MATCHING AND MARKET      *
002400      *                ORDER SWEEP BATCH                               *
002500      *                                                                *
002600      *    READS THE ORDER-TRANS TRANSACTION FILE AGAINST THE USERS,   *
002700      *    MARKETS, ORDERS AND POSITIONS MASTERS, REGISTERS NEW LIMIT  *
002800      *    ORDERS, RUNS THE SHARE-MINTING PASS, RUNS THE ORDERBOOK     *
002900      *    MATCHING PASS, SWEEPS MARKET ORDERS, CANCELS ORDERS AND     *
003000      *    REGISTERS NEW PLAYERS.  WRITES REWRITTEN MASTERS, THE       *
003100      *    TRADE JOURNAL AND THE RUN SUMMARY REPORT.                   *
003200      *                                                                *
003300      *    MAINTENANCE HISTORY                                        *
003400      *    ------------------------------------------------------     *
003500      *    1990-05-14 RTD  ORIGINAL PROGRAM - LIMIT ORDER INTAKE AND   *
003600      *                    VALIDATION ONLY (REQ 90-0061)               *
003700      *    1990-06-04 RTD  ADDED ORDERBOOK MATCHING PASS AND TRADE     *
003800      *                    JOURNAL OUTPUT                              *
003900      *    1991-02-19 RTD  ADDED ORD-SEQ ARRIVAL STAMPING FOR TIME     *
004000      *                    PRIORITY WITHIN A PRICE LEVEL (REQ 91-0042) *
004100      *    1992-10-01 RTD  ADDED SHARE-MINTING PASS FOR OPPOSING-SIDE  *
004200      *                    BUY ORDERS SUMMING TO 1.00 (REQ 92-0277)    *
004300      *    1993-11-30 CMK  ADDED MARKET-ORDER SWEEP (BUY BUDGET / SELL *
004400      *                    SHARE COUNT), REQ 93-0402                   *
004500      *    1994-07-28 CMK  ADDED ORDERBOOK SNAPSHOT AND MIDPOINT PASS, *
004600      *                    POSTED TO MKT-YES-PRICE / MKT-NO-PRICE      *
004700      *    1996-01-09 CMK  ADDED CANCEL-ORDER TRANSACTION TYPE "C"     *
004800      *    1996-05-03 CMK  ADDED NEW-USER REGISTRATION TRANSACTION     *
004900      *                    TYPE "N", INITIAL BALANCE 1000.00           *
005000      *    1999-03-11 PJH  Y2K REMEDIATION - SYSTEM DATE NOW WINDOWED  *
005100      *                    THROUGH WS-CENTURY-PIVOT BEFORE BEING       *
005200      *                    STAMPED ON ANY OUTPUT RECORD, LOG REQ       *
005300      *                    99-0114.  REGRESSION RUN CLEAN 1999-03-14.  *
005400      *    2004-06-22 CMK  MARKET-ORDER BUY NOW ATTEMPTS A SYNTHETIC   *
005500      *                    MINT AT BEST-BID-PLUS-ONE-CENT WHEN NO      *
005600      *                    RESTING ASK CAN BE SWEPT, REQ 04-0401       *
005700      *    2008-01-15 DLW  WIDENED ORDER-TABLE AND POSITION-TABLE TO   *
005800      *                    10,000 ENTRIES FOR THE FALL EXCHANGE BETA   *
005900      ******************************************************************
006000       ENVIRONMENT DIVISION.
006100       CONFIGURATION SECTION.
006200       SOURCE-COMPUTER.  USL-486.
006300       OBJECT-COMPUTER.  USL-486.
006400       SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
006500      *
006600       INPUT-OUTPUT SECTION.
006700       FILE-CONTROL.
006800           SELECT USER-OLD    ASSIGN TO USEROLD
006900               ORGANIZATION IS SEQUENTIAL
007000               FILE STATUS IS WS-USER-OLD-STAT.
007100           SELECT USER-NEW    ASSIGN TO USERNEW
007200               ORGANIZATION IS SEQUENTIAL
007300               FILE STATUS IS WS-USER-NEW-STAT.
007400           SELECT MARKET-OLD  ASSIGN TO MKTOLD
007500               ORGANIZATION IS SEQUENTIAL
007600               FILE STATUS IS WS-MKT-OLD-STAT.
007700           SELECT MARKET-NEW  ASSIGN TO MKTNEW
007800               ORGANIZATION IS SEQUENTIAL
007900               FILE STATUS IS WS-MKT-NEW-STAT.
008000           SELECT ORDER-OLD   ASSIGN TO ORDOLD
008100               ORGANIZATION IS SEQUENTIAL
008200               FILE STATUS IS WS-ORD-OLD-STAT.
008300           SELECT ORDER-NEW   ASSIGN TO ORDNEW
008400               ORGANIZATION IS SEQUENTIAL
008500               FILE STATUS IS WS-ORD-NEW-STAT.
008600           SELECT POSITION-OLD ASSIGN TO POSOLD
008700               ORGANIZATION IS SEQUENTIAL
008800               FILE STATUS IS WS-POS-OLD-STAT.
008900           SELECT POSITION-NEW ASSIGN TO POSNEW
009000               ORGANIZATION IS SEQUENTIAL
009100               FILE STATUS IS WS-POS-NEW-STAT.
009200           SELECT ORDER-TRANS ASSIGN TO ORDTRANS
009300               ORGANIZATION IS LINE SEQUENTIAL
009400               FILE STATUS IS WS-TRX-STAT.
009500           SELECT TRADE-OUT   ASSIGN TO TRADES
009600               ORGANIZATION IS SEQUENTIAL
009700               FILE STATUS IS WS-TRD-STAT.
009800           SELECT RUN-RPT     ASSIGN TO RUNRPT
009900               ORGANIZATION IS SEQUENTIAL
010000               FILE STATUS IS WS-RPT-STAT.
010100      *
010200       DATA DIVISION.
010300       FILE SECTION.
010400      *
010500       FD  USER-OLD
010600           LABEL RECORD IS STANDARD
010700           RECORD CONTAINS 80 CHARACTERS.
010800       01  USER-OLD-REC            PIC X(80).
010900      *
011000       FD  USER-NEW
011100           LABEL RECORD IS STANDARD
011200           RECORD CONTAINS 80 CHARACTERS.
011300       01  USER-NEW-REC            PIC X(80).
011400      *
011500       FD  MARKET-OLD
011600           LABEL RECORD IS STANDARD
011700           RECORD CONTAINS 100 CHARACTERS.
011800       01  MARKET-OLD-REC          PIC X(100).
011900      *
012000       FD  MARKET-NEW
012100           LABEL RECORD IS STANDARD
012200           RECORD CONTAINS 100 CHARACTERS.
012300       01  MARKET-NEW-REC          PIC X(100).
012400      *
012500       FD  ORDER-OLD
012600           LABEL RECORD IS STANDARD
012700           RECORD CONTAINS 80 CHARACTERS.
012800       01  ORDER-OLD-REC           PIC X(80).
012900      *
013000       FD  ORDER-NEW
013100           LABEL RECORD IS STANDARD
013200           RECORD CONTAINS 80 CHARACTERS.
013300       01  ORDER-NEW-REC           PIC X(80).
013400      *
013500       FD  POSITION-OLD
013600           LABEL RECORD IS STANDARD
013700           RECORD CONTAINS 60 CHARACTERS.
013800       01  POSITION-OLD-REC        PIC X(60).
013900      *
014000       FD  POSITION-NEW
014100           LABEL RECORD IS STANDARD
014200           RECORD CONTAINS 60 CHARACTERS.
014300       01  POSITION-NEW-REC        PIC X(60).
014400      *
014500       FD  ORDER-TRANS
014600           LABEL RECORD IS OMITTED.
014700       01  TRX-REC.
014800      *        TRX-TYPE: L=LIMIT ORDER  M=MARKET ORDER                *
014900      *                  C=CANCEL ORDER N=NEW-USER REGISTRATION       *
015000           05  TRX-TYPE             PIC X(1).
015100           05  TRX-ORD-ID           PIC X(12).
015200           05  TRX-MKT-ID           PIC X(12).
015300           05  TRX-USER-ID          PIC X(12).
015400           05  TRX-SIDE             PIC X(1).
015500           05  TRX-ORD-TYPE         PIC X(1).
015600           05  TRX-PRICE            PIC S9(1)V99.
015700           05  TRX-QTY              PIC S9(7).
015800           05  TRX-BUDGET           PIC S9(9)V99.
015900           05  TRX-USER-NAME        PIC X(30).
016000           05  TRX-USER-EMAIL       PIC X(25).
016100           05  FILLER               PIC X(5).
016200      *
016300       FD  TRADE-OUT
016400           LABEL RECORD IS STANDARD
016500           RECORD CONTAINS 80 CHARACTERS.
016600       01  TRADE-OUT-REC            PIC X(80).
016700      *
016800       FD  RUN-RPT
016900           LABEL RECORD IS OMITTED
017000           RECORD CONTAINS 132 CHARACTERS
017100           LINAGE IS 60 WITH FOOTING AT 55.
017200       01  RPT-LINE                 PIC X(132).
017300      *
017400       WORKING-STORAGE SECTION.
017500      ******************************************************************
017600      *    COPYBOOK RECORD WORKING AREAS                               *
017700      ******************************************************************
017800       01  USER-REC.
017900           COPY USRREC.
018000       01  MARKET-REC.
018100           COPY MKTREC.
018200       01  ORDER-REC.
018300           COPY ORDREC.
018400       01  POSN-REC.
018500           COPY POSREC.
018600       01  TRADE-REC.
018700           COPY TRDREC.
018800      ******************************************************************
018900      *    FILE STATUS FIELDS                                          *
019000      ******************************************************************
019100       01  WS-FILE-STATUSES.
019200           05  WS-USER-OLD-STAT     PIC X(2).
019300           05  WS-USER-NEW-STAT     PIC X(2).
019400           05  WS-MKT-OLD-STAT      PIC X(2).
019500           05  WS-MKT-NEW-STAT      PIC X(2).
019600           05  WS-ORD-OLD-STAT      PIC X(2).
019700           05  WS-ORD-NEW-STAT      PIC X(2).
019800           05  WS-POS-OLD-STAT      PIC X(2).
019900           05  WS-POS-NEW-STAT      PIC X(2).
020000           05  WS-TRX-STAT          PIC X(2).
020100           05  WS-TRD-STAT          PIC X(2).
020200           05  WS-RPT-STAT          PIC X(2).
020210           05  FILLER               PIC X(01).
020300      ******************************************************************
020400      *    SWITCHES                                                    *
020500      ******************************************************************
020600       01  WS-SWITCHES.
020700           05  WS-USER-EOF-SW       PIC X(1) VALUE "N".
020800               88  WS-USER-EOF               VALUE "Y".
020900           05  WS-MKT-EOF-SW        PIC X(1) VALUE "N".
021000               88  WS-MKT-EOF                VALUE "Y".
021100           05  WS-ORD-EOF-SW        PIC X(1) VALUE "N".
021200               88  WS-ORD-EOF                VALUE "Y".
021300           05  WS-POS-EOF-SW        PIC X(1) VALUE "N".
021400               88  WS-POS-EOF                VALUE "Y".
021500           05  WS-TRX-EOF-SW        PIC X(1) VALUE "N".
021600               88  WS-TRX-EOF                VALUE "Y".
021700           05  WS-VALID-SW          PIC X(1) VALUE "N".
021800               88  WS-ORDER-VALID            VALUE "Y".
021900           05  WS-FOUND-SW          PIC X(1) VALUE "N".
022000               88  WS-ROW-FOUND              VALUE "Y".
022010           05  FILLER               PIC X(01).
022100      ******************************************************************
022200      *    SYSTEM DATE - WINDOWED PER Y2K REMEDIATION REQ 99-0114      *
022300      ******************************************************************
022400       01  WS-SYS-DATE.
022500           05  WS-SYS-YY            PIC 99.
022600           05  WS-SYS-MM            PIC 99.
022700           05  WS-SYS-DD            PIC 99.
022710           05  FILLER               PIC X(01).
022800       01  WS-CENTURY-PIVOT         PIC 99 VALUE 50.
022900       01  WS-RUN-DATE              PIC 9(8).
023000       01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.
023100           05  WS-RUN-CCYY          PIC 9(4).
023200           05  WS-RUN-MM            PIC 9(2).
023300           05  WS-RUN-DD            PIC 9(2).
023400      ******************************************************************
023500      *    CONTROL COUNTERS AND ACCUMULATORS                           *
023600      ******************************************************************
023700       01  WS-CONTROLS.
023800           05  WS-NEXT-SEQ          PIC 9(7).
023900           05  WS-ACCEPTED-CNT      PIC S9(7)  COMP.
024000           05  WS-REJECTED-CNT      PIC S9(7)  COMP.
024100           05  WS-TRADES-CNT        PIC S9(7)  COMP.
024200           05  WS-MINTED-QTY        PIC S9(9)  COMP.
024300           05  WS-TOTAL-VOLUME      PIC S9(9)V99.
024400           05  WS-PAGE-CNT          PIC S9(4)  COMP VALUE 0.
024500           05  WS-LINE-CNT          PIC S9(4)  COMP VALUE 99.
024510           05  FILLER               PIC X(01).
024600      ******************************************************************
024700      *    IN-MEMORY MASTER TABLES                                     *
024800      ******************************************************************
024900       01  USER-TABLE.
025000           05  USER-TBL-CNT         PIC S9(4) COMP VALUE 0.
025100           05  USER-ENTRY OCCURS 2000 TIMES
025200                   INDEXED BY USER-IX.
025300               10  UT-ID            PIC X(12).
025400               10  UT-NAME          PIC X(30).
025500               10  UT-EMAIL         PIC X(25).
025600               10  UT-BAL           PIC S9(9)V99.
025700               10  UT-ADMIN         PIC X(1).
025800      *
025810           05  FILLER               PIC X(01).
025900       01  MARKET-TABLE.
026000           05  MKT-TBL-CNT          PIC S9(4) COMP VALUE 0.
026100           05  MARKET-ENTRY OCCURS 200 TIMES
026200                   INDEXED BY MKT-IX.
026300               10  MT-ID            PIC X(12).
026400               10  MT-TITLE         PIC X(40).
026500               10  MT-STATUS        PIC X(1).
026600               10  MT-OUTCOME       PIC X(1).
026700               10  MT-YES-PRICE     PIC S9(1)V99.
026800               10  MT-NO-PRICE      PIC S9(1)V99.
026900               10  MT-VOLUME        PIC S9(9)V99.
027000               10  MT-RSLV-DATE     PIC 9(8).
027100      *
027110           05  FILLER               PIC X(01).
027200       01  ORDER-TABLE.
027300           05  ORD-TBL-CNT          PIC S9(4) COMP VALUE 0.
027400           05  ORDER-ENTRY OCCURS 10000 TIMES
027500                   INDEXED BY ORD-IX.
027600               10  OT-ID            PIC X(12).
027700               10  OT-MKT-ID        PIC X(12).
027800               10  OT-USER-ID       PIC X(12).
027900               10  OT-SIDE          PIC X(1).
028000               10  OT-TYPE          PIC X(1).
028100               10  OT-PRICE         PIC S9(1)V99.
028200               10  OT-QTY           PIC S9(7).
028300               10  OT-FILLED        PIC S9(7).
028400               10  OT-STATUS        PIC X(1).
028500               10  OT-SEQ           PIC 9(7).
028600      *
028610           05  FILLER               PIC X(01).
028700       01  POSITION-TABLE.
028800           05  POS-TBL-CNT          PIC S9(4) COMP VALUE 0.
028900           05  POSITION-ENTRY OCCURS 10000 TIMES
029000                   INDEXED BY POS-IX.
029100               10  PT-USER-ID       PIC X(12).
029200               10  PT-MKT-ID        PIC X(12).
029300               10  PT-YES-SHARES    PIC S9(7).
029400               10  PT-NO-SHARES     PIC S9(7).
029500               10  PT-AVG-YES       PIC S9(1)V9(4).
029600               10  PT-AVG-NO        PIC S9(1)V9(4).
029650           05  FILLER               PIC X(01).
029700      *
029750      *        ORDERBOOK-LEVEL WORK TABLE FOR THE SNAPSHOT/MIDPOINT    *
029760      *        PASS (U5). REBUILT FOR THE CURRENT MARKET/SIDE EACH     *
029770      *        TIME - REMAINING QTY AGGREGATED BY PRICE LEVEL.         *
029780       01  OBL-TABLE.
029790           05  OBL-CNT              PIC S9(4) COMP VALUE 0.
029795           05  OBL-ENTRY OCCURS 100 TIMES
029796                   INDEXED BY OBL-IX.
029797               10  OBL-PRICE        PIC S9(1)V99.
029798               10  OBL-QTY          PIC S9(7) COMP.
029799           05  FILLER               PIC X(01).
029800      ******************************************************************
029810      *    INSUFFICIENT-FUNDS SKIP LIST FOR 5000/6100 (REQ 08-0933).   *
029820      *    A CANDIDATE THE OPPOSING PARTY CANNOT AFFORD IS LEFT OPEN/  *
029830      *    PARTIAL, NOT CANCELLED - IT IS PARKED HERE SO THE MATCH OR  *
029840      *    SWEEP PASS MOVES ON TO THE NEXT-BEST CANDIDATE INSTEAD OF   *
029850      *    STOPPING.  RESET FOR EACH INCOMING LIMIT OR MARKET ORDER.   *
029860      ******************************************************************
029870       01  WS-SKIP-TABLE.
029880           05  WS-SKIP-CNT          PIC S9(4) COMP VALUE 0.
029890           05  WS-SKIP-TBL OCCURS 200 TIMES
029900                   INDEXED BY WS-SKIP-IX
029910                   PIC S9(4) COMP.
029920           05  FILLER               PIC X(01).
029930      ******************************************************************
030700      *    WORK AREAS FOR THE CURRENT TRANSACTION                      *
030800      ******************************************************************
030900       01  WS-WORK-AREAS.
031000           05  WS-REJECT-REASON     PIC X(40).
031100           05  WS-CUR-IX            PIC S9(4) COMP.
031200           05  WS-CUR-MKT-IX        PIC S9(4) COMP.
031300           05  WS-CUR-USER-IX       PIC S9(4) COMP.
031400           05  WS-CUR-REMAINING     PIC S9(7) COMP.
031500           05  WS-BEST-IX           PIC S9(4) COMP.
031600           05  WS-PRICE-LIMIT       PIC S9(1)V99.
031700           05  WS-TRADE-QTY         PIC S9(7) COMP.
031800           05  WS-TRADE-PRICE       PIC S9(1)V99.
031900           05  WS-TRADE-VALUE       PIC S9(9)V99.
032000           05  WS-BUDGET-REMAIN     PIC S9(9)V99.
032100           05  WS-SHARES-REMAIN     PIC S9(7) COMP.
032200           05  WS-AFFORD-QTY        PIC S9(7) COMP.
032300           05  WS-SYN-PRICE         PIC S9(1)V99.
032400           05  WS-SYN-QTY           PIC S9(7) COMP.
032500           05  WS-MKT-TOT-SHR       PIC S9(7) COMP.
032600           05  WS-MKT-TOT-VAL       PIC S9(9)V99.
032700      *        POSITION-UPDATE PARAMETER AREA (SHARED 8000 PARAGRAPH)  *
032800           05  WS-PU-USER-ID        PIC X(12).
032900           05  WS-PU-MKT-ID         PIC X(12).
033000           05  WS-PU-SIDE           PIC X(1).
033100           05  WS-PU-QTY            PIC S9(7) COMP.
033200           05  WS-PU-PRICE          PIC S9(1)V9(4).
033300           05  WS-PU-IX             PIC S9(4) COMP.
033400      *        SNAPSHOT/MIDPOINT WORK FIELDS (U5)                      *
033500           05  WS-BEST-BID          PIC S9(1)V99.
033600           05  WS-BEST-ASK          PIC S9(1)V99.
033650           05  WS-MID-TYPE          PIC X(1).
033660           05  WS-LEVEL-FOUND-SW    PIC X(1) VALUE "N".
033670               88  WS-LEVEL-FOUND         VALUE "Y".
033675           05  WS-SKIP-FOUND-SW     PIC X(1) VALUE "N".
033676               88  WS-SKIP-FOUND          VALUE "Y".
033680           05  FILLER               PIC X(01).
033700      ******************************************************************
033800      *    RUN-REPORT LAYOUTS                                          *
033900      ******************************************************************
034000       01  RPT-TITLE-LINE.
034100           05  FILLER               PIC X(8)  VALUE "ORDRBAT ".
034200           05  FILLER               PIC X(30) VALUE
034300               "TOKEN EXCHANGE ORDER RUN     ".
034400           05  FILLER               PIC X(6)  VALUE "DATE: ".
034500           05  RPT-T-MM             PIC 99.
034600           05  FILLER               PIC X(1)  VALUE "/".
034700           05  RPT-T-DD             PIC 99.
034800           05  FILLER               PIC X(1)  VALUE "/".
034900           05  RPT-T-CCYY           PIC 9(4).
035000           05  FILLER               PIC X(76) VALUE SPACES.
035100       01  RPT-REJECT-LINE.
035200           05  FILLER               PIC X(3)  VALUE SPACES.
035300           05  FILLER               PIC X(8)  VALUE "REJECT: ".
035400           05  RPT-R-ORD-ID         PIC X(12).
035500           05  FILLER               PIC X(3)  VALUE SPACES.
035600           05  RPT-R-REASON         PIC X(40).
035700           05  FILLER               PIC X(66) VALUE SPACES.
035800       01  RPT-MKT-RESULT-LINE.
035900           05  FILLER               PIC X(3)  VALUE SPACES.
036000           05  FILLER               PIC X(7)  VALUE "MKTORD:".
036100           05  RPT-M-ORD-ID         PIC X(12).
036200           05  FILLER               PIC X(2)  VALUE SPACES.
036300           05  FILLER               PIC X(7)  VALUE "SHARES=".
036400           05  RPT-M-SHARES         PIC ZZZZZZ9.
036500           05  FILLER               PIC X(2)  VALUE SPACES.
036600           05  FILLER               PIC X(7)  VALUE "TOKENS=".
036700           05  RPT-M-TOKENS         PIC Z(7)9.99.
036800           05  FILLER               PIC X(2)  VALUE SPACES.
036900           05  FILLER               PIC X(6)  VALUE "AVGPX=".
037000           05  RPT-M-AVGPX          PIC Z.9999.
037100           05  FILLER               PIC X(46) VALUE SPACES.
037200       01  RPT-TOTAL-LINE.
037300           05  FILLER               PIC X(3)  VALUE SPACES.
037400           05  FILLER               PIC X(18) VALUE
037500               "ORDERS ACCEPTED = ".
037600           05  RPT-TOT-ACC          PIC ZZZZZZ9.
037700           05  FILLER               PIC X(3)  VALUE SPACES.
037800           05  FILLER               PIC X(18) VALUE
037900               "ORDERS REJECTED = ".
038000           05  RPT-TOT-REJ          PIC ZZZZZZ9.
038100           05  FILLER               PIC X(40) VALUE SPACES.
038200       01  RPT-TOTAL-LINE-2.
038300           05  FILLER               PIC X(3)  VALUE SPACES.
038400           05  FILLER               PIC X(18) VALUE
038500               "TRADES EXECUTED  = ".
038600           05  RPT-TOT-TRD          PIC ZZZZZZ9.
038700           05  FILLER               PIC X(3)  VALUE SPACES.
038800           05  FILLER               PIC X(18) VALUE
038900               "SHARES MINTED    = ".
039000           05  RPT-TOT-MINT         PIC ZZZZZZZZ9.
039100           05  FILLER               PIC X(3)  VALUE SPACES.
039200           05  FILLER               PIC X(10) VALUE "VOLUME   =".
039300           05  RPT-TOT-VOL          PIC Z(8)9.99.
039400      *
039500       PROCEDURE DIVISION.
039600      ******************************************************************
039700      *    0000-MAIN-CONTROL                                           *
039800      ******************************************************************
039900       0000-MAIN-CONTROL.
040000           PERFORM 1000-INITIALIZE      THRU 1000-EXIT.
040100           PERFORM 2000-LOAD-MASTERS    THRU 2000-EXIT.
040200           PERFORM 2900-READ-TRANS      THRU 2900-EXIT.
040300           PERFORM 3000-PROCESS-TRANS   THRU 3000-EXIT
040400               UNTIL WS-TRX-EOF.
040500           PERFORM 9000-FINISH          THRU 9000-EXIT.
040600           STOP RUN.
040700      ******************************************************************
040800      *    1000-INITIALIZE                                             *
040900      ******************************************************************
041000       1000-INITIALIZE.
041100           OPEN INPUT  USER-OLD MARKET-OLD ORDER-OLD POSITION-OLD
041200                       ORDER-TRANS.
041300           OPEN OUTPUT USER-NEW MARKET-NEW ORDER-NEW POSITION-NEW
041400                       TRADE-OUT RUN-RPT.
041500           MOVE 0 TO WS-ACCEPTED-CNT WS-REJECTED-CNT WS-TRADES-CNT.
041600           MOVE 0 TO WS-MINTED-QTY.
041700           MOVE 0 TO WS-TOTAL-VOLUME.
041800           MOVE 1 TO WS-NEXT-SEQ.
041900           ACCEPT WS-SYS-DATE FROM DATE.
042000           IF WS-SYS-YY < WS-CENTURY-PIVOT
042100               MOVE 20 TO WS-RUN-CCYY(1:2)
042200           ELSE
042300               MOVE 19 TO WS-RUN-CCYY(1:2)
042400           END-IF.
042500           MOVE WS-SYS-YY TO WS-RUN-CCYY(3:2).
042600           MOVE WS-SYS-MM TO WS-RUN-MM.
042700           MOVE WS-SYS-DD TO WS-RUN-DD.
042800           MOVE WS-RUN-MM TO RPT-T-MM.
042900           MOVE WS-RUN-DD TO RPT-T-DD.
043000           MOVE WS-RUN-CCYY TO RPT-T-CCYY.
043100           PERFORM 9500-PRINT-LINE THRU 9500-EXIT.
043200       1000-EXIT.
043300           EXIT.
043400      ******************************************************************
043500      *    2000-LOAD-MASTERS - BUILD THE IN-MEMORY TABLES FROM THE     *
043600      *    SORTED SEQUENTIAL MASTER FILES                              *
043700      ******************************************************************
043800       2000-LOAD-MASTERS.
043900           PERFORM 2100-READ-USER  THRU 2100-EXIT.
044000           PERFORM 2110-LOAD-USER  THRU 2110-EXIT
044100               UNTIL WS-USER-EOF.
044200           PERFORM 2200-READ-MKT   THRU 2200-EXIT.
044300           PERFORM 2210-LOAD-MKT   THRU 2210-EXIT
044400               UNTIL WS-MKT-EOF.
044500           PERFORM 2300-READ-ORD   THRU 2300-EXIT.
044600           PERFORM 2310-LOAD-ORD   THRU 2310-EXIT
044700               UNTIL WS-ORD-EOF.
044800           PERFORM 2400-READ-POS   THRU 2400-EXIT.
044900           PERFORM 2410-LOAD-POS   THRU 2410-EXIT
045000               UNTIL WS-POS-EOF.
045100       2000-EXIT.
045200           EXIT.
045300      *
045400       2100-READ-USER.
045500           READ USER-OLD
045600               AT END MOVE "Y" TO WS-USER-EOF-SW.
045700       2100-EXIT.
045800           EXIT.
045900       2110-LOAD-USER.
046000           MOVE USER-OLD-REC TO USER-REC.
046100           ADD 1 TO USER-TBL-CNT.
046200           SET USER-IX TO USER-TBL-CNT.
046300           MOVE USR-ID    TO UT-ID(USER-IX).
046400           MOVE USR-NAME  TO UT-NAME(USER-IX).
046500           MOVE USR-EMAIL TO UT-EMAIL(USER-IX).
046600           MOVE USR-TOKEN-BAL TO UT-BAL(USER-IX).
046700           MOVE USR-ADMIN-FLAG TO UT-ADMIN(USER-IX).
046800           PERFORM 2100-READ-USER THRU 2100-EXIT.
046900       2110-EXIT.
047000           EXIT.
047100      *
047200       2200-READ-MKT.
047300           READ MARKET-OLD
047400               AT END MOVE "Y" TO WS-MKT-EOF-SW.
047500       2200-EXIT.
047600           EXIT.
047700       2210-LOAD-MKT.
047800           MOVE MARKET-OLD-REC TO MARKET-REC.
047900           ADD 1 TO MKT-TBL-CNT.
048000           SET MKT-IX TO MKT-TBL-CNT.
048100           MOVE MKT-ID          TO MT-ID(MKT-IX).
048200           MOVE MKT-TITLE       TO MT-TITLE(MKT-IX).
048300           MOVE MKT-STATUS      TO MT-STATUS(MKT-IX).
048400           MOVE MKT-OUTCOME     TO MT-OUTCOME(MKT-IX).
048500           MOVE MKT-YES-PRICE   TO MT-YES-PRICE(MKT-IX).
048600           MOVE MKT-NO-PRICE    TO MT-NO-PRICE(MKT-IX).
048700           MOVE MKT-TOTAL-VOLUME TO MT-VOLUME(MKT-IX).
048800           MOVE MKT-RESOLVE-DATE TO MT-RSLV-DATE(MKT-IX).
048900           PERFORM 2200-READ-MKT THRU 2200-EXIT.
049000       2210-EXIT.
049100           EXIT.
049200      *
049300       2300-READ-ORD.
049400           READ ORDER-OLD
049500               AT END MOVE "Y" TO WS-ORD-EOF-SW.
049600       2300-EXIT.
049700           EXIT.
049800       2310-LOAD-ORD.
049900           MOVE ORDER-OLD-REC TO ORDER-REC.
050000           ADD 1 TO ORD-TBL-CNT.
050100           SET ORD-IX TO ORD-TBL-CNT.
050200           MOVE ORD-ID         TO OT-ID(ORD-IX).
050300           MOVE ORD-MKT-ID     TO OT-MKT-ID(ORD-IX).
050400           MOVE ORD-USER-ID    TO OT-USER-ID(ORD-IX).
050500           MOVE ORD-SIDE       TO OT-SIDE(ORD-IX).
050600           MOVE ORD-TYPE       TO OT-TYPE(ORD-IX).
050700           MOVE ORD-PRICE      TO OT-PRICE(ORD-IX).
050800           MOVE ORD-QTY        TO OT-QTY(ORD-IX).
050900           MOVE ORD-FILLED-QTY TO OT-FILLED(ORD-IX).
051000           MOVE ORD-STATUS     TO OT-STATUS(ORD-IX).
051100           MOVE ORD-SEQ        TO OT-SEQ(ORD-IX).
051200           IF ORD-SEQ >= WS-NEXT-SEQ
051300               MOVE ORD-SEQ TO WS-NEXT-SEQ
051400               ADD 1 TO WS-NEXT-SEQ
051500           END-IF.
051600           PERFORM 2300-READ-ORD THRU 2300-EXIT.
051700       2310-EXIT.
051800           EXIT.
051900      *
052000       2400-READ-POS.
052100           READ POSITION-OLD
052200               AT END MOVE "Y" TO WS-POS-EOF-SW.
052300       2400-EXIT.
052400           EXIT.
052500       2410-LOAD-POS.
052600           MOVE POSITION-OLD-REC TO POSN-REC.
052700           ADD 1 TO POS-TBL-CNT.
052800           SET POS-IX TO POS-TBL-CNT.
052900           MOVE POS-USER-ID      TO PT-USER-ID(POS-IX).
053000           MOVE POS-MKT-ID       TO PT-MKT-ID(POS-IX).
053100           MOVE POS-YES-SHARES   TO PT-YES-SHARES(POS-IX).
053200           MOVE POS-NO-SHARES    TO PT-NO-SHARES(POS-IX).
053300           MOVE POS-AVG-YES-PRICE TO PT-AVG-YES(POS-IX).
053400           MOVE POS-AVG-NO-PRICE TO PT-AVG-NO(POS-IX).
053500           PERFORM 2400-READ-POS THRU 2400-EXIT.
053600       2410-EXIT.
053700           EXIT.
053800      ******************************************************************
053900      *    2900-READ-TRANS                                             *
054000      ******************************************************************
054100       2900-READ-TRANS.
054200           READ ORDER-TRANS
054300               AT END MOVE "Y" TO WS-TRX-EOF-SW.
054400       2900-EXIT.
054500           EXIT.
054600      ******************************************************************
054700      *    3000-PROCESS-TRANS - DISPATCH ON TRANSACTION TYPE           *
054800      ******************************************************************
054900       3000-PROCESS-TRANS.
055000           EVALUATE TRX-TYPE
055100               WHEN "L"
055200                   PERFORM 3100-LIMIT-ORDER  THRU 3100-EXIT
055300               WHEN "M"
055400                   PERFORM 3500-MARKET-ORDER THRU 3500-EXIT
055500               WHEN "C"
055600                   PERFORM 3900-CANCEL-ORDER THRU 3900-EXIT
055700               WHEN "N"
055800                   PERFORM 3950-REGISTER-USER THRU 3950-EXIT
055900               WHEN OTHER
056000                   MOVE "UNKNOWN TRANSACTION TYPE" TO WS-REJECT-REASON
056100                   PERFORM 3190-WRITE-REJECT THRU 3190-EXIT
056200           END-EVALUATE.
056300           PERFORM 2900-READ-TRANS THRU 2900-EXIT.
056400       3000-EXIT.
056500           EXIT.
056600      ******************************************************************
056700      *    3100-LIMIT-ORDER (U1/U2/U3/U5)                              *
056800      ******************************************************************
056900       3100-LIMIT-ORDER.
057000           PERFORM 3110-VALIDATE-LIMIT THRU 3110-EXIT.
057100           IF WS-ORDER-VALID
057200               PERFORM 3120-REGISTER-ORDER THRU 3120-EXIT
057300               IF OT-TYPE(WS-CUR-IX) = "B"
057400                   PERFORM 4000-MINT-PASS  THRU 4000-EXIT
057500               END-IF
057600               IF WS-CUR-REMAINING > 0
057700                   PERFORM 5000-MATCH-PASS THRU 5000-EXIT
057800               END-IF
057900               PERFORM 7000-BUILD-SNAPSHOT THRU 7000-EXIT
058000               ADD 1 TO WS-ACCEPTED-CNT
058100           ELSE
058200               PERFORM 3190-WRITE-REJECT THRU 3190-EXIT
058300           END-IF.
058400       3100-EXIT.
058500           EXIT.
058600      *
058700       3110-VALIDATE-LIMIT.
058800           MOVE "N" TO WS-VALID-SW.
058900           MOVE SPACES TO WS-REJECT-REASON.
059000           PERFORM 8200-FIND-MARKET THRU 8200-EXIT.
059100           IF NOT WS-ROW-FOUND
059200               MOVE "MARKET NOT FOUND" TO WS-REJECT-REASON
059300           ELSE IF MT-STATUS(WS-CUR-MKT-IX) NOT = "A"
059400               MOVE "MARKET NOT ACTIVE" TO WS-REJECT-REASON
059500           ELSE IF TRX-PRICE < 0.01 OR TRX-PRICE > 0.99
059600               MOVE "PRICE OUT OF RANGE" TO WS-REJECT-REASON
059700           ELSE IF TRX-QTY NOT > 0
059800               MOVE "QUANTITY MUST BE POSITIVE" TO WS-REJECT-REASON
059900           ELSE
060000               PERFORM 8210-FIND-USER THRU 8210-EXIT
060100               IF NOT WS-ROW-FOUND
060200                   MOVE "USER NOT FOUND" TO WS-REJECT-REASON
060300               ELSE IF TRX-ORD-TYPE = "S"
060400                   PERFORM 8220-FIND-POSITION THRU 8220-EXIT
060500                   IF NOT WS-ROW-FOUND
060600                       MOVE "NO POSITION TO SELL" TO WS-REJECT-REASON
060700                   ELSE
060800                       IF TRX-SIDE = "Y" AND
060900                               PT-YES-SHARES(WS-PU-IX) < TRX-QTY
061000                           MOVE "INSUFFICIENT SHARES"
061100                               TO WS-REJECT-REASON
061200                       END-IF
061300                       IF TRX-SIDE = "N" AND
061400                               PT-NO-SHARES(WS-PU-IX) < TRX-QTY
061500                           MOVE "INSUFFICIENT SHARES"
061600                               TO WS-REJECT-REASON
061700                       END-IF
061800                   END-IF
061900               ELSE
062000                   COMPUTE WS-TRADE-VALUE = TRX-PRICE * TRX-QTY
062100                   IF UT-BAL(WS-CUR-USER-IX) < WS-TRADE-VALUE
062200                       MOVE "INSUFFICIENT TOKEN BALANCE"
062300                           TO WS-REJECT-REASON
062400                   END-IF
062500               END-IF
062600           END-IF.
062700           IF WS-REJECT-REASON = SPACES
062800               MOVE "Y" TO WS-VALID-SW
062900           END-IF.
063000       3110-EXIT.
063100           EXIT.
063200      *
063300       3120-REGISTER-ORDER.
063400           ADD 1 TO ORD-TBL-CNT.
063500           SET ORD-IX TO ORD-TBL-CNT.
063600           MOVE TRX-ORD-ID   TO OT-ID(ORD-IX).
063700           MOVE TRX-MKT-ID   TO OT-MKT-ID(ORD-IX).
063800           MOVE TRX-USER-ID  TO OT-USER-ID(ORD-IX).
063900           MOVE TRX-SIDE     TO OT-SIDE(ORD-IX).
064000           MOVE TRX-ORD-TYPE TO OT-TYPE(ORD-IX).
064100           MOVE TRX-PRICE    TO OT-PRICE(ORD-IX).
064200           MOVE TRX-QTY      TO OT-QTY(ORD-IX).
064300           MOVE 0            TO OT-FILLED(ORD-IX).
064400           MOVE "O"          TO OT-STATUS(ORD-IX).
064500           MOVE WS-NEXT-SEQ  TO OT-SEQ(ORD-IX).
064600           ADD 1 TO WS-NEXT-SEQ.
064700           SET WS-CUR-IX TO ORD-IX.
064800           COMPUTE WS-CUR-REMAINING = TRX-QTY - 0.
064900       3120-EXIT.
065000           EXIT.
065100      *
065200       3190-WRITE-REJECT.
065300           MOVE TRX-ORD-ID TO RPT-R-ORD-ID.
065400           MOVE WS-REJECT-REASON TO RPT-R-REASON.
065500           MOVE RPT-REJECT-LINE TO RPT-LINE.
065600           PERFORM 9500-PRINT-LINE THRU 9500-EXIT.
065700           ADD 1 TO WS-REJECTED-CNT.
065800       3190-EXIT.
065900           EXIT.
066000      ******************************************************************
066100      *    3900-CANCEL-ORDER (U8)                                      *
066200      ******************************************************************
066300       3900-CANCEL-ORDER.
066400           PERFORM 8230-FIND-ORDER THRU 8230-EXIT.
066500           IF WS-ROW-FOUND AND
066600                   OT-USER-ID(WS-CUR-IX) = TRX-USER-ID AND
066700                   (OT-STATUS(WS-CUR-IX) = "O" OR
066800                    OT-STATUS(WS-CUR-IX) = "P")
066900               MOVE "C" TO OT-STATUS(WS-CUR-IX)
067000           ELSE
067100               MOVE "ORDER NOT ELIGIBLE FOR CANCEL"
067200                   TO WS-REJECT-REASON
067300               PERFORM 3190-WRITE-REJECT THRU 3190-EXIT
067400           END-IF.
067500       3900-EXIT.
067600           EXIT.
067700      ******************************************************************
067800      *    3950-REGISTER-USER (U12)                                    *
067900      ******************************************************************
068000       3950-REGISTER-USER.
068100           ADD 1 TO USER-TBL-CNT.
068200           SET USER-IX TO USER-TBL-CNT.
068300           MOVE TRX-USER-ID    TO UT-ID(USER-IX).
068400           MOVE TRX-USER-NAME  TO UT-NAME(USER-IX).
068500           MOVE TRX-USER-EMAIL TO UT-EMAIL(USER-IX).
068600           MOVE 1000.00        TO UT-BAL(USER-IX).
068700           MOVE "N"            TO UT-ADMIN(USER-IX).
068800       3950-EXIT.
068900           EXIT.
069000      ******************************************************************
069100      *    4000-MINT-PASS (U2) - SINGLE FORWARD SWEEP, OLDEST FIRST    *
069200      *    SINCE THE ORDER TABLE IS ALREADY IN ASCENDING ORD-SEQ       *
069300      *    ARRIVAL ORDER.                                              *
069400      ******************************************************************
069500       4000-MINT-PASS.
069600           PERFORM 4100-TRY-MINT-CANDIDATE THRU 4100-EXIT
069700               VARYING ORD-IX FROM 1 BY 1
069800               UNTIL ORD-IX > ORD-TBL-CNT
069900                  OR WS-CUR-REMAINING = 0.
070000       4000-EXIT.
070100           EXIT.
070200      *
070300       4100-TRY-MINT-CANDIDATE.
070400           IF OT-ID(ORD-IX) = OT-ID(WS-CUR-IX)
070500               GO TO 4100-EXIT
070600           END-IF.
070700           IF OT-MKT-ID(ORD-IX) NOT = OT-MKT-ID(WS-CUR-IX)
070800               GO TO 4100-EXIT
070900           END-IF.
071000           IF OT-TYPE(ORD-IX) NOT = "B"
071100               GO TO 4100-EXIT
071200           END-IF.
071300           IF OT-STATUS(ORD-IX) NOT = "O" AND
071400                   OT-STATUS(ORD-IX) NOT = "P"
071500               GO TO 4100-EXIT
071600           END-IF.
071700           IF OT-SIDE(WS-CUR-IX) = "Y" AND OT-SIDE(ORD-IX) NOT = "N"
071800               GO TO 4100-EXIT
071900           END-IF.
072000           IF OT-SIDE(WS-CUR-IX) = "N" AND OT-SIDE(ORD-IX) NOT = "Y"
072100               GO TO 4100-EXIT
072200           END-IF.
072300           COMPUTE WS-TRADE-PRICE = 1.00 - OT-PRICE(WS-CUR-IX).
072400           IF OT-PRICE(ORD-IX) NOT = WS-TRADE-PRICE
072500               GO TO 4100-EXIT
072600           END-IF.
072700           COMPUTE WS-TRADE-QTY =
072800               OT-QTY(ORD-IX) - OT-FILLED(ORD-IX).
072900           IF WS-TRADE-QTY > WS-CUR-REMAINING
073000               MOVE WS-CUR-REMAINING TO WS-TRADE-QTY
073100           END-IF.
073200           IF WS-TRADE-QTY NOT > 0
073300               GO TO 4100-EXIT
073400           END-IF.
073500           PERFORM 8210-FIND-USER-BY-ID THRU 8214-EXIT.
073600           PERFORM 4110-CHECK-MINT-FUNDS THRU 4110-EXIT.
073700           IF NOT WS-ROW-FOUND
073800               GO TO 4100-EXIT
073900           END-IF.
074000           PERFORM 4120-EXECUTE-MINT THRU 4120-EXIT.
074100       4100-EXIT.
074200           EXIT.
074300      *
074400       4110-CHECK-MINT-FUNDS.
074500           MOVE "Y" TO WS-FOUND-SW.
074600           SET WS-CUR-USER-IX TO USER-IX.
074700           COMPUTE WS-TRADE-VALUE =
074800               OT-PRICE(WS-CUR-IX) * WS-TRADE-QTY.
074900           IF UT-BAL(WS-CUR-USER-IX) < WS-TRADE-VALUE
075000               MOVE "N" TO WS-FOUND-SW
075100               GO TO 4110-EXIT
075200           END-IF.
075300           MOVE OT-USER-ID(ORD-IX) TO TRX-ORD-ID.
075400      *        (TRX-ORD-ID REUSED AS SCRATCH HOLDS THE CANDIDATE'S     *
075500      *        USER ID ACROSS THE FIND-USER CALL BELOW - RESTORED     *
075600      *        BY THE CALLER BEFORE ANY FURTHER TRX-xxx REFERENCE.)   *
075700           PERFORM 8211-FIND-USER-ALT THRU 8215-EXIT.
075800           IF NOT WS-ROW-FOUND
075900               GO TO 4110-EXIT
076000           END-IF.
076100           COMPUTE WS-MKT-TOT-VAL =
076200               OT-PRICE(ORD-IX) * WS-TRADE-QTY.
076300           IF UT-BAL(WS-PU-IX) < WS-MKT-TOT-VAL
076400               MOVE "N" TO WS-FOUND-SW
076500           END-IF.
076600       4110-EXIT.
076700           EXIT.
076800      *
076900       4120-EXECUTE-MINT.
077000      *        DEBIT EACH PARTY ITS OWN COST.                         *
077100           SUBTRACT WS-TRADE-VALUE FROM UT-BAL(WS-CUR-USER-IX).
077200           SUBTRACT WS-MKT-TOT-VAL FROM UT-BAL(WS-PU-IX).
077300      *        CREDIT EACH PARTY SHARES ON ITS OWN SIDE.               *
077400           MOVE OT-USER-ID(WS-CUR-IX) TO WS-PU-USER-ID.
077500           MOVE OT-MKT-ID(WS-CUR-IX)  TO WS-PU-MKT-ID.
077600           MOVE OT-SIDE(WS-CUR-IX)    TO WS-PU-SIDE.
077700           MOVE WS-TRADE-QTY          TO WS-PU-QTY.
077800           MOVE OT-PRICE(WS-CUR-IX)   TO WS-PU-PRICE.
077900           PERFORM 8000-UPDATE-POSITION THRU 8000-EXIT.
078000           MOVE OT-USER-ID(ORD-IX)    TO WS-PU-USER-ID.
078100           MOVE OT-MKT-ID(ORD-IX)     TO WS-PU-MKT-ID.
078200           MOVE OT-SIDE(ORD-IX)       TO WS-PU-SIDE.
078300           MOVE WS-TRADE-QTY          TO WS-PU-QTY.
078400           MOVE OT-PRICE(ORD-IX)      TO WS-PU-PRICE.
078500           PERFORM 8000-UPDATE-POSITION THRU 8000-EXIT.
078600      *        BUMP FILLED QUANTITIES AND STATUS ON BOTH ORDERS.       *
078700           ADD WS-TRADE-QTY TO OT-FILLED(WS-CUR-IX).
078800           IF OT-FILLED(WS-CUR-IX) >= OT-QTY(WS-CUR-IX)
078900               MOVE "F" TO OT-STATUS(WS-CUR-IX)
079000           ELSE
079100               MOVE "P" TO OT-STATUS(WS-CUR-IX)
079200           END-IF.
079300           ADD WS-TRADE-QTY TO OT-FILLED(ORD-IX).
079400           IF OT-FILLED(ORD-IX) >= OT-QTY(ORD-IX)
079500               MOVE "F" TO OT-STATUS(ORD-IX)
079600           ELSE
079700               MOVE "P" TO OT-STATUS(ORD-IX)
079800           END-IF.
079900           SUBTRACT WS-TRADE-QTY FROM WS-CUR-REMAINING.
080000           ADD WS-TRADE-QTY TO WS-MINTED-QTY.
080100      *        JOURNAL THE MINT AT THE NEW ORDER'S SIDE/PRICE.         *
080200           MOVE OT-MKT-ID(WS-CUR-IX)  TO TRD-MKT-ID.
080300           MOVE OT-USER-ID(WS-CUR-IX) TO TRD-BUYER-ID.
080400           MOVE OT-USER-ID(ORD-IX)    TO TRD-SELLER-ID.
080500           MOVE OT-SIDE(WS-CUR-IX)    TO TRD-SIDE.
080600           MOVE OT-PRICE(WS-CUR-IX)   TO TRD-PRICE.
080700           MOVE WS-TRADE-QTY          TO TRD-QTY.
080800           MOVE "M"                   TO TRD-TYPE.
080900           MOVE WS-RUN-DATE           TO TRD-DATE.
081000           PERFORM 9600-WRITE-TRADE THRU 9600-EXIT.
081100      *        VOLUME IS 1.00 TIMES QUANTITY, NOT PRICE TIMES QTY.     *
081200           PERFORM 8200-FIND-MARKET THRU 8200-EXIT.
081300           COMPUTE MT-VOLUME(WS-CUR-MKT-IX) =
081400               MT-VOLUME(WS-CUR-MKT-IX) + WS-TRADE-QTY.
081500       4120-EXIT.
081600           EXIT.
081700      ******************************************************************
081800      *    5000-MATCH-PASS (U3) - PRICE PRIORITY THEN TIME PRIORITY    *
081900      ******************************************************************
081950      *    02-0114 RJM - SKIP LIST RESET MOVED HERE SO A FRESH         *
081960      *    INCOMING TRANSACTION NEVER INHERITS A PRIOR ORDER'S         *
081970      *    UNAFFORDABLE-CANDIDATE LIST (REQ 08-0933).                  *
082000       5000-MATCH-PASS.
082010           MOVE 0 TO WS-SKIP-CNT.
082100           IF OT-TYPE(WS-CUR-IX) = "B"
082200               MOVE OT-PRICE(WS-CUR-IX) TO WS-PRICE-LIMIT
082300               PERFORM 5100-FIND-BEST-SELL THRU 5100-EXIT
082400               PERFORM 5200-EXEC-MATCH THRU 5200-EXIT
082500                   UNTIL WS-CUR-REMAINING = 0
082600                      OR WS-BEST-IX = 0
082700           ELSE
082800               PERFORM 8220-FIND-POSITION THRU 8220-EXIT
082900               IF (OT-SIDE(WS-CUR-IX) = "Y" AND
083000                       PT-YES-SHARES(WS-PU-IX) < OT-QTY(WS-CUR-IX))
083100                   OR
083200                  (OT-SIDE(WS-CUR-IX) = "N" AND
083300                       PT-NO-SHARES(WS-PU-IX) < OT-QTY(WS-CUR-IX))
083400                   GO TO 5000-EXIT
083500               END-IF
083600               MOVE OT-PRICE(WS-CUR-IX) TO WS-PRICE-LIMIT
083700               PERFORM 5150-FIND-BEST-BUY THRU 5150-EXIT
083800               PERFORM 5200-EXEC-MATCH THRU 5200-EXIT
083900                   UNTIL WS-CUR-REMAINING = 0
084000                      OR WS-BEST-IX = 0
084100           END-IF.
084200       5000-EXIT.
084300           EXIT.
084310      *
084320      *        5105-CHECK-ONE-SKIP (REQ 08-0933) - TRUE WHEN ORD-IX   *
084330      *        IS PARKED ON THE CURRENT TRANSACTION'S INSUFFICIENT-   *
084340      *        FUNDS SKIP LIST.  CALLED FROM BOTH SCAN PARAGRAPHS SO  *
084350      *        A CANDIDATE THE OPPOSING PARTY CANNOT AFFORD IS PASSED *
084360      *        OVER WITHOUT DISTURBING ITS OPEN/PARTIAL STATUS.       *
084370       5105-CHECK-ONE-SKIP.
084380           MOVE "N" TO WS-SKIP-FOUND-SW.
084390           IF WS-SKIP-CNT NOT > 0
084392               GO TO 5105-EXIT
084394           END-IF.
084396           PERFORM 5106-SCAN-ONE-SKIP THRU 5106-EXIT
084397               VARYING WS-SKIP-IX FROM 1 BY 1
084398               UNTIL WS-SKIP-IX > WS-SKIP-CNT
084399                  OR WS-SKIP-FOUND.
084400       5105-EXIT.
084410           EXIT.
084420       5106-SCAN-ONE-SKIP.
084430           IF WS-SKIP-TBL(WS-SKIP-IX) = ORD-IX
084440               MOVE "Y" TO WS-SKIP-FOUND-SW
084450           END-IF.
084460       5106-EXIT.
084470           EXIT.
084480      *
084490      *        FINDS THE LOWEST-PRICE, OLDEST-ARRIVAL RESTING SELL     *
084495      *        ORDER AT OR BELOW WS-PRICE-LIMIT.                      *
084700       5100-FIND-BEST-SELL.
084800           MOVE 0 TO WS-BEST-IX.
084900           MOVE 9.99 TO WS-SYN-PRICE.
085000           PERFORM 5110-SCAN-ONE-SELL THRU 5110-EXIT
085100               VARYING ORD-IX FROM 1 BY 1
085200               UNTIL ORD-IX > ORD-TBL-CNT.
085300       5100-EXIT.
085400           EXIT.
085500       5110-SCAN-ONE-SELL.
085600           IF OT-MKT-ID(ORD-IX) NOT = OT-MKT-ID(WS-CUR-IX)
085700               GO TO 5110-EXIT
085800           END-IF.
085900           IF OT-SIDE(ORD-IX) NOT = OT-SIDE(WS-CUR-IX)
086000               GO TO 5110-EXIT
086100           END-IF.
086200           IF OT-TYPE(ORD-IX) NOT = "S"
086300               GO TO 5110-EXIT
086400           END-IF.
086500           IF OT-STATUS(ORD-IX) NOT = "O" AND
086600                   OT-STATUS(ORD-IX) NOT = "P"
086700               GO TO 5110-EXIT
086800           END-IF.
086900           IF OT-PRICE(ORD-IX) > WS-PRICE-LIMIT
087000               GO TO 5110-EXIT
087100           END-IF.
087200           IF OT-QTY(ORD-IX) - OT-FILLED(ORD-IX) NOT > 0
087300               GO TO 5110-EXIT
087400           END-IF.
087410           PERFORM 5105-CHECK-ONE-SKIP THRU 5105-EXIT.
087420           IF WS-SKIP-FOUND
087430               GO TO 5110-EXIT
087440           END-IF.
087500           IF WS-BEST-IX = 0 OR
087600                   OT-PRICE(ORD-IX) < WS-SYN-PRICE OR
087700                   (OT-PRICE(ORD-IX) = WS-SYN-PRICE AND
087800                    OT-SEQ(ORD-IX) < OT-SEQ(WS-BEST-IX))
087900               SET WS-BEST-IX TO ORD-IX
088000               MOVE OT-PRICE(ORD-IX) TO WS-SYN-PRICE
088100           END-IF.
088200       5110-EXIT.
088300           EXIT.
088400      *
088500      *        FINDS THE HIGHEST-PRICE, OLDEST-ARRIVAL RESTING BUY     *
088600      *        ORDER AT OR ABOVE WS-PRICE-LIMIT.                      *
088700       5150-FIND-BEST-BUY.
088800           MOVE 0 TO WS-BEST-IX.
088900           MOVE 0.00 TO WS-SYN-PRICE.
089000           PERFORM 5160-SCAN-ONE-BUY THRU 5160-EXIT
089100               VARYING ORD-IX FROM 1 BY 1
089200               UNTIL ORD-IX > ORD-TBL-CNT.
089300       5150-EXIT.
089400           EXIT.
089500       5160-SCAN-ONE-BUY.
089600           IF OT-MKT-ID(ORD-IX) NOT = OT-MKT-ID(WS-CUR-IX)
089700               GO TO 5160-EXIT
089800           END-IF.
089900           IF OT-SIDE(ORD-IX) NOT = OT-SIDE(WS-CUR-IX)
090000               GO TO 5160-EXIT
090100           END-IF.
090200           IF OT-TYPE(ORD-IX) NOT = "B"
090300               GO TO 5160-EXIT
090400           END-IF.
090500           IF OT-STATUS(ORD-IX) NOT = "O" AND
090600                   OT-STATUS(ORD-IX) NOT = "P"
090700               GO TO 5160-EXIT
090800           END-IF.
090900           IF OT-PRICE(ORD-IX) < WS-PRICE-LIMIT
091000               GO TO 5160-EXIT
091100           END-IF.
091200           IF OT-QTY(ORD-IX) - OT-FILLED(ORD-IX) NOT > 0
091300               GO TO 5160-EXIT
091400           END-IF.
091410           PERFORM 5105-CHECK-ONE-SKIP THRU 5105-EXIT.
091420           IF WS-SKIP-FOUND
091430               GO TO 5160-EXIT
091440           END-IF.
091500           IF WS-BEST-IX = 0 OR
091600                   OT-PRICE(ORD-IX) > WS-SYN-PRICE OR
091700                   (OT-PRICE(ORD-IX) = WS-SYN-PRICE AND
091800                    OT-SEQ(ORD-IX) < OT-SEQ(WS-BEST-IX))
091900               SET WS-BEST-IX TO ORD-IX
092000               MOVE OT-PRICE(ORD-IX) TO WS-SYN-PRICE
092100           END-IF.
092200       5160-EXIT.
092300           EXIT.
092400      *
092500      *        EXECUTES ONE MATCH AGAINST WS-BEST-IX AND, IF THE       *
092600      *        INCOMING ORDER STILL HAS A REMAINDER, LOOKS FOR THE     *
092700      *        NEXT BEST CANDIDATE.                                    *
092710      *    02-0114 RJM - THE BUYER'S-FUNDS CHECK NOW APPLIES TO        *
092720      *    WHICHEVER PARTY IS THE BUYER (NEW ORDER OR RESTING ORDER)   *
092730      *    AND AN UNAFFORDABLE CANDIDATE IS SKIPPED VIA THE SKIP LIST  *
092740      *    RATHER THAN CANCELLED - THE RESTING ORDER IS NOT AT FAULT   *
092750      *    AND STAYS OPEN/PARTIAL (REQ 08-0933).                       *
092800       5200-EXEC-MATCH.
092900           COMPUTE WS-TRADE-QTY =
093000               OT-QTY(WS-BEST-IX) - OT-FILLED(WS-BEST-IX).
093100           IF WS-TRADE-QTY > WS-CUR-REMAINING
093200               MOVE WS-CUR-REMAINING TO WS-TRADE-QTY
093300           END-IF.
093400           MOVE OT-PRICE(WS-BEST-IX) TO WS-TRADE-PRICE.
093500           COMPUTE WS-TRADE-VALUE = WS-TRADE-PRICE * WS-TRADE-QTY.
093510           IF OT-TYPE(WS-CUR-IX) = "B"
093520               MOVE OT-USER-ID(WS-CUR-IX) TO WS-PU-USER-ID
093530               PERFORM 8211-FIND-USER-ALT2 THRU 8216-EXIT
093540               IF UT-BAL(WS-PU-IX) < WS-TRADE-VALUE
093550                   PERFORM 5205-SKIP-CANDIDATE THRU 5205-EXIT
093560                   GO TO 5200-EXIT
093570               END-IF
093580           ELSE
093590               MOVE OT-USER-ID(WS-BEST-IX) TO WS-PU-USER-ID
093600               PERFORM 8211-FIND-USER-ALT2 THRU 8216-EXIT
093610               IF UT-BAL(WS-PU-IX) < WS-TRADE-VALUE
093620                   PERFORM 5205-SKIP-CANDIDATE THRU 5205-EXIT
093630                   GO TO 5200-EXIT
093640               END-IF
093650           END-IF.
094500           PERFORM 5210-APPLY-MATCH THRU 5210-EXIT.
094600           IF WS-CUR-REMAINING > 0
094700               IF OT-TYPE(WS-CUR-IX) = "B"
094800                   PERFORM 5100-FIND-BEST-SELL THRU 5100-EXIT
094900               ELSE
095000                   PERFORM 5150-FIND-BEST-BUY THRU 5150-EXIT
095100               END-IF
095200           ELSE
095300               MOVE 0 TO WS-BEST-IX
095400           END-IF.
095500       5200-EXIT.
095600           EXIT.
095610      *
095620      *        5205-SKIP-CANDIDATE (REQ 08-0933) - PARKS WS-BEST-IX    *
095630      *        ON THE SKIP LIST (LEAVING ITS STATUS UNTOUCHED) AND     *
095640      *        RE-SEARCHES FOR THE NEXT-BEST CANDIDATE SO THE MATCH    *
095650      *        PASS CONTINUES INSTEAD OF TERMINATING.                  *
095660       5205-SKIP-CANDIDATE.
095670           IF WS-SKIP-CNT < 200
095680               ADD 1 TO WS-SKIP-CNT
095690               SET WS-SKIP-IX TO WS-SKIP-CNT
095700               MOVE WS-BEST-IX TO WS-SKIP-TBL(WS-SKIP-IX)
095710           END-IF.
095720           IF OT-TYPE(WS-CUR-IX) = "B"
095730               PERFORM 5100-FIND-BEST-SELL THRU 5100-EXIT
095740           ELSE
095750               PERFORM 5150-FIND-BEST-BUY THRU 5150-EXIT
095760           END-IF.
095770       5205-EXIT.
095780           EXIT.
095790      *
095800       5210-APPLY-MATCH.
095900      *        DETERMINE BUYER/SELLER TABLE INDEXES FOR THE LEDGER     *
096000      *        ENTRIES.  THE NEW ORDER IS ON ONE SIDE, THE RESTING     *
096100      *        ORDER ON THE OTHER.                                     *
096200           IF OT-TYPE(WS-CUR-IX) = "B"
096300               MOVE OT-USER-ID(WS-CUR-IX)  TO WS-PU-USER-ID
096500           ELSE
096600               MOVE OT-USER-ID(WS-BEST-IX) TO WS-PU-USER-ID
096700           END-IF.
096800      *        DEBIT BUYER, CREDIT SELLER.                             *
096900           IF OT-TYPE(WS-CUR-IX) = "B"
097000               PERFORM 8210-FIND-USER-BY-ID THRU 8214-EXIT
097100               SUBTRACT WS-TRADE-VALUE FROM UT-BAL(USER-IX)
097200               PERFORM 8211-FIND-USER-ALT2 THRU 8216-EXIT
097300               ADD WS-TRADE-VALUE TO UT-BAL(WS-PU-IX)
097400      *            MOVE SHARES FROM SELLER (RESTING) TO BUYER (NEW)    *
097500               MOVE OT-USER-ID(WS-BEST-IX) TO WS-PU-USER-ID
097600               MOVE OT-MKT-ID(WS-BEST-IX)  TO WS-PU-MKT-ID
097700               MOVE OT-SIDE(WS-BEST-IX)    TO WS-PU-SIDE
097800               MOVE WS-TRADE-QTY           TO WS-PU-QTY
097900               PERFORM 8100-DECREMENT-SHARES THRU 8100-EXIT
098000               MOVE OT-USER-ID(WS-CUR-IX)  TO WS-PU-USER-ID
098100               MOVE OT-MKT-ID(WS-CUR-IX)   TO WS-PU-MKT-ID
098200               MOVE OT-SIDE(WS-CUR-IX)     TO WS-PU-SIDE
098300               MOVE WS-TRADE-QTY           TO WS-PU-QTY
098400               MOVE WS-TRADE-PRICE         TO WS-PU-PRICE
098500               PERFORM 8000-UPDATE-POSITION THRU 8000-EXIT
098600               MOVE OT-USER-ID(WS-CUR-IX)  TO TRD-BUYER-ID
098700               MOVE OT-USER-ID(WS-BEST-IX) TO TRD-SELLER-ID
098800           ELSE
098900               PERFORM 8211-FIND-USER-ALT2 THRU 8216-EXIT
099000               SUBTRACT WS-TRADE-VALUE FROM UT-BAL(WS-PU-IX)
099100               PERFORM 8210-FIND-USER-BY-ID THRU 8214-EXIT
099200               ADD WS-TRADE-VALUE TO UT-BAL(USER-IX)
099300               MOVE OT-USER-ID(WS-CUR-IX)  TO WS-PU-USER-ID
099400               MOVE OT-MKT-ID(WS-CUR-IX)   TO WS-PU-MKT-ID
099500               MOVE OT-SIDE(WS-CUR-IX)     TO WS-PU-SIDE
099600               MOVE WS-TRADE-QTY           TO WS-PU-QTY
099700               PERFORM 8100-DECREMENT-SHARES THRU 8100-EXIT
099800               MOVE OT-USER-ID(WS-BEST-IX) TO WS-PU-USER-ID
099900               MOVE OT-MKT-ID(WS-BEST-IX)  TO WS-PU-MKT-ID
100000               MOVE OT-SIDE(WS-BEST-IX)    TO WS-PU-SIDE
100100               MOVE WS-TRADE-QTY           TO WS-PU-QTY
100200               MOVE WS-TRADE-PRICE         TO WS-PU-PRICE
100300               PERFORM 8000-UPDATE-POSITION THRU 8000-EXIT
100400               MOVE OT-USER-ID(WS-BEST-IX) TO TRD-BUYER-ID
100500               MOVE OT-USER-ID(WS-CUR-IX)  TO TRD-SELLER-ID
100600           END-IF.
100700           ADD WS-TRADE-QTY TO OT-FILLED(WS-CUR-IX).
100800           IF OT-FILLED(WS-CUR-IX) >= OT-QTY(WS-CUR-IX)
100900               MOVE "F" TO OT-STATUS(WS-CUR-IX)
101000           ELSE
101100               MOVE "P" TO OT-STATUS(WS-CUR-IX)
101200           END-IF.
101300           ADD WS-TRADE-QTY TO OT-FILLED(WS-BEST-IX).
101400           IF OT-FILLED(WS-BEST-IX) >= OT-QTY(WS-BEST-IX)
101500               MOVE "F" TO OT-STATUS(WS-BEST-IX)
101600           ELSE
101700               MOVE "P" TO OT-STATUS(WS-BEST-IX)
101800           END-IF.
101900           SUBTRACT WS-TRADE-QTY FROM WS-CUR-REMAINING.
102000           MOVE OT-MKT-ID(WS-CUR-IX) TO TRD-MKT-ID.
102100           MOVE OT-SIDE(WS-CUR-IX)   TO TRD-SIDE.
102200           MOVE WS-TRADE-PRICE       TO TRD-PRICE.
102300           MOVE WS-TRADE-QTY         TO TRD-QTY.
102400           MOVE "L"                  TO TRD-TYPE.
102500           MOVE WS-RUN-DATE          TO TRD-DATE.
102600           PERFORM 9600-WRITE-TRADE THRU 9600-EXIT.
102700           PERFORM 8200-FIND-MARKET THRU 8200-EXIT.
102800           ADD WS-TRADE-VALUE TO MT-VOLUME(WS-CUR-MKT-IX).
102900       5210-EXIT.
103000           EXIT.
103100      ******************************************************************
103200      *    3500-MARKET-ORDER (U4)                                      *
103300      ******************************************************************
103400       3500-MARKET-ORDER.
103500           PERFORM 8200-FIND-MARKET THRU 8200-EXIT.
103600           MOVE 0 TO WS-MKT-TOT-SHR.
103700           MOVE 0 TO WS-MKT-TOT-VAL.
103800           IF NOT WS-ROW-FOUND OR MT-STATUS(WS-CUR-MKT-IX) NOT = "A"
103900               MOVE "MARKET NOT FOUND OR NOT ACTIVE"
104000                   TO WS-REJECT-REASON
104100               PERFORM 3190-WRITE-REJECT THRU 3190-EXIT
104200               GO TO 3500-EXIT
104300           END-IF.
104400           PERFORM 8210-FIND-USER THRU 8210-EXIT.
104500           IF TRX-ORD-TYPE = "B"
104600               PERFORM 6000-MKT-BUY-SWEEP  THRU 6000-EXIT
104700           ELSE
104800               PERFORM 6100-MKT-SELL-SWEEP THRU 6100-EXIT
104900           END-IF.
105000           PERFORM 7000-BUILD-SNAPSHOT THRU 7000-EXIT.
105100           MOVE TRX-ORD-ID TO RPT-M-ORD-ID.
105200           MOVE WS-MKT-TOT-SHR TO RPT-M-SHARES.
105300           MOVE WS-MKT-TOT-VAL TO RPT-M-TOKENS.
105400           IF WS-MKT-TOT-SHR > 0
105500               COMPUTE RPT-M-AVGPX ROUNDED =
105600                   WS-MKT-TOT-VAL / WS-MKT-TOT-SHR
105700           ELSE
105800               MOVE 0 TO RPT-M-AVGPX
105900           END-IF.
106000           MOVE RPT-MKT-RESULT-LINE TO RPT-LINE.
106100           PERFORM 9500-PRINT-LINE THRU 9500-EXIT.
106200           ADD 1 TO WS-ACCEPTED-CNT.
106300       3500-EXIT.
106400           EXIT.
106500      *
106600      *        BUY SIDE: WALK SELL ORDERS ASCENDING PRICE UNTIL THE    *
106700      *        BUDGET (TRX-BUDGET) IS EXHAUSTED.  FALLS BACK TO A      *
106800      *        SYNTHETIC MINT WHEN NOTHING CAN BE SWEPT.               *
106900       6000-MKT-BUY-SWEEP.
107000           IF UT-BAL(USER-IX) < TRX-BUDGET
107100               MOVE "INSUFFICIENT BALANCE FOR MARKET BUY"
107200                   TO WS-REJECT-REASON
107300               PERFORM 3190-WRITE-REJECT THRU 3190-EXIT
107400               GO TO 6000-EXIT
107500           END-IF.
107600           MOVE TRX-BUDGET TO WS-BUDGET-REMAIN.
107700           MOVE TRX-USER-ID TO WS-PU-USER-ID.
107800           MOVE TRX-MKT-ID  TO WS-PU-MKT-ID.
107900           MOVE TRX-SIDE    TO WS-PU-SIDE.
108000      *        BORROW A SPARE ORDER-TABLE SLOT AS THE "CURRENT ORDER"  *
108100      *        CONTEXT SO THE MATCH-PASS MACHINERY CAN BE REUSED.      *
108200           ADD 1 TO ORD-TBL-CNT.
108300           SET WS-CUR-IX TO ORD-TBL-CNT.
108400           MOVE TRX-ORD-ID   TO OT-ID(WS-CUR-IX).
108500           MOVE TRX-MKT-ID   TO OT-MKT-ID(WS-CUR-IX).
108600           MOVE TRX-USER-ID  TO OT-USER-ID(WS-CUR-IX).
108700           MOVE TRX-SIDE     TO OT-SIDE(WS-CUR-IX).
108800           MOVE "B"          TO OT-TYPE(WS-CUR-IX).
108900           MOVE 0.99         TO OT-PRICE(WS-CUR-IX).
109000           MOVE 999999       TO OT-QTY(WS-CUR-IX).
109100           MOVE 0            TO OT-FILLED(WS-CUR-IX).
109200           MOVE "O"          TO OT-STATUS(WS-CUR-IX).
109300           MOVE WS-NEXT-SEQ  TO OT-SEQ(WS-CUR-IX).
109400           ADD 1 TO WS-NEXT-SEQ.
109500           MOVE 0.99 TO WS-PRICE-LIMIT.
109600           PERFORM 5100-FIND-BEST-SELL THRU 5100-EXIT.
109700           PERFORM 6010-SWEEP-ONE-LEVEL THRU 6010-EXIT
109800               UNTIL WS-BEST-IX = 0 OR WS-BUDGET-REMAIN < 0.01.
109900           IF WS-MKT-TOT-SHR = 0 AND WS-BUDGET-REMAIN > 0
110000               PERFORM 6200-MKT-BUY-MINT-REMAINDER THRU 6200-EXIT
110100           END-IF.
110200           MOVE "C" TO OT-STATUS(WS-CUR-IX).
110300       6000-EXIT.
110400           EXIT.
110500      *
110600       6010-SWEEP-ONE-LEVEL.
110700           COMPUTE WS-AFFORD-QTY =
110800               WS-BUDGET-REMAIN / OT-PRICE(WS-BEST-IX).
110900           IF WS-AFFORD-QTY = 0
111000               MOVE 0 TO WS-BEST-IX
111100               GO TO 6010-EXIT
111200           END-IF.
111300           COMPUTE WS-TRADE-QTY =
111400               OT-QTY(WS-BEST-IX) - OT-FILLED(WS-BEST-IX).
111500           IF WS-TRADE-QTY > WS-AFFORD-QTY
111600               MOVE WS-AFFORD-QTY TO WS-TRADE-QTY
111700           END-IF.
111800           MOVE OT-PRICE(WS-BEST-IX) TO WS-TRADE-PRICE.
111900           COMPUTE WS-TRADE-VALUE = WS-TRADE-PRICE * WS-TRADE-QTY.
112000      *        DEBIT BUYER, CREDIT SELLER, MOVE SHARES.                *
112100           SUBTRACT WS-TRADE-VALUE FROM UT-BAL(USER-IX).
112200           PERFORM 8211-FIND-USER-ALT2 THRU 8216-EXIT.
112300           ADD WS-TRADE-VALUE TO UT-BAL(WS-PU-IX).
112400           MOVE OT-USER-ID(WS-BEST-IX) TO WS-PU-USER-ID.
112500           MOVE OT-MKT-ID(WS-BEST-IX)  TO WS-PU-MKT-ID.
112600           MOVE OT-SIDE(WS-BEST-IX)    TO WS-PU-SIDE.
112700           MOVE WS-TRADE-QTY           TO WS-PU-QTY.
112800           PERFORM 8100-DECREMENT-SHARES THRU 8100-EXIT.
112900           MOVE TRX-USER-ID TO WS-PU-USER-ID.
113000           MOVE TRX-MKT-ID  TO WS-PU-MKT-ID.
113100           MOVE TRX-SIDE    TO WS-PU-SIDE.
113200           MOVE WS-TRADE-QTY TO WS-PU-QTY.
113300           MOVE WS-TRADE-PRICE TO WS-PU-PRICE.
113400           PERFORM 8000-UPDATE-POSITION THRU 8000-EXIT.
113500           ADD WS-TRADE-QTY TO OT-FILLED(WS-BEST-IX).
113600           IF OT-FILLED(WS-BEST-IX) >= OT-QTY(WS-BEST-IX)
113700               MOVE "F" TO OT-STATUS(WS-BEST-IX)
113800           ELSE
113900               MOVE "P" TO OT-STATUS(WS-BEST-IX)
114000           END-IF.
114100           SUBTRACT WS-TRADE-VALUE FROM WS-BUDGET-REMAIN.
114200           ADD WS-TRADE-QTY TO WS-MKT-TOT-SHR.
114300           ADD WS-TRADE-VALUE TO WS-MKT-TOT-VAL.
114400           MOVE TRX-MKT-ID  TO TRD-MKT-ID.
114500           MOVE TRX-USER-ID TO TRD-BUYER-ID.
114600           MOVE OT-USER-ID(WS-BEST-IX) TO TRD-SELLER-ID.
114700           MOVE TRX-SIDE TO TRD-SIDE.
114800           MOVE WS-TRADE-PRICE TO TRD-PRICE.
114900           MOVE WS-TRADE-QTY TO TRD-QTY.
115000           MOVE "K" TO TRD-TYPE.
115100           MOVE WS-RUN-DATE TO TRD-DATE.
115200           PERFORM 9600-WRITE-TRADE THRU 9600-EXIT.
115300           ADD WS-TRADE-VALUE TO MT-VOLUME(WS-CUR-MKT-IX).
115400           MOVE 0.99 TO WS-PRICE-LIMIT.
115500           PERFORM 5100-FIND-BEST-SELL THRU 5100-EXIT.
115600       6010-EXIT.
115700           EXIT.
115800      *
115900      *        NO RESTING ASK COULD BE SWEPT - SYNTHESIZE A MINTING    *
116000      *        BUY AT BEST-BID-PLUS-ONE-CENT (REQ 04-0401).            *
116100       6200-MKT-BUY-MINT-REMAINDER.
116200           IF TRX-SIDE = "Y"
116300               MOVE MT-YES-PRICE(WS-CUR-MKT-IX) TO WS-SYN-PRICE
116400           ELSE
116500               MOVE MT-NO-PRICE(WS-CUR-MKT-IX)  TO WS-SYN-PRICE
116600           END-IF.
116700           IF WS-SYN-PRICE NOT > 0 OR WS-SYN-PRICE NOT < 1
116800               GO TO 6200-EXIT
116900           END-IF.
117000           COMPUTE WS-SYN-PRICE = WS-SYN-PRICE + 0.01.
117100           IF WS-SYN-PRICE > 0.99
117200               MOVE 0.99 TO WS-SYN-PRICE
117300           END-IF.
117400           COMPUTE WS-SYN-QTY = WS-BUDGET-REMAIN / WS-SYN-PRICE.
117500           IF WS-SYN-QTY NOT > 0
117600               GO TO 6200-EXIT
117700           END-IF.
117800           MOVE WS-SYN-PRICE TO OT-PRICE(WS-CUR-IX).
117900           MOVE WS-SYN-QTY   TO OT-QTY(WS-CUR-IX).
118000           MOVE 0            TO OT-FILLED(WS-CUR-IX).
118100           MOVE "O"          TO OT-STATUS(WS-CUR-IX).
118200           MOVE WS-SYN-QTY   TO WS-CUR-REMAINING.
118300           PERFORM 4000-MINT-PASS THRU 4000-EXIT.
118400           COMPUTE WS-MKT-TOT-SHR = WS-MKT-TOT-SHR +
118500               (OT-FILLED(WS-CUR-IX) - 0).
118600           COMPUTE WS-MKT-TOT-VAL = WS-MKT-TOT-VAL +
118700               (OT-FILLED(WS-CUR-IX) * WS-SYN-PRICE).
118800           IF OT-FILLED(WS-CUR-IX) = 0
118900               MOVE "C" TO OT-STATUS(WS-CUR-IX)
119000           ELSE IF OT-FILLED(WS-CUR-IX) < OT-QTY(WS-CUR-IX)
119100               MOVE "P" TO OT-STATUS(WS-CUR-IX)
119200           ELSE
119300               MOVE "F" TO OT-STATUS(WS-CUR-IX)
119400           END-IF.
119500       6200-EXIT.
119600           EXIT.
119700      *
119800      *        SELL SIDE: WALK BUY ORDERS DESCENDING PRICE UNTIL THE   *
119900      *        REQUESTED SHARE COUNT IS EXHAUSTED.                     *
120000       6100-MKT-SELL-SWEEP.
120050           MOVE 0 TO WS-SKIP-CNT.
120100           PERFORM 8220-FIND-POSITION THRU 8220-EXIT.
120200           IF (TRX-SIDE = "Y" AND
120300                   PT-YES-SHARES(WS-PU-IX) < TRX-QTY) OR
120400              (TRX-SIDE = "N" AND
120500                   PT-NO-SHARES(WS-PU-IX) < TRX-QTY)
120600               MOVE "INSUFFICIENT SHARES FOR MARKET SELL"
120700                   TO WS-REJECT-REASON
120800               PERFORM 3190-WRITE-REJECT THRU 3190-EXIT
120900               GO TO 6100-EXIT
121000           END-IF.
121100           MOVE TRX-QTY TO WS-SHARES-REMAIN.
121200           ADD 1 TO ORD-TBL-CNT.
121300           SET WS-CUR-IX TO ORD-TBL-CNT.
121400           MOVE TRX-ORD-ID   TO OT-ID(WS-CUR-IX).
121500           MOVE TRX-MKT-ID   TO OT-MKT-ID(WS-CUR-IX).
121600           MOVE TRX-USER-ID  TO OT-USER-ID(WS-CUR-IX).
121700           MOVE TRX-SIDE     TO OT-SIDE(WS-CUR-IX).
121800           MOVE "S"          TO OT-TYPE(WS-CUR-IX).
121900           MOVE 0.01         TO OT-PRICE(WS-CUR-IX).
122000           MOVE TRX-QTY      TO OT-QTY(WS-CUR-IX).
122100           MOVE 0            TO OT-FILLED(WS-CUR-IX).
122200           MOVE "O"          TO OT-STATUS(WS-CUR-IX).
122300           MOVE WS-NEXT-SEQ  TO OT-SEQ(WS-CUR-IX).
122400           ADD 1 TO WS-NEXT-SEQ.
122500           MOVE 0.01 TO WS-PRICE-LIMIT.
122600           PERFORM 5150-FIND-BEST-BUY THRU 5150-EXIT.
122700           PERFORM 6110-SWEEP-SELL-LEVEL THRU 6110-EXIT
122800               UNTIL WS-BEST-IX = 0 OR WS-SHARES-REMAIN = 0.
122900           IF WS-SHARES-REMAIN = 0
123000               MOVE "F" TO OT-STATUS(WS-CUR-IX)
123100           ELSE IF OT-FILLED(WS-CUR-IX) > 0
123200               MOVE "P" TO OT-STATUS(WS-CUR-IX)
123300           ELSE
123400               MOVE "C" TO OT-STATUS(WS-CUR-IX)
123500           END-IF.
123600       6100-EXIT.
123700           EXIT.
123800      *
123810      *    02-0114 RJM - QTY IS NOW CAPPED TO THE RESTING BUY'S OWN    *
123820      *    REMAINDER BEFORE THE TRADE VALUE IS PRICED, AND A BUYER     *
123830      *    WHO CANNOT AFFORD THAT CAPPED QUANTITY IS SKIPPED OUTRIGHT  *
123840      *    (NOT PARTIAL-FILLED TO WHATEVER HE CAN AFFORD) SO THE       *
123850      *    SWEEP MOVES ON TO THE NEXT-BEST RESTING BUY (REQ 08-0933).  *
123900       6110-SWEEP-SELL-LEVEL.
123910           MOVE WS-SHARES-REMAIN TO WS-TRADE-QTY.
123920           IF WS-TRADE-QTY > (OT-QTY(WS-BEST-IX) -
123930                   OT-FILLED(WS-BEST-IX))
123940               COMPUTE WS-TRADE-QTY =
123950                   OT-QTY(WS-BEST-IX) - OT-FILLED(WS-BEST-IX)
123960           END-IF.
123970           IF WS-TRADE-QTY NOT > 0
123980               MOVE 0 TO WS-BEST-IX
123990               GO TO 6110-EXIT
124000           END-IF.
124010           COMPUTE WS-TRADE-VALUE =
124020               OT-PRICE(WS-BEST-IX) * WS-TRADE-QTY.
124030           MOVE OT-USER-ID(WS-BEST-IX) TO WS-PU-USER-ID.
124200           PERFORM 8211-FIND-USER-ALT2 THRU 8216-EXIT.
124210           IF UT-BAL(WS-PU-IX) < WS-TRADE-VALUE
124220               PERFORM 6115-SKIP-BUY-CANDIDATE THRU 6115-EXIT
124230               GO TO 6110-EXIT
124240           END-IF.
125800           MOVE OT-PRICE(WS-BEST-IX) TO WS-TRADE-PRICE.
126000           SUBTRACT WS-TRADE-VALUE FROM UT-BAL(WS-PU-IX).
126100           PERFORM 8210-FIND-USER-BY-ID THRU 8214-EXIT.
126200           ADD WS-TRADE-VALUE TO UT-BAL(USER-IX).
126300           MOVE TRX-USER-ID TO WS-PU-USER-ID.
126400           MOVE TRX-MKT-ID  TO WS-PU-MKT-ID.
126500           MOVE TRX-SIDE    TO WS-PU-SIDE.
126600           MOVE WS-TRADE-QTY TO WS-PU-QTY.
126700           PERFORM 8100-DECREMENT-SHARES THRU 8100-EXIT.
126800           MOVE OT-USER-ID(WS-BEST-IX) TO WS-PU-USER-ID.
126900           MOVE OT-MKT-ID(WS-BEST-IX)  TO WS-PU-MKT-ID.
127000           MOVE OT-SIDE(WS-BEST-IX)    TO WS-PU-SIDE.
127100           MOVE WS-TRADE-QTY           TO WS-PU-QTY.
127200           MOVE WS-TRADE-PRICE         TO WS-PU-PRICE.
127300           PERFORM 8000-UPDATE-POSITION THRU 8000-EXIT.
127400           ADD WS-TRADE-QTY TO OT-FILLED(WS-BEST-IX).
127500           IF OT-FILLED(WS-BEST-IX) >= OT-QTY(WS-BEST-IX)
127600               MOVE "F" TO OT-STATUS(WS-BEST-IX)
127700           ELSE
127800               MOVE "P" TO OT-STATUS(WS-BEST-IX)
127900           END-IF.
128000           ADD WS-TRADE-QTY TO OT-FILLED(WS-CUR-IX).
128100           SUBTRACT WS-TRADE-QTY FROM WS-SHARES-REMAIN.
128200           ADD WS-TRADE-QTY TO WS-MKT-TOT-SHR.
128300           ADD WS-TRADE-VALUE TO WS-MKT-TOT-VAL.
128400           MOVE TRX-MKT-ID TO TRD-MKT-ID.
128500           MOVE OT-USER-ID(WS-BEST-IX) TO TRD-BUYER-ID.
128600           MOVE TRX-USER-ID TO TRD-SELLER-ID.
128700           MOVE TRX-SIDE TO TRD-SIDE.
128800           MOVE WS-TRADE-PRICE TO TRD-PRICE.
128900           MOVE WS-TRADE-QTY TO TRD-QTY.
129000           MOVE "K" TO TRD-TYPE.
129100           MOVE WS-RUN-DATE TO TRD-DATE.
129200           PERFORM 9600-WRITE-TRADE THRU 9600-EXIT.
129300           ADD WS-TRADE-VALUE TO MT-VOLUME(WS-CUR-MKT-IX).
129400           MOVE 0.01 TO WS-PRICE-LIMIT.
129500           PERFORM 5150-FIND-BEST-BUY THRU 5150-EXIT.
129600       6110-EXIT.
129701           EXIT.
129705      *
129710      *        6115-SKIP-BUY-CANDIDATE (REQ 08-0933) - PARKS A RESTING *
129715      *        BUY THE SWEEP COUNTERPARTY CANNOT AFFORD ON THE SKIP    *
129720      *        LIST, LEAVING ITS STATUS UNTOUCHED, AND RE-SEARCHES     *
129725      *        FOR THE NEXT-BEST RESTING BUY.                          *
129730       6115-SKIP-BUY-CANDIDATE.
129735           IF WS-SKIP-CNT < 200
129740               ADD 1 TO WS-SKIP-CNT
129745               SET WS-SKIP-IX TO WS-SKIP-CNT
129750               MOVE WS-BEST-IX TO WS-SKIP-TBL(WS-SKIP-IX)
129755           END-IF.
129760           MOVE 0.01 TO WS-PRICE-LIMIT.
129765           PERFORM 5150-FIND-BEST-BUY THRU 5150-EXIT.
129770       6115-EXIT.
129775           EXIT.
129790      ******************************************************************
129900      *    7000-BUILD-SNAPSHOT (U5) - AGGREGATE BY PRICE LEVEL AND     *
130000      *    POST THE YES/NO MIDPOINTS TO THE MARKET ROW                 *
130100      ******************************************************************
130200       7000-BUILD-SNAPSHOT.
130300           MOVE "Y" TO WS-PU-SIDE.
130400           PERFORM 7100-CALC-MIDPOINT THRU 7100-EXIT.
130500           MOVE WS-BEST-BID TO MT-YES-PRICE(WS-CUR-MKT-IX).
130600           IF WS-BEST-BID = 0 AND WS-BEST-ASK = 1
130700               MOVE 0.50 TO MT-YES-PRICE(WS-CUR-MKT-IX)
130800           END-IF.
130900           MOVE "N" TO WS-PU-SIDE.
131000           PERFORM 7100-CALC-MIDPOINT THRU 7100-EXIT.
131100           MOVE WS-BEST-BID TO MT-NO-PRICE(WS-CUR-MKT-IX).
131200           IF WS-BEST-BID = 0 AND WS-BEST-ASK = 1
131300               MOVE 0.50 TO MT-NO-PRICE(WS-CUR-MKT-IX)
131400           END-IF.
131500       7000-EXIT.
131600           EXIT.
131700      *
131800       7100-CALC-MIDPOINT.
131810           MOVE 0 TO WS-BEST-BID.
131820           MOVE 1 TO WS-BEST-ASK.
131830           MOVE "B" TO WS-MID-TYPE.
131840           PERFORM 7115-BUILD-LEVELS THRU 7115-EXIT.
131850           PERFORM 7120-FIND-BEST-BID THRU 7120-EXIT
131860               VARYING OBL-IX FROM 1 BY 1
131870               UNTIL OBL-IX > OBL-CNT.
131880           MOVE "S" TO WS-MID-TYPE.
131890           PERFORM 7115-BUILD-LEVELS THRU 7115-EXIT.
131900           PERFORM 7125-FIND-BEST-ASK THRU 7125-EXIT
131910               VARYING OBL-IX FROM 1 BY 1
131920               UNTIL OBL-IX > OBL-CNT.
132400           IF WS-BEST-BID > 0 AND WS-BEST-ASK < 1
132500               COMPUTE WS-BEST-BID ROUNDED =
132600                   (WS-BEST-BID + WS-BEST-ASK) / 2
132700           ELSE IF WS-BEST-BID > 0
132800               CONTINUE
132900           ELSE IF WS-BEST-ASK < 1
133000               MOVE WS-BEST-ASK TO WS-BEST-BID
133100           ELSE
133200               MOVE 0.50 TO WS-BEST-BID
133300           END-IF.
133400       7100-EXIT.
133500           EXIT.
133510      *
133520      *        AGGREGATES THE RESTING BOOK FOR THE CURRENT MARKET/SIDE/    *
133530      *        TYPE INTO OBL-TABLE, ONE ENTRY PER DISTINCT PRICE LEVEL,    *
133540      *        REMAINING QTY SUMMED ACROSS ALL ORDERS AT THAT LEVEL.       *
133550       7115-BUILD-LEVELS.
133560           MOVE 0 TO OBL-CNT.
133570           PERFORM 7110-SCAN-FOR-MIDPOINT THRU 7110-EXIT
133580               VARYING ORD-IX FROM 1 BY 1
133590               UNTIL ORD-IX > ORD-TBL-CNT.
133600       7115-EXIT.
133610           EXIT.
133620      *
133630       7110-SCAN-FOR-MIDPOINT.
133700           IF OT-MKT-ID(ORD-IX) NOT = OT-MKT-ID(WS-CUR-IX)
133800               GO TO 7110-EXIT
133900           END-IF.
134000           IF OT-SIDE(ORD-IX) NOT = WS-PU-SIDE
134100               GO TO 7110-EXIT
134200           END-IF.
134210           IF OT-TYPE(ORD-IX) NOT = WS-MID-TYPE
134220               GO TO 7110-EXIT
134230           END-IF.
134300           IF OT-STATUS(ORD-IX) NOT = "O" AND
134400                   OT-STATUS(ORD-IX) NOT = "P"
134500               GO TO 7110-EXIT
134600           END-IF.
134700           IF OT-QTY(ORD-IX) - OT-FILLED(ORD-IX) NOT > 0
134800               GO TO 7110-EXIT
134900           END-IF.
134910           MOVE "N" TO WS-LEVEL-FOUND-SW.
134920           PERFORM 7111-FIND-LEVEL THRU 7111-EXIT
134930               VARYING OBL-IX FROM 1 BY 1
134940               UNTIL OBL-IX > OBL-CNT OR WS-LEVEL-FOUND.
134950           IF WS-LEVEL-FOUND
134960               ADD OT-QTY(ORD-IX) TO OBL-QTY(OBL-IX)
134970               SUBTRACT OT-FILLED(ORD-IX) FROM OBL-QTY(OBL-IX)
134980           ELSE IF OBL-CNT < 100
134990               ADD 1 TO OBL-CNT
135000               SET OBL-IX TO OBL-CNT
135010               MOVE OT-PRICE(ORD-IX) TO OBL-PRICE(OBL-IX)
135020               MOVE OT-QTY(ORD-IX) TO OBL-QTY(OBL-IX)
135030               SUBTRACT OT-FILLED(ORD-IX) FROM OBL-QTY(OBL-IX)
135040           END-IF.
135600       7110-EXIT.
135700           EXIT.
135710      *
135720       7111-FIND-LEVEL.
135730           IF OBL-PRICE(OBL-IX) = OT-PRICE(ORD-IX)
135740               MOVE "Y" TO WS-LEVEL-FOUND-SW
135750           END-IF.
135760       7111-EXIT.
135770           EXIT.
135780      *
135790       7120-FIND-BEST-BID.
135800           IF OBL-QTY(OBL-IX) > 0 AND OBL-PRICE(OBL-IX) > WS-BEST-BID
135810               MOVE OBL-PRICE(OBL-IX) TO WS-BEST-BID
135820           END-IF.
135830       7120-EXIT.
135840           EXIT.
135850      *
135860       7125-FIND-BEST-ASK.
135870           IF OBL-QTY(OBL-IX) > 0 AND OBL-PRICE(OBL-IX) < WS-BEST-ASK
135880               MOVE OBL-PRICE(OBL-IX) TO WS-BEST-ASK
135890           END-IF.
135900       7125-EXIT.
135910           EXIT.
135920      ******************************************************************
135930      *    8000-UPDATE-POSITION - SHARED BY U2/U3/U4 (WEIGHTED-AVG     *
135940      *    ACQUISITION PRICE RULE)                                     *
135950      ******************************************************************
136200       8000-UPDATE-POSITION.
136300           PERFORM 8220-FIND-POSITION-PARM THRU 8222-EXIT.
136400           IF NOT WS-ROW-FOUND
136500               ADD 1 TO POS-TBL-CNT
136600               SET POS-IX TO POS-TBL-CNT
136700               MOVE WS-PU-USER-ID TO PT-USER-ID(POS-IX)
136800               MOVE WS-PU-MKT-ID  TO PT-MKT-ID(POS-IX)
136900               MOVE 0 TO PT-YES-SHARES(POS-IX)
137000               MOVE 0 TO PT-NO-SHARES(POS-IX)
137100               MOVE 0 TO PT-AVG-YES(POS-IX)
137200               MOVE 0 TO PT-AVG-NO(POS-IX)
137300               SET WS-PU-IX TO POS-IX
137400           END-IF.
137500           IF WS-PU-SIDE = "Y"
137600               COMPUTE PT-AVG-YES(WS-PU-IX) ROUNDED =
137700                   (PT-YES-SHARES(WS-PU-IX) * PT-AVG-YES(WS-PU-IX)
137800                    + WS-PU-QTY * WS-PU-PRICE)
137900                   / (PT-YES-SHARES(WS-PU-IX) + WS-PU-QTY)
138000               ADD WS-PU-QTY TO PT-YES-SHARES(WS-PU-IX)
138100               IF PT-YES-SHARES(WS-PU-IX) = 0
138200                   MOVE 0 TO PT-AVG-YES(WS-PU-IX)
138300               END-IF
138400           ELSE
138500               COMPUTE PT-AVG-NO(WS-PU-IX) ROUNDED =
138600                   (PT-NO-SHARES(WS-PU-IX) * PT-AVG-NO(WS-PU-IX)
138700                    + WS-PU-QTY * WS-PU-PRICE)
138800                   / (PT-NO-SHARES(WS-PU-IX) + WS-PU-QTY)
138900               ADD WS-PU-QTY TO PT-NO-SHARES(WS-PU-IX)
139000               IF PT-NO-SHARES(WS-PU-IX) = 0
139100                   MOVE 0 TO PT-AVG-NO(WS-PU-IX)
139200               END-IF
139300           END-IF.
139400       8000-EXIT.
139500           EXIT.
139600      *
139700      *        SHARE TRANSFERS (SALES) DECREMENT THE SELLER'S SHARE    *
139800      *        COUNT ONLY - THE AVERAGE PRICE IS LEFT UNCHANGED.       *
139900       8100-DECREMENT-SHARES.
140000           PERFORM 8220-FIND-POSITION-PARM THRU 8222-EXIT.
140100           IF WS-PU-SIDE = "Y"
140200               SUBTRACT WS-PU-QTY FROM PT-YES-SHARES(WS-PU-IX)
140300           ELSE
140400               SUBTRACT WS-PU-QTY FROM PT-NO-SHARES(WS-PU-IX)
140500           END-IF.
140600       8100-EXIT.
140700           EXIT.
140800      ******************************************************************
140900      *    8200 SERIES - TABLE LOOKUP UTILITIES                        *
141000      ******************************************************************
141100       8200-FIND-MARKET.
141200           MOVE "N" TO WS-FOUND-SW.
141300           PERFORM 8201-SCAN-MARKET THRU 8201-EXIT
141400               VARYING MKT-IX FROM 1 BY 1
141500               UNTIL MKT-IX > MKT-TBL-CNT OR WS-ROW-FOUND.
141600           IF WS-ROW-FOUND
141700               SET WS-CUR-MKT-IX TO MKT-IX
141800           END-IF.
141900       8200-EXIT.
142000           EXIT.
142100       8201-SCAN-MARKET.
142200           IF MT-ID(MKT-IX) = TRX-MKT-ID
142300               MOVE "Y" TO WS-FOUND-SW
142400           END-IF.
142500       8201-EXIT.
142600           EXIT.
142700      *
142800       8210-FIND-USER.
142900           MOVE "N" TO WS-FOUND-SW.
143000           PERFORM 8211-SCAN-USER THRU 8211-EXIT
143100               VARYING USER-IX FROM 1 BY 1
143200               UNTIL USER-IX > USER-TBL-CNT OR WS-ROW-FOUND.
143300           IF WS-ROW-FOUND
143400               SET WS-CUR-USER-IX TO USER-IX
143500           END-IF.
143600       8210-EXIT.
143700           EXIT.
143800       8211-SCAN-USER.
143900           IF UT-ID(USER-IX) = TRX-USER-ID
144000               MOVE "Y" TO WS-FOUND-SW
144100           END-IF.
144200       8211-EXIT.
144300           EXIT.
144400      *
144500      *        ALTERNATE USER LOOKUP BY A CANDIDATE ORDER'S OWNER      *
144600      *        (OT-USER-ID(ORD-IX)) - USED DURING THE MINT/MATCH       *
144700      *        PASSES WHERE TRX-USER-ID IS THE NEW ORDER'S OWNER.      *
144800       8210-FIND-USER-BY-ID.
144900           MOVE "N" TO WS-FOUND-SW.
145000           PERFORM 8211-SCAN-USER THRU 8211-EXIT
145100               VARYING USER-IX FROM 1 BY 1
145200               UNTIL USER-IX > USER-TBL-CNT OR WS-ROW-FOUND.
145300       8214-EXIT.
145400           EXIT.
145500      *
145600       8211-FIND-USER-ALT.
145700           MOVE "N" TO WS-FOUND-SW.
145800           PERFORM 8212-SCAN-USER-ALT THRU 8212-EXIT
145900               VARYING USER-IX FROM 1 BY 1
146000               UNTIL USER-IX > USER-TBL-CNT OR WS-ROW-FOUND.
146100           IF WS-ROW-FOUND
146200               SET WS-PU-IX TO USER-IX
146300           END-IF.
146400       8215-EXIT.
146500           EXIT.
146600       8212-SCAN-USER-ALT.
146700           IF UT-ID(USER-IX) = TRX-ORD-ID
146800               MOVE "Y" TO WS-FOUND-SW
146900           END-IF.
147000       8212-EXIT.
147100           EXIT.
147200      *
147300      *        ALTERNATE USER LOOKUP BY WS-PU-USER-ID                  *
147400       8211-FIND-USER-ALT2.
147500           MOVE "N" TO WS-FOUND-SW.
147600           PERFORM 8213-SCAN-USER-ALT2 THRU 8213-EXIT
147700               VARYING USER-IX FROM 1 BY 1
147800               UNTIL USER-IX > USER-TBL-CNT OR WS-ROW-FOUND.
147900           IF WS-ROW-FOUND
148000               SET WS-PU-IX TO USER-IX
148100           END-IF.
148200       8216-EXIT.
148300           EXIT.
148400       8213-SCAN-USER-ALT2.
148500           IF UT-ID(USER-IX) = WS-PU-USER-ID
148600               MOVE "Y" TO WS-FOUND-SW
148700           END-IF.
148800       8213-EXIT.
148900           EXIT.
149000      *
149100       8220-FIND-POSITION.
149200           MOVE TRX-USER-ID TO WS-PU-USER-ID.
149300           MOVE TRX-MKT-ID  TO WS-PU-MKT-ID.
149400           PERFORM 8220-FIND-POSITION-PARM THRU 8222-EXIT.
149500       8220-EXIT.
149600           EXIT.
149700       8220-FIND-POSITION-PARM.
149800           MOVE "N" TO WS-FOUND-SW.
149900           PERFORM 8221-SCAN-POSITION THRU 8221-EXIT
150000               VARYING POS-IX FROM 1 BY 1
150100               UNTIL POS-IX > POS-TBL-CNT OR WS-ROW-FOUND.
150200           IF WS-ROW-FOUND
150300               SET WS-PU-IX TO POS-IX
150400           END-IF.
150500       8222-EXIT.
150600           EXIT.
150700       8221-SCAN-POSITION.
150800           IF PT-USER-ID(POS-IX) = WS-PU-USER-ID AND
150900                   PT-MKT-ID(POS-IX) = WS-PU-MKT-ID
151000               MOVE "Y" TO WS-FOUND-SW
151100           END-IF.
151200       8221-EXIT.
151300           EXIT.
151400      *
151500       8230-FIND-ORDER.
151600           MOVE "N" TO WS-FOUND-SW.
151700           PERFORM 8231-SCAN-ORDER THRU 8231-EXIT
151800               VARYING ORD-IX FROM 1 BY 1
151900               UNTIL ORD-IX > ORD-TBL-CNT OR WS-ROW-FOUND.
152000           IF WS-ROW-FOUND
152100               SET WS-CUR-IX TO ORD-IX
152200           END-IF.
152300       8230-EXIT.
152400           EXIT.
152500       8231-SCAN-ORDER.
152600           IF OT-ID(ORD-IX) = TRX-ORD-ID
152700               MOVE "Y" TO WS-FOUND-SW
152800           END-IF.
152900       8231-EXIT.
153000           EXIT.
153100      ******************************************************************
153200      *    9000 SERIES - END OF RUN: REWRITE MASTERS, FINAL TOTALS     *
153300      ******************************************************************
153400       9000-FINISH.
153500           PERFORM 9100-REWRITE-USERS    THRU 9100-EXIT.
153600           PERFORM 9200-REWRITE-MARKETS  THRU 9200-EXIT.
153700           PERFORM 9300-REWRITE-ORDERS   THRU 9300-EXIT.
153800           PERFORM 9400-REWRITE-POSITION THRU 9400-EXIT.
153900           MOVE WS-ACCEPTED-CNT TO RPT-TOT-ACC.
154000           MOVE WS-REJECTED-CNT TO RPT-TOT-REJ.
154100           MOVE RPT-TOTAL-LINE TO RPT-LINE.
154200           PERFORM 9500-PRINT-LINE THRU 9500-EXIT.
154300           MOVE WS-TRADES-CNT TO RPT-TOT-TRD.
154400           MOVE WS-MINTED-QTY TO RPT-TOT-MINT.
154500           MOVE WS-TOTAL-VOLUME TO RPT-TOT-VOL.
154600           MOVE RPT-TOTAL-LINE-2 TO RPT-LINE.
154700           PERFORM 9500-PRINT-LINE THRU 9500-EXIT.
154800           CLOSE USER-OLD USER-NEW MARKET-OLD MARKET-NEW
154900                 ORDER-OLD ORDER-NEW POSITION-OLD POSITION-NEW
155000                 ORDER-TRANS TRADE-OUT RUN-RPT.
155100       9000-EXIT.
155200           EXIT.
155300      *
155400       9100-REWRITE-USERS.
155500           PERFORM 9110-WRITE-ONE-USER THRU 9110-EXIT
155600               VARYING USER-IX FROM 1 BY 1
155700               UNTIL USER-IX > USER-TBL-CNT.
155800       9100-EXIT.
155900           EXIT.
156000       9110-WRITE-ONE-USER.
156100           MOVE UT-ID(USER-IX)    TO USR-ID.
156200           MOVE UT-NAME(USER-IX)  TO USR-NAME.
156300           MOVE UT-EMAIL(USER-IX) TO USR-EMAIL.
156400           MOVE UT-BAL(USER-IX)   TO USR-TOKEN-BAL.
156500           MOVE UT-ADMIN(USER-IX) TO USR-ADMIN-FLAG.
156600           MOVE SPACE TO FILLER OF USER-REC.
156700           MOVE USER-REC TO USER-NEW-REC.
156800           WRITE USER-NEW-REC.
156900       9110-EXIT.
157000           EXIT.
157100      *
157200       9200-REWRITE-MARKETS.
157300           PERFORM 9210-WRITE-ONE-MKT THRU 9210-EXIT
157400               VARYING MKT-IX FROM 1 BY 1
157500               UNTIL MKT-IX > MKT-TBL-CNT.
157600       9200-EXIT.
157700           EXIT.
157800       9210-WRITE-ONE-MKT.
157900           MOVE MT-ID(MKT-IX)        TO MKT-ID.
158000           MOVE MT-TITLE(MKT-IX)     TO MKT-TITLE.
158100           MOVE MT-STATUS(MKT-IX)    TO MKT-STATUS.
158200           MOVE MT-OUTCOME(MKT-IX)   TO MKT-OUTCOME.
158300           MOVE MT-YES-PRICE(MKT-IX) TO MKT-YES-PRICE.
158400           MOVE MT-NO-PRICE(MKT-IX)  TO MKT-NO-PRICE.
158500           MOVE MT-VOLUME(MKT-IX)    TO MKT-TOTAL-VOLUME.
158600           MOVE MT-RSLV-DATE(MKT-IX) TO MKT-RESOLVE-DATE.
158700           MOVE SPACE TO FILLER OF MARKET-REC.
158800           MOVE MARKET-REC TO MARKET-NEW-REC.
158900           WRITE MARKET-NEW-REC.
159000       9210-EXIT.
159100           EXIT.
159200      *
159300       9300-REWRITE-ORDERS.
159400           PERFORM 9310-WRITE-ONE-ORD THRU 9310-EXIT
159500               VARYING ORD-IX FROM 1 BY 1
159600               UNTIL ORD-IX > ORD-TBL-CNT.
159700       9300-EXIT.
159800           EXIT.
159900       9310-WRITE-ONE-ORD.
160000           MOVE OT-ID(ORD-IX)      TO ORD-ID.
160100           MOVE OT-MKT-ID(ORD-IX)  TO ORD-MKT-ID.
160200           MOVE OT-USER-ID(ORD-IX) TO ORD-USER-ID.
160300           MOVE OT-SIDE(ORD-IX)    TO ORD-SIDE.
160400           MOVE OT-TYPE(ORD-IX)    TO ORD-TYPE.
160500           MOVE OT-PRICE(ORD-IX)   TO ORD-PRICE.
160600           MOVE OT-QTY(ORD-IX)     TO ORD-QTY.
160700           MOVE OT-FILLED(ORD-IX)  TO ORD-FILLED-QTY.
160800           MOVE OT-STATUS(ORD-IX)  TO ORD-STATUS.
160900           MOVE OT-SEQ(ORD-IX)     TO ORD-SEQ.
161000           MOVE SPACE TO FILLER OF ORDER-REC.
161100           MOVE ORDER-REC TO ORDER-NEW-REC.
161200           WRITE ORDER-NEW-REC.
161300       9310-EXIT.
161400           EXIT.
161500      *
161600       9400-REWRITE-POSITION.
161700           PERFORM 9410-WRITE-ONE-POS THRU 9410-EXIT
161800               VARYING POS-IX FROM 1 BY 1
161900               UNTIL POS-IX > POS-TBL-CNT.
162000       9400-EXIT.
162100           EXIT.
162200       9410-WRITE-ONE-POS.
162300           MOVE PT-USER-ID(POS-IX)    TO POS-USER-ID.
162400           MOVE PT-MKT-ID(POS-IX)     TO POS-MKT-ID.
162500           MOVE PT-YES-SHARES(POS-IX) TO POS-YES-SHARES.
162600           MOVE PT-NO-SHARES(POS-IX)  TO POS-NO-SHARES.
162700           MOVE PT-AVG-YES(POS-IX)    TO POS-AVG-YES-PRICE.
162800           MOVE PT-AVG-NO(POS-IX)     TO POS-AVG-NO-PRICE.
162900           MOVE SPACE TO FILLER OF POSN-REC.
163000           MOVE POSN-REC TO POSITION-NEW-REC.
163100           WRITE POSITION-NEW-REC.
163200       9410-EXIT.
163300           EXIT.
163400      *
163500       9500-PRINT-LINE.
163600           WRITE RPT-LINE.
163700       9500-EXIT.
163800           EXIT.
163900      *
164000       9600-WRITE-TRADE.
164100           MOVE TRADE-REC TO TRADE-OUT-REC.
164200           WRITE TRADE-OUT-REC.
164300           ADD 1 TO WS-TRADES-CNT.
164400           ADD WS-TRADE-VALUE TO WS-TOTAL-VOLUME.
164500       9600-EXIT.
164600           EXIT.
