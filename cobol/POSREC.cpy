000100******************************************************************
000200*    (c) 2009 BILLPRO SOFTWARE SERVICES, INC. ALL RIGHTS RESERVED.*
000300*                                                                *
000400*    THIS IS UNPUBLISHED PROPRIETARY                             *
000500*    SOURCE CODE OF BILLPRO SOFTWARE SERVICES, INC.              *
000600*                                                                *
000700* #ident "@(#) copylib/PLAYMKT/POSREC.cpy  $Revision: 1.2 $"     *
000800******************************************************************
000900*                                                                *
001000*    POSREC  -  POSITION RECORD                                  *
001100*                                                                *
001200*    ONE ENTRY PER (USER, MARKET) COMBINATION THAT HOLDS OR      *
001300*    HAS EVER HELD SHARES.  MASTER IS KEPT IN ASCENDING          *
001400*    POS-USER-ID / POS-MKT-ID SEQUENCE.  RECORD IS FIXED         *
001500*    LENGTH 60.                                                  *
001600*                                                                *
001700*    MAINTENANCE HISTORY                                        *
001800*    ------------------------------------------------------     *
001900*    1990-05-21 RTD  ORIGINAL COPYBOOK                           *
002000*    1992-10-01 RTD  AVG PRICE FIELDS WIDENED TO 4 DECIMALS      *
002100*                    TO CARRY WEIGHTED-AVERAGE ROUNDING ACROSS   *
002200*                    MANY SMALL FILLS WITHOUT DRIFT (REQ 92-0277)*
002300*    1999-03-11 PJH  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD  *
002400*    2003-09-02 CMK  ADDED SHARE-COUNT SIGN REDEFINES FOR THE    *
002500*                    PORTFOLIO REPORT ZERO-SUPPRESS EDIT         *
002600******************************************************************
002700 01  POSN-REC.
002800     05  POS-USER-ID             PIC X(12).
002900     05  POS-MKT-ID              PIC X(12).
003000     05  POS-YES-SHARES          PIC S9(7).
003100     05  POS-YES-SHARES-X REDEFINES POS-YES-SHARES.
003200         10  POS-YES-SHR-SIGN    PIC S9.
003300         10  POS-YES-SHR-DGTS    PIC 9(6).
003400     05  POS-NO-SHARES           PIC S9(7).
003500     05  POS-AVG-YES-PRICE       PIC S9(1)V9(4).
003600     05  POS-AVG-NO-PRICE        PIC S9(1)V9(4).
003700     05  FILLER                  PIC X(10).
003800******************************************************************
