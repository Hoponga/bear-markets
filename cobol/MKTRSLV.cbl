000100      ******************************************************************
000200      *    (c) 2009 BILLPRO SOFTWARE SERVICES, INC. ALL RIGHTS RESERVED*
000300      *                                                                *
000400      *    THIS IS UNPUBLISHED PROPRIETARY                             *
000500      *    SOURCE CODE OF BILLPRO SOFTWARE SERVICES, INC.              *
000600      *    THE COPYRIGHT NOTICE ABOVE DOES NOT                         *
000700      *    EVIDENCE ANY ACTUAL OR INTENDED                             *
000800      *    PUBLICATION OF SUCH SOURCE CODE.                            *
000900      *                                                                *
001000      * #ident "@(#) batch/PLAYMKT/MKTRSLV.cbl  $Revision: 1.5 $"     *
001100      * static char sccsid[] =                                        *
001200      *    "@(#) batch/PLAYMKT/MKTRSLV.cbl  $Revision: 1.5 $";         *
001300      ******************************************************************
001400       IDENTIFICATION DIVISION.
001500       PROGRAM-ID.    MKTRSLV.
001600       AUTHOR.        C M KOWALSKI.
001700       INSTALLATION.  BILLPRO SOFTWARE SERVICES, INC.
001800       DATE-WRITTEN.  11/12/92.
001900       DATE-COMPILED.
002000       SECURITY.      BILLPRO INTERNAL USE ONLY - NOT FOR RELEASE
002100                       OUTSIDE THE TOKEN EXCHANGE PROJECT.
002200      ******************************************************************
002300      *    MKTRSLV  -  MARKET RESOLUTION AND PAYOUT BATCH              *
002400      *                                                                *
002500      *    READS THE MARKET-RESOLVE TRANSACTION FILE AGAINST THE       *
002600      *    MARKETS, POSITIONS AND USERS MASTERS.  FOR EACH MARKET      *
002700      *    RESOLVED, PAYS WINNING POSITION HOLDERS ONE TOKEN PER       *
002800      *    WINNING SHARE, CANCELS ALL OPEN/PARTIAL ORDERS ON THE       *
002900      *    MARKET, AND MARKS THE MARKET RESOLVED.  WRITES REWRITTEN    *
003000      *    MASTERS AND THE RESOLUTION CONTROL REPORT.                  *
003100      *                                                                *
003200      *    MAINTENANCE HISTORY                                        *
003300      *    ------------------------------------------------------     *
003400      *    1992-11-12 CMK  ORIGINAL PROGRAM (REQ 92-0301)               *
003500      *    1993-02-08 CMK  ADDED CANCELLATION OF RESTING ORDERS ON     *
003600      *                    RESOLUTION - PRIOR RELEASE LEFT THEM OPEN   *
003700      *                    AGAINST A DEAD MARKET (REQ 93-0019)         *
003800      *    1994-07-28 CMK  ADDED RESOLUTION CONTROL REPORT SHOWING     *
003900      *                    PAYOUT PER MARKET AND WINNER COUNT          *
004000      *    1996-01-09 CMK  REJECTS A RESOLVE TRANSACTION AGAINST A     *
004100      *                    MARKET ALREADY IN RESOLVED STATUS           *
004200      *    1999-03-11 PJH  Y2K REMEDIATION - SYSTEM DATE NOW WINDOWED  *
004300      *                    THROUGH WS-CENTURY-PIVOT BEFORE BEING       *
004400      *                    STAMPED ON ANY OUTPUT RECORD, LOG REQ       *
004500      *                    99-0114.  REGRESSION RUN CLEAN 1999-03-14.  *
004600      *    2003-09-30 DLW  WIDENED POSITION-TABLE TO 10,000 ENTRIES    *
004700      *                    TO MATCH ORDRBAT (REQ 03-0512)               *
004800      ******************************************************************
004900       ENVIRONMENT DIVISION.
005000       CONFIGURATION SECTION.
005100       SOURCE-COMPUTER.  USL-486.
005200       OBJECT-COMPUTER.  USL-486.
005300       SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
005400      *
005500       INPUT-OUTPUT SECTION.
005600       FILE-CONTROL.
005700           SELECT MARKET-OLD   ASSIGN TO MKTOLD
005800               ORGANIZATION IS SEQUENTIAL
005900               FILE STATUS IS WS-MKT-OLD-STAT.
006000           SELECT MARKET-NEW   ASSIGN TO MKTNEW
006100               ORGANIZATION IS SEQUENTIAL
006200               FILE STATUS IS WS-MKT-NEW-STAT.
006300           SELECT ORDER-OLD    ASSIGN TO ORDOLD
006400               ORGANIZATION IS SEQUENTIAL
006500               FILE STATUS IS WS-ORD-OLD-STAT.
006600           SELECT ORDER-NEW    ASSIGN TO ORDNEW
006700               ORGANIZATION IS SEQUENTIAL
006800               FILE STATUS IS WS-ORD-NEW-STAT.
006900           SELECT POSITION-OLD ASSIGN TO POSOLD
007000               ORGANIZATION IS SEQUENTIAL
007100               FILE STATUS IS WS-POS-OLD-STAT.
007200           SELECT POSITION-NEW ASSIGN TO POSNEW
007300               ORGANIZATION IS SEQUENTIAL
007400               FILE STATUS IS WS-POS-NEW-STAT.
007500           SELECT USER-OLD     ASSIGN TO USEROLD
007600               ORGANIZATION IS SEQUENTIAL
007700               FILE STATUS IS WS-USER-OLD-STAT.
007800           SELECT USER-NEW     ASSIGN TO USERNEW
007900               ORGANIZATION IS SEQUENTIAL
008000               FILE STATUS IS WS-USER-NEW-STAT.
008100           SELECT RESOLVE-TRANS ASSIGN TO RSLVTRN
008200               ORGANIZATION IS LINE SEQUENTIAL
008300               FILE STATUS IS WS-TRX-STAT.
008400           SELECT RUN-RPT      ASSIGN TO RUNRPT
008500               ORGANIZATION IS SEQUENTIAL
008600               FILE STATUS IS WS-RPT-STAT.
008700      *
008800       DATA DIVISION.
008900       FILE SECTION.
009000      *
009100       FD  MARKET-OLD
009200           LABEL RECORD IS STANDARD
009300           RECORD CONTAINS 100 CHARACTERS.
009400       01  MARKET-OLD-REC          PIC X(100).
009500      *
009600       FD  MARKET-NEW
009700           LABEL RECORD IS STANDARD
009800           RECORD CONTAINS 100 CHARACTERS.
009900       01  MARKET-NEW-REC          PIC X(100).
010000      *
010100       FD  ORDER-OLD
010200           LABEL RECORD IS STANDARD
010300           RECORD CONTAINS 80 CHARACTERS.
010400       01  ORDER-OLD-REC           PIC X(80).
010500      *
010600       FD  ORDER-NEW
010700           LABEL RECORD IS STANDARD
010800           RECORD CONTAINS 80 CHARACTERS.
010900       01  ORDER-NEW-REC           PIC X(80).
011000      *
011100       FD  POSITION-OLD
011200           LABEL RECORD IS STANDARD
011300           RECORD CONTAINS 60 CHARACTERS.
011400       01  POSITION-OLD-REC        PIC X(60).
011500      *
011600       FD  POSITION-NEW
011700           LABEL RECORD IS STANDARD
011800           RECORD CONTAINS 60 CHARACTERS.
011900       01  POSITION-NEW-REC        PIC X(60).
012000      *
012100       FD  USER-OLD
012200           LABEL RECORD IS STANDARD
012300           RECORD CONTAINS 80 CHARACTERS.
012400       01  USER-OLD-REC            PIC X(80).
012500      *
012600       FD  USER-NEW
012700           LABEL RECORD IS STANDARD
012800           RECORD CONTAINS 80 CHARACTERS.
012900       01  USER-NEW-REC            PIC X(80).
013000      *
013100       FD  RESOLVE-TRANS
013200           LABEL RECORD IS OMITTED.
013300       01  RSV-TRX-REC.
013400           05  RSV-MKT-ID           PIC X(12).
013500           05  RSV-OUTCOME          PIC X(1).
013550           05  FILLER               PIC X(67).
013600      *
013700       FD  RUN-RPT
013800           LABEL RECORD IS OMITTED
013900           RECORD CONTAINS 132 CHARACTERS
014000           LINAGE IS 60 WITH FOOTING AT 55.
014100       01  RPT-LINE                PIC X(132).
014200      *
014300       WORKING-STORAGE SECTION.
014400       01  MARKET-REC.
014500           COPY MKTREC.
014600       01  ORDER-REC.
014700           COPY ORDREC.
014800       01  POSN-REC.
014900           COPY POSREC.
015000       01  USER-REC.
015100           COPY USRREC.
015200      *
015300       01  WS-FILE-STATUSES.
015400           05  WS-MKT-OLD-STAT      PIC X(2).
015500           05  WS-MKT-NEW-STAT      PIC X(2).
015600           05  WS-ORD-OLD-STAT      PIC X(2).
015700           05  WS-ORD-NEW-STAT      PIC X(2).
015800           05  WS-POS-OLD-STAT      PIC X(2).
015900           05  WS-POS-NEW-STAT      PIC X(2).
016000           05  WS-USER-OLD-STAT     PIC X(2).
016100           05  WS-USER-NEW-STAT     PIC X(2).
016200           05  WS-TRX-STAT          PIC X(2).
016300           05  WS-RPT-STAT          PIC X(2).
016400      *
016410           05  FILLER               PIC X(01).
016500       01  WS-SWITCHES.
016600           05  WS-MKT-EOF-SW        PIC X(1) VALUE "N".
016700               88  WS-MKT-EOF                VALUE "Y".
016800           05  WS-ORD-EOF-SW        PIC X(1) VALUE "N".
016900               88  WS-ORD-EOF                VALUE "Y".
017000           05  WS-POS-EOF-SW        PIC X(1) VALUE "N".
017100               88  WS-POS-EOF                VALUE "Y".
017200           05  WS-USER-EOF-SW       PIC X(1) VALUE "N".
017300               88  WS-USER-EOF                VALUE "Y".
017400           05  WS-TRX-EOF-SW        PIC X(1) VALUE "N".
017500               88  WS-TRX-EOF                VALUE "Y".
017600           05  WS-FOUND-SW          PIC X(1) VALUE "N".
017700               88  WS-ROW-FOUND               VALUE "Y".
017800      *
017810           05  FILLER               PIC X(01).
017900       01  WS-SYS-DATE.
018000           05  WS-SYS-YY            PIC 99.
018100           05  WS-SYS-MM            PIC 99.
018200           05  WS-SYS-DD            PIC 99.
018210           05  FILLER               PIC X(01).
018300       01  WS-CENTURY-PIVOT         PIC 99 VALUE 50.
018400       01  WS-RUN-DATE              PIC 9(8).
018500       01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.
018600           05  WS-RUN-CCYY          PIC 9(4).
018700           05  WS-RUN-MM            PIC 9(2).
018800           05  WS-RUN-DD            PIC 9(2).
018900      *
019000       01  WS-CONTROLS.
019100           05  WS-MKT-RESOLVED-CNT  PIC S9(5) COMP VALUE 0.
019200           05  WS-MKT-REJECT-CNT    PIC S9(5) COMP VALUE 0.
019300           05  WS-WINNERS-CNT       PIC S9(5) COMP.
019400           05  WS-MKT-PAYOUT        PIC S9(9)V99.
019500           05  WS-ORDS-CANCELLED    PIC S9(5) COMP.
019600      *
019610           05  FILLER               PIC X(01).
019700       01  MARKET-TABLE.
019800           05  MKT-TBL-CNT          PIC S9(4) COMP VALUE 0.
019900           05  MARKET-ENTRY OCCURS 200 TIMES
020000                   INDEXED BY MKT-IX.
020100               10  MT-ID            PIC X(12).
020200               10  MT-TITLE         PIC X(40).
020300               10  MT-STATUS        PIC X(1).
020400               10  MT-OUTCOME       PIC X(1).
020500               10  MT-YES-PRICE     PIC S9(1)V99.
020600               10  MT-NO-PRICE      PIC S9(1)V99.
020700               10  MT-VOLUME        PIC S9(9)V99.
020800               10  MT-RSLV-DATE     PIC 9(8).
020900      *
020910           05  FILLER               PIC X(01).
021000       01  ORDER-TABLE.
021100           05  ORD-TBL-CNT          PIC S9(4) COMP VALUE 0.
021200           05  ORDER-ENTRY OCCURS 10000 TIMES
021300                   INDEXED BY ORD-IX.
021400               10  OT-ID            PIC X(12).
021500               10  OT-MKT-ID        PIC X(12).
021600               10  OT-USER-ID       PIC X(12).
021700               10  OT-SIDE          PIC X(1).
021800               10  OT-TYPE          PIC X(1).
021900               10  OT-PRICE         PIC S9(1)V99.
022000               10  OT-QTY           PIC S9(7).
022100               10  OT-FILLED        PIC S9(7).
022200               10  OT-STATUS        PIC X(1).
022300               10  OT-SEQ           PIC 9(7).
022400      *
022410           05  FILLER               PIC X(01).
022500       01  POSITION-TABLE.
022600           05  POS-TBL-CNT          PIC S9(4) COMP VALUE 0.
022700           05  POSITION-ENTRY OCCURS 10000 TIMES
022800                   INDEXED BY POS-IX.
022900               10  PT-USER-ID       PIC X(12).
023000               10  PT-MKT-ID        PIC X(12).
023100               10  PT-YES-SHARES    PIC S9(7).
023200               10  PT-NO-SHARES     PIC S9(7).
023300               10  PT-AVG-YES       PIC S9(1)V9(4).
023400               10  PT-AVG-NO        PIC S9(1)V9(4).
023500      *
023510           05  FILLER               PIC X(01).
023600       01  USER-TABLE.
023700           05  USER-TBL-CNT         PIC S9(4) COMP VALUE 0.
023800           05  USER-ENTRY OCCURS 2000 TIMES
023900                   INDEXED BY USER-IX.
024000               10  UT-ID            PIC X(12).
024100               10  UT-NAME          PIC X(30).
024200               10  UT-EMAIL         PIC X(25).
024300               10  UT-BAL           PIC S9(9)V99.
024400               10  UT-ADMIN         PIC X(1).
024500      *
024510           05  FILLER               PIC X(01).
024600       01  WS-WORK-AREAS.
024700           05  WS-CUR-MKT-IX        PIC S9(4) COMP.
024800           05  WS-WIN-SHARES        PIC S9(7) COMP.
024900           05  WS-REJECT-REASON     PIC X(40).
025000      *
025010           05  FILLER               PIC X(01).
025100       01  RPT-TITLE-LINE.
025200           05  FILLER               PIC X(8)  VALUE "MKTRSLV ".
025300           05  FILLER               PIC X(30) VALUE
025400               "MARKET RESOLUTION RUN        ".
025500           05  FILLER               PIC X(6)  VALUE "DATE: ".
025600           05  RPT-T-MM             PIC 99.
025700           05  FILLER               PIC X(1)  VALUE "/".
025800           05  RPT-T-DD             PIC 99.
025900           05  FILLER               PIC X(1)  VALUE "/".
026000           05  RPT-T-CCYY           PIC 9(4).
026100           05  FILLER               PIC X(76) VALUE SPACES.
026200       01  RPT-RESOLVE-LINE.
026300           05  FILLER               PIC X(3)  VALUE SPACES.
026400           05  FILLER               PIC X(9)  VALUE "MARKET:  ".
026500           05  RPT-R-MKT-ID         PIC X(12).
026600           05  FILLER               PIC X(2)  VALUE SPACES.
026700           05  FILLER               PIC X(9)  VALUE "OUTCOME= ".
026800           05  RPT-R-OUTCOME        PIC X(1).
026900           05  FILLER               PIC X(2)  VALUE SPACES.
027000           05  FILLER               PIC X(9)  VALUE "WINNERS=".
027100           05  RPT-R-WINNERS        PIC ZZZZ9.
027200           05  FILLER               PIC X(2)  VALUE SPACES.
027300           05  FILLER               PIC X(8)  VALUE "PAYOUT=".
027400           05  RPT-R-PAYOUT         PIC Z(7)9.99.
027500           05  FILLER               PIC X(2)  VALUE SPACES.
027600           05  FILLER               PIC X(9)  VALUE "ORDCANC=".
027700           05  RPT-R-ORDCANC        PIC ZZZZ9.
027800           05  FILLER               PIC X(18) VALUE SPACES.
027900       01  RPT-REJECT-LINE.
028000           05  FILLER               PIC X(3)  VALUE SPACES.
028100           05  FILLER               PIC X(8)  VALUE "REJECT: ".
028200           05  RPT-J-MKT-ID         PIC X(12).
028300           05  FILLER               PIC X(3)  VALUE SPACES.
028400           05  RPT-J-REASON         PIC X(40).
028500           05  FILLER               PIC X(66) VALUE SPACES.
028600       01  RPT-TOTAL-LINE.
028700           05  FILLER               PIC X(3)  VALUE SPACES.
028800           05  FILLER               PIC X(20) VALUE
028900               "MARKETS RESOLVED  = ".
029000           05  RPT-TOT-RSLV         PIC ZZZZ9.
029100           05  FILLER               PIC X(3)  VALUE SPACES.
029200           05  FILLER               PIC X(20) VALUE
029300               "MARKETS REJECTED  = ".
029400           05  RPT-TOT-REJ          PIC ZZZZ9.
029500           05  FILLER               PIC X(59) VALUE SPACES.
029600      *
029700       PROCEDURE DIVISION.
029800       0000-MAIN-CONTROL.
029900           PERFORM 1000-INITIALIZE      THRU 1000-EXIT.
030000           PERFORM 2000-LOAD-MASTERS    THRU 2000-EXIT.
030100           PERFORM 2900-READ-TRANS      THRU 2900-EXIT.
030200           PERFORM 3000-RESOLVE-MARKET  THRU 3000-EXIT
030300               UNTIL WS-TRX-EOF.
030400           PERFORM 9000-FINISH          THRU 9000-EXIT.
030500           STOP RUN.
030600      *
030700       1000-INITIALIZE.
030800           OPEN INPUT  MARKET-OLD ORDER-OLD POSITION-OLD USER-OLD
030900                       RESOLVE-TRANS.
031000           OPEN OUTPUT MARKET-NEW ORDER-NEW POSITION-NEW USER-NEW
031100                       RUN-RPT.
031200           MOVE 0 TO WS-MKT-RESOLVED-CNT WS-MKT-REJECT-CNT.
031300           ACCEPT WS-SYS-DATE FROM DATE.
031400           IF WS-SYS-YY < WS-CENTURY-PIVOT
031500               MOVE 20 TO WS-RUN-CCYY(1:2)
031600           ELSE
031700               MOVE 19 TO WS-RUN-CCYY(1:2)
031800           END-IF.
031900           MOVE WS-SYS-YY TO WS-RUN-CCYY(3:2).
032000           MOVE WS-SYS-MM TO WS-RUN-MM.
032100           MOVE WS-SYS-DD TO WS-RUN-DD.
032200           MOVE WS-RUN-MM TO RPT-T-MM.
032300           MOVE WS-RUN-DD TO RPT-T-DD.
032400           MOVE WS-RUN-CCYY TO RPT-T-CCYY.
032500           MOVE RPT-TITLE-LINE TO RPT-LINE.
032600           PERFORM 9500-PRINT-LINE THRU 9500-EXIT.
032700       1000-EXIT.
032800           EXIT.
032900      *
033000       2000-LOAD-MASTERS.
033100           PERFORM 2100-READ-MKT  THRU 2100-EXIT.
033200           PERFORM 2110-LOAD-MKT  THRU 2110-EXIT
033300               UNTIL WS-MKT-EOF.
033400           PERFORM 2200-READ-ORD  THRU 2200-EXIT.
033500           PERFORM 2210-LOAD-ORD  THRU 2210-EXIT
033600               UNTIL WS-ORD-EOF.
033700           PERFORM 2300-READ-POS  THRU 2300-EXIT.
033800           PERFORM 2310-LOAD-POS  THRU 2310-EXIT
033900               UNTIL WS-POS-EOF.
034000           PERFORM 2400-READ-USER THRU 2400-EXIT.
034100           PERFORM 2410-LOAD-USER THRU 2410-EXIT
034200               UNTIL WS-USER-EOF.
034300       2000-EXIT.
034400           EXIT.
034500      *
034600       2100-READ-MKT.
034700           READ MARKET-OLD
034800               AT END MOVE "Y" TO WS-MKT-EOF-SW.
034900       2100-EXIT.
035000           EXIT.
035100       2110-LOAD-MKT.
035200           MOVE MARKET-OLD-REC TO MARKET-REC.
035300           ADD 1 TO MKT-TBL-CNT.
035400           SET MKT-IX TO MKT-TBL-CNT.
035500           MOVE MKT-ID          TO MT-ID(MKT-IX).
035600           MOVE MKT-TITLE       TO MT-TITLE(MKT-IX).
035700           MOVE MKT-STATUS      TO MT-STATUS(MKT-IX).
035800           MOVE MKT-OUTCOME     TO MT-OUTCOME(MKT-IX).
035900           MOVE MKT-YES-PRICE   TO MT-YES-PRICE(MKT-IX).
036000           MOVE MKT-NO-PRICE    TO MT-NO-PRICE(MKT-IX).
036100           MOVE MKT-TOTAL-VOLUME TO MT-VOLUME(MKT-IX).
036200           MOVE MKT-RESOLVE-DATE TO MT-RSLV-DATE(MKT-IX).
036300           PERFORM 2100-READ-MKT THRU 2100-EXIT.
036400       2110-EXIT.
036500           EXIT.
036600      *
036700       2200-READ-ORD.
036800           READ ORDER-OLD
036900               AT END MOVE "Y" TO WS-ORD-EOF-SW.
037000       2200-EXIT.
037100           EXIT.
037200       2210-LOAD-ORD.
037300           MOVE ORDER-OLD-REC TO ORDER-REC.
037400           ADD 1 TO ORD-TBL-CNT.
037500           SET ORD-IX TO ORD-TBL-CNT.
037600           MOVE ORD-ID         TO OT-ID(ORD-IX).
037700           MOVE ORD-MKT-ID     TO OT-MKT-ID(ORD-IX).
037800           MOVE ORD-USER-ID    TO OT-USER-ID(ORD-IX).
037900           MOVE ORD-SIDE       TO OT-SIDE(ORD-IX).
038000           MOVE ORD-TYPE       TO OT-TYPE(ORD-IX).
038100           MOVE ORD-PRICE      TO OT-PRICE(ORD-IX).
038200           MOVE ORD-QTY        TO OT-QTY(ORD-IX).
038300           MOVE ORD-FILLED-QTY TO OT-FILLED(ORD-IX).
038400           MOVE ORD-STATUS     TO OT-STATUS(ORD-IX).
038500           MOVE ORD-SEQ        TO OT-SEQ(ORD-IX).
038600           PERFORM 2200-READ-ORD THRU 2200-EXIT.
038700       2210-EXIT.
038800           EXIT.
038900      *
039000       2300-READ-POS.
039100           READ POSITION-OLD
039200               AT END MOVE "Y" TO WS-POS-EOF-SW.
039300       2300-EXIT.
039400           EXIT.
039500       2310-LOAD-POS.
039600           MOVE POSITION-OLD-REC TO POSN-REC.
039700           ADD 1 TO POS-TBL-CNT.
039800           SET POS-IX TO POS-TBL-CNT.
039900           MOVE POS-USER-ID       TO PT-USER-ID(POS-IX).
040000           MOVE POS-MKT-ID        TO PT-MKT-ID(POS-IX).
040100           MOVE POS-YES-SHARES    TO PT-YES-SHARES(POS-IX).
040200           MOVE POS-NO-SHARES     TO PT-NO-SHARES(POS-IX).
040300           MOVE POS-AVG-YES-PRICE TO PT-AVG-YES(POS-IX).
040400           MOVE POS-AVG-NO-PRICE  TO PT-AVG-NO(POS-IX).
040500           PERFORM 2300-READ-POS THRU 2300-EXIT.
040600       2310-EXIT.
040700           EXIT.
040800      *
040900       2400-READ-USER.
041000           READ USER-OLD
041100               AT END MOVE "Y" TO WS-USER-EOF-SW.
041200       2400-EXIT.
041300           EXIT.
041400       2410-LOAD-USER.
041500           MOVE USER-OLD-REC TO USER-REC.
041600           ADD 1 TO USER-TBL-CNT.
041700           SET USER-IX TO USER-TBL-CNT.
041800           MOVE USR-ID         TO UT-ID(USER-IX).
041900           MOVE USR-NAME       TO UT-NAME(USER-IX).
042000           MOVE USR-EMAIL      TO UT-EMAIL(USER-IX).
042100           MOVE USR-TOKEN-BAL  TO UT-BAL(USER-IX).
042200           MOVE USR-ADMIN-FLAG TO UT-ADMIN(USER-IX).
042300           PERFORM 2400-READ-USER THRU 2400-EXIT.
042400       2410-EXIT.
042500           EXIT.
042600      *
042700       2900-READ-TRANS.
042800           READ RESOLVE-TRANS
042900               AT END MOVE "Y" TO WS-TRX-EOF-SW.
043000       2900-EXIT.
043100           EXIT.
043200      ******************************************************************
043300      *    3000-RESOLVE-MARKET (U6) - PAY WINNERS ONE TOKEN PER SHARE  *
043400      *    ON THE WINNING SIDE, CANCEL RESTING ORDERS, MARK RESOLVED   *
043500      ******************************************************************
043600       3000-RESOLVE-MARKET.
043700           PERFORM 3100-FIND-MARKET THRU 3100-EXIT.
043800           MOVE SPACES TO WS-REJECT-REASON.
043900           IF NOT WS-ROW-FOUND
044000               MOVE "MARKET NOT FOUND" TO WS-REJECT-REASON
044100           ELSE IF MT-STATUS(WS-CUR-MKT-IX) = "R"
044200               MOVE "MARKET ALREADY RESOLVED" TO WS-REJECT-REASON
044300           ELSE IF RSV-OUTCOME NOT = "Y" AND RSV-OUTCOME NOT = "N"
044400               MOVE "OUTCOME MUST BE Y OR N" TO WS-REJECT-REASON
044500           END-IF.
044600           IF WS-REJECT-REASON NOT = SPACES
044700               MOVE RSV-MKT-ID TO RPT-J-MKT-ID
044800               MOVE WS-REJECT-REASON TO RPT-J-REASON
044900               MOVE RPT-REJECT-LINE TO RPT-LINE
045000               PERFORM 9500-PRINT-LINE THRU 9500-EXIT
045100               ADD 1 TO WS-MKT-REJECT-CNT
045200           ELSE
045300               MOVE "R" TO MT-STATUS(WS-CUR-MKT-IX)
045400               MOVE RSV-OUTCOME TO MT-OUTCOME(WS-CUR-MKT-IX)
045500               MOVE WS-RUN-DATE TO MT-RSLV-DATE(WS-CUR-MKT-IX)
045600               MOVE 0 TO WS-WINNERS-CNT
045700               MOVE 0 TO WS-MKT-PAYOUT
045800               MOVE 0 TO WS-ORDS-CANCELLED
045900               PERFORM 3200-PAY-WINNERS THRU 3200-EXIT
046000                   VARYING POS-IX FROM 1 BY 1
046100                   UNTIL POS-IX > POS-TBL-CNT
046200               PERFORM 3300-CANCEL-ORDERS THRU 3300-EXIT
046300                   VARYING ORD-IX FROM 1 BY 1
046400                   UNTIL ORD-IX > ORD-TBL-CNT
046500               MOVE RSV-MKT-ID TO RPT-R-MKT-ID
046600               MOVE RSV-OUTCOME TO RPT-R-OUTCOME
046700               MOVE WS-WINNERS-CNT TO RPT-R-WINNERS
046800               MOVE WS-MKT-PAYOUT TO RPT-R-PAYOUT
046900               MOVE WS-ORDS-CANCELLED TO RPT-R-ORDCANC
047000               MOVE RPT-RESOLVE-LINE TO RPT-LINE
047100               PERFORM 9500-PRINT-LINE THRU 9500-EXIT
047200               ADD 1 TO WS-MKT-RESOLVED-CNT
047300           END-IF.
047400           PERFORM 2900-READ-TRANS THRU 2900-EXIT.
047500       3000-EXIT.
047600           EXIT.
047700      *
047800       3100-FIND-MARKET.
047900           MOVE "N" TO WS-FOUND-SW.
048000           PERFORM 3110-SCAN-MARKET THRU 3110-EXIT
048100               VARYING MKT-IX FROM 1 BY 1
048200               UNTIL MKT-IX > MKT-TBL-CNT OR WS-ROW-FOUND.
048300           IF WS-ROW-FOUND
048400               SET WS-CUR-MKT-IX TO MKT-IX
048500           END-IF.
048600       3100-EXIT.
048700           EXIT.
048800       3110-SCAN-MARKET.
048900           IF MT-ID(MKT-IX) = RSV-MKT-ID
049000               MOVE "Y" TO WS-FOUND-SW
049100           END-IF.
049200       3110-EXIT.
049300           EXIT.
049400      *
049500       3200-PAY-WINNERS.
049600           IF PT-MKT-ID(POS-IX) NOT = RSV-MKT-ID
049700               GO TO 3200-EXIT
049800           END-IF.
049900           IF RSV-OUTCOME = "Y"
050000               MOVE PT-YES-SHARES(POS-IX) TO WS-WIN-SHARES
050100           ELSE
050200               MOVE PT-NO-SHARES(POS-IX) TO WS-WIN-SHARES
050300           END-IF.
050400           IF WS-WIN-SHARES NOT > 0
050500               GO TO 3200-EXIT
050600           END-IF.
050700           PERFORM 3210-FIND-POS-USER THRU 3210-EXIT.
050800           IF WS-ROW-FOUND
050900               ADD WS-WIN-SHARES TO UT-BAL(USER-IX)
051000               ADD WS-WIN-SHARES TO WS-MKT-PAYOUT
051100               ADD 1 TO WS-WINNERS-CNT
051200           END-IF.
051300           MOVE 0 TO PT-YES-SHARES(POS-IX).
051400           MOVE 0 TO PT-NO-SHARES(POS-IX).
051500           MOVE 0 TO PT-AVG-YES(POS-IX).
051600           MOVE 0 TO PT-AVG-NO(POS-IX).
051700       3200-EXIT.
051800           EXIT.
051900      *
052000       3210-FIND-POS-USER.
052100           MOVE "N" TO WS-FOUND-SW.
052200           PERFORM 3211-SCAN-POS-USER THRU 3211-EXIT
052300               VARYING USER-IX FROM 1 BY 1
052400               UNTIL USER-IX > USER-TBL-CNT OR WS-ROW-FOUND.
052500       3210-EXIT.
052600           EXIT.
052700       3211-SCAN-POS-USER.
052800           IF UT-ID(USER-IX) = PT-USER-ID(POS-IX)
052900               MOVE "Y" TO WS-FOUND-SW
053000           END-IF.
053100       3211-EXIT.
053200           EXIT.
053300      *
053400       3300-CANCEL-ORDERS.
053500           IF OT-MKT-ID(ORD-IX) NOT = RSV-MKT-ID
053600               GO TO 3300-EXIT
053700           END-IF.
053800           IF OT-STATUS(ORD-IX) NOT = "O" AND
053900                   OT-STATUS(ORD-IX) NOT = "P"
054000               GO TO 3300-EXIT
054100           END-IF.
054200           MOVE "C" TO OT-STATUS(ORD-IX).
054300           ADD 1 TO WS-ORDS-CANCELLED.
054400       3300-EXIT.
054500           EXIT.
054600      *
054700       9000-FINISH.
054800           PERFORM 9100-REWRITE-MKT  THRU 9100-EXIT
054900               VARYING MKT-IX FROM 1 BY 1
055000               UNTIL MKT-IX > MKT-TBL-CNT.
055100           PERFORM 9200-REWRITE-ORD  THRU 9200-EXIT
055200               VARYING ORD-IX FROM 1 BY 1
055300               UNTIL ORD-IX > ORD-TBL-CNT.
055400           PERFORM 9300-REWRITE-POS  THRU 9300-EXIT
055500               VARYING POS-IX FROM 1 BY 1
055600               UNTIL POS-IX > POS-TBL-CNT.
055700           PERFORM 9400-REWRITE-USER THRU 9400-EXIT
055800               VARYING USER-IX FROM 1 BY 1
055900               UNTIL USER-IX > USER-TBL-CNT.
056000           MOVE WS-MKT-RESOLVED-CNT TO RPT-TOT-RSLV.
056100           MOVE WS-MKT-REJECT-CNT TO RPT-TOT-REJ.
056200           MOVE RPT-TOTAL-LINE TO RPT-LINE.
056300           PERFORM 9500-PRINT-LINE THRU 9500-EXIT.
056400           CLOSE MARKET-OLD MARKET-NEW ORDER-OLD ORDER-NEW
056500                 POSITION-OLD POSITION-NEW USER-OLD USER-NEW
056600                 RESOLVE-TRANS RUN-RPT.
056700       9000-EXIT.
056800           EXIT.
056900      *
057000       9100-REWRITE-MKT.
057100           MOVE MT-ID(MKT-IX)        TO MKT-ID.
057200           MOVE MT-TITLE(MKT-IX)     TO MKT-TITLE.
057300           MOVE MT-STATUS(MKT-IX)    TO MKT-STATUS.
057400           MOVE MT-OUTCOME(MKT-IX)   TO MKT-OUTCOME.
057500           MOVE MT-YES-PRICE(MKT-IX) TO MKT-YES-PRICE.
057600           MOVE MT-NO-PRICE(MKT-IX)  TO MKT-NO-PRICE.
057700           MOVE MT-VOLUME(MKT-IX)    TO MKT-TOTAL-VOLUME.
057800           MOVE MT-RSLV-DATE(MKT-IX) TO MKT-RESOLVE-DATE.
057900           MOVE SPACE TO FILLER OF MARKET-REC.
058000           MOVE MARKET-REC TO MARKET-NEW-REC.
058100           WRITE MARKET-NEW-REC.
058200       9100-EXIT.
058300           EXIT.
058400      *
058500       9200-REWRITE-ORD.
058600           MOVE OT-ID(ORD-IX)      TO ORD-ID.
058700           MOVE OT-MKT-ID(ORD-IX)  TO ORD-MKT-ID.
058800           MOVE OT-USER-ID(ORD-IX) TO ORD-USER-ID.
058900           MOVE OT-SIDE(ORD-IX)    TO ORD-SIDE.
059000           MOVE OT-TYPE(ORD-IX)    TO ORD-TYPE.
059100           MOVE OT-PRICE(ORD-IX)   TO ORD-PRICE.
059200           MOVE OT-QTY(ORD-IX)     TO ORD-QTY.
059300           MOVE OT-FILLED(ORD-IX)  TO ORD-FILLED-QTY.
059400           MOVE OT-STATUS(ORD-IX)  TO ORD-STATUS.
059500           MOVE OT-SEQ(ORD-IX)     TO ORD-SEQ.
059600           MOVE SPACE TO FILLER OF ORDER-REC.
059700           MOVE ORDER-REC TO ORDER-NEW-REC.
059800           WRITE ORDER-NEW-REC.
059900       9200-EXIT.
060000           EXIT.
060100      *
060200       9300-REWRITE-POS.
060300           MOVE PT-USER-ID(POS-IX)    TO POS-USER-ID.
060400           MOVE PT-MKT-ID(POS-IX)     TO POS-MKT-ID.
060500           MOVE PT-YES-SHARES(POS-IX) TO POS-YES-SHARES.
060600           MOVE PT-NO-SHARES(POS-IX)  TO POS-NO-SHARES.
060700           MOVE PT-AVG-YES(POS-IX)    TO POS-AVG-YES-PRICE.
060800           MOVE PT-AVG-NO(POS-IX)     TO POS-AVG-NO-PRICE.
060900           MOVE SPACE TO FILLER OF POSN-REC.
061000           MOVE POSN-REC TO POSITION-NEW-REC.
061100           WRITE POSITION-NEW-REC.
061200       9300-EXIT.
061300           EXIT.
061400      *
061500       9400-REWRITE-USER.
061600           MOVE UT-ID(USER-IX)    TO USR-ID.
061700           MOVE UT-NAME(USER-IX)  TO USR-NAME.
061800           MOVE UT-EMAIL(USER-IX) TO USR-EMAIL.
061900           MOVE UT-BAL(USER-IX)   TO USR-TOKEN-BAL.
062000           MOVE UT-ADMIN(USER-IX) TO USR-ADMIN-FLAG.
062100           MOVE SPACE TO FILLER OF USER-REC.
062200           MOVE USER-REC TO USER-NEW-REC.
062300           WRITE USER-NEW-REC.
062400       9400-EXIT.
062500           EXIT.
062600      *
062700       9500-PRINT-LINE.
062800           WRITE RPT-LINE.
062900       9500-EXIT.
063000           EXIT.
