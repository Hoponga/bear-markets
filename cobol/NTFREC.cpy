000100******************************************************************
000200*    (c) 2009 BILLPRO SOFTWARE SERVICES, INC. ALL RIGHTS RESERVED.*
000300*                                                                *
000400*    THIS IS UNPUBLISHED PROPRIETARY                             *
000500*    SOURCE CODE OF BILLPRO SOFTWARE SERVICES, INC.              *
000600*                                                                *
000700* #ident "@(#) copylib/PLAYMKT/NTFREC.cpy  $Revision: 1.1 $"     *
000800******************************************************************
000900*                                                                *
001000*    NTFREC  -  NOTIFICATION RECORD (OUTPUT, APPEND-ONLY)        *
001100*                                                                *
001200*    ONE ENTRY PER WINNER/LOSER/REFUND MESSAGE PRODUCED BY THE   *
001300*    POOL-BET RUN.  PICKED UP BY THE NIGHTLY MESSAGE-DELIVERY    *
001400*    JOB - NOT READ BACK BY POOLBAT ITSELF.  RECORD LENGTH 100.  *
001500*                                                                *
001600*    MAINTENANCE HISTORY                                        *
001700*    ------------------------------------------------------     *
001800*    1993-03-02 CMK  ORIGINAL COPYBOOK - ORG POOL-BET PILOT      *
001900*    1999-03-11 PJH  Y2K - NTF-DATE CARRIES A FOUR DIGIT YEAR,   *
002000*                    NO CONVERSION REQUIRED, LOG REQ 99-0114     *
002100******************************************************************
002200 01  NOTIF-REC.
002300     05  NTF-USER-ID             PIC X(12).
002400     05  NTF-BET-ID              PIC X(12).
002500     05  NTF-MESSAGE             PIC X(68).
002600     05  NTF-DATE                PIC 9(8).
002700******************************************************************
