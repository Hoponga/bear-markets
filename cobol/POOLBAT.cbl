000100      ******************************************************************
000200      *    (c) 2009 BILLPRO SOFTWARE SERVICES, INC. ALL RIGHTS RESERVED*
000300      *                                                                *
000400      *    THIS IS UNPUBLISHED PROPRIETARY                             *
000500      *    SOURCE CODE OF BILLPRO SOFTWARE SERVICES, INC.              *
000600      *    THE COPYRIGHT NOTICE ABOVE DOES NOT                         *
000700      *    EVIDENCE ANY ACTUAL OR INTENDED                             *
000800      *    PUBLICATION OF SUCH SOURCE CODE.                            *
000900      *                                                                *
001000      * #ident "@(#) batch/PLAYMKT/POOLBAT.cbl  $Revision: 1.7 $"     *
001100      * static char sccsid[] =                                        *
001200      *    "@(#) batch/PLAYMKT/POOLBAT.cbl  $Revision: 1.7 $";         *
001300      ******************************************************************
001400       IDENTIFICATION DIVISION.
001500       PROGRAM-ID.    POOLBAT.
001600       AUTHOR.        C M KOWALSKI.
001700       INSTALLATION.  BILLPRO SOFTWARE SERVICES, INC.
001800       DATE-WRITTEN.  03/02/93.
001900       DATE-COMPILED.
002000       SECURITY.      BILLPRO INTERNAL USE ONLY - NOT FOR RELEASE
002100                       OUTSIDE THE TOKEN EXCHANGE PROJECT.
002200      ******************************************************************
002300      *    POOLBAT  -  PARIMUTUEL POOL-BET BATCH                       *
002400      *                                                                *
002500      *    READS THE POOL-TRANS TRANSACTION FILE AGAINST THE           *
002600      *    POOLBETS, POOLENTRIES AND USERS MASTERS.  SUPPORTS          *
002700      *    CREATION OF A NEW POOL BET, A USER JOINING A SIDE WITH A    *
002800      *    STAKE, LOCKING A POOL AGAINST FURTHER ENTRIES, RESOLVING    *
002900      *    A LOCKED POOL WITH A PRO-RATA PAYOUT TO THE WINNING SIDE,   *
003000      *    AND UNDOING THE MOST RECENT ENTRY A USER PLACED AGAINST A   *
003100      *    STILL-OPEN POOL.  WRITES REWRITTEN MASTERS, THE             *
003200      *    NOTIFICATIONS FILE AND THE RUN SUMMARY REPORT.              *
003300      *                                                                *
003400      *    MAINTENANCE HISTORY                                        *
003500      *    ------------------------------------------------------     *
003600      *    1993-03-02 CMK  ORIGINAL PROGRAM - POOL-BET PILOT, CREATE   *
003700      *                    AND JOIN TRANSACTIONS ONLY (REQ 93-0055)    *
003800      *    1993-08-17 CMK  ADDED FIXED-FEE AND VARIABLE-FEE (SEEDED)   *
003900      *                    POOL TYPES, ONE ENTRY PER USER PER BET      *
004000      *                    ENFORCED BY THE JOIN PARAGRAPH (REQ 93-0210)*
004100      *    1993-11-30 CMK  ADDED LOCK AND RESOLVE TRANSACTIONS WITH    *
004200      *                    PRO-RATA PAYOUT OUT OF THE LOSING POOL      *
004300      *    1994-02-14 CMK  ADDED UNDO TRANSACTION - ADMINISTRATOR-     *
004400      *                    ONLY, REVERSES A RESOLVED BET BACK TO       *
004500      *                    OPEN, REFUNDS EVERY ENTRY, REQ 94-0033      *
004600      *    1994-07-28 CMK  ADDED NOTIF-REC OUTPUT FOR WINNER/LOSER     *
004700      *                    MESSAGES, PICKED UP BY THE NIGHTLY          *
004800      *                    MESSAGE-DELIVERY JOB                        *
004900      *    1996-01-09 CMK  ADDED PBT-YES-COUNT/PBT-NO-COUNT ENTRY      *
005000      *                    COUNTERS FOR THE RESOLVE CONTROL REPORT     *
005100      *    1999-03-11 PJH  Y2K REMEDIATION - SYSTEM DATE NOW WINDOWED  *
005200      *                    THROUGH WS-CENTURY-PIVOT BEFORE BEING       *
005300      *                    STAMPED ON ANY OUTPUT RECORD, LOG REQ       *
005400      *                    99-0114.  REGRESSION RUN CLEAN 1999-03-14.  *
005500      ******************************************************************
005600       ENVIRONMENT DIVISION.
005700       CONFIGURATION SECTION.
005800       SOURCE-COMPUTER.  USL-486.
005900       OBJECT-COMPUTER.  USL-486.
006000       SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
006100      *
006200       INPUT-OUTPUT SECTION.
006300       FILE-CONTROL.
006400           SELECT POOL-OLD     ASSIGN TO PBTOLD
006500               ORGANIZATION IS SEQUENTIAL
006600               FILE STATUS IS WS-PBT-OLD-STAT.
006700           SELECT POOL-NEW     ASSIGN TO PBTNEW
006800               ORGANIZATION IS SEQUENTIAL
006900               FILE STATUS IS WS-PBT-NEW-STAT.
007000           SELECT ENTRY-OLD    ASSIGN TO PENOLD
007100               ORGANIZATION IS SEQUENTIAL
007200               FILE STATUS IS WS-PEN-OLD-STAT.
007300           SELECT ENTRY-NEW    ASSIGN TO PENNEW
007400               ORGANIZATION IS SEQUENTIAL
007500               FILE STATUS IS WS-PEN-NEW-STAT.
007600           SELECT USER-OLD     ASSIGN TO USEROLD
007700               ORGANIZATION IS SEQUENTIAL
007800               FILE STATUS IS WS-USER-OLD-STAT.
007900           SELECT USER-NEW     ASSIGN TO USERNEW
008000               ORGANIZATION IS SEQUENTIAL
008100               FILE STATUS IS WS-USER-NEW-STAT.
008200           SELECT POOL-TRANS   ASSIGN TO PBTTRANS
008300               ORGANIZATION IS LINE SEQUENTIAL
008400               FILE STATUS IS WS-TRX-STAT.
008500           SELECT NOTIFY-OUT   ASSIGN TO NOTIFY
008600               ORGANIZATION IS SEQUENTIAL
008700               FILE STATUS IS WS-NTF-STAT.
008800           SELECT RUN-RPT      ASSIGN TO RUNRPT
008900               ORGANIZATION IS SEQUENTIAL
009000               FILE STATUS IS WS-RPT-STAT.
009100      *
009200       DATA DIVISION.
009300       FILE SECTION.
009400      *
009500       FD  POOL-OLD
009600           LABEL RECORD IS STANDARD
009700           RECORD CONTAINS 100 CHARACTERS.
009800       01  POOL-OLD-REC            PIC X(100).
009900      *
010000       FD  POOL-NEW
010100           LABEL RECORD IS STANDARD
010200           RECORD CONTAINS 100 CHARACTERS.
010300       01  POOL-NEW-REC            PIC X(100).
010400      *
010500       FD  ENTRY-OLD
010600           LABEL RECORD IS STANDARD
010700           RECORD CONTAINS 50 CHARACTERS.
010800       01  ENTRY-OLD-REC           PIC X(50).
010900      *
011000       FD  ENTRY-NEW
011100           LABEL RECORD IS STANDARD
011200           RECORD CONTAINS 50 CHARACTERS.
011300       01  ENTRY-NEW-REC           PIC X(50).
011400      *
011500       FD  USER-OLD
011600           LABEL RECORD IS STANDARD
011700           RECORD CONTAINS 80 CHARACTERS.
011800       01  USER-OLD-REC            PIC X(80).
011900      *
012000       FD  USER-NEW
012100           LABEL RECORD IS STANDARD
012200           RECORD CONTAINS 80 CHARACTERS.
012300       01  USER-NEW-REC            PIC X(80).
012400      *
012500       FD  POOL-TRANS
012600           LABEL RECORD IS OMITTED.
012700       01  PBT-TRX-REC.
012800      *        PBT-TRX-TYPE: C=CREATE  J=JOIN  L=LOCK                 *
012900      *                      R=RESOLVE U=UNDO                         *
013000           05  PBT-TRX-TYPE         PIC X(1).
013100           05  PBT-TRX-BET-ID       PIC X(12).
013200           05  PBT-TRX-ORG-ID       PIC X(12).
013300           05  PBT-TRX-TITLE        PIC X(30).
013400           05  PBT-TRX-POOLTYPE     PIC X(1).
013500           05  PBT-TRX-FIXED-FEE    PIC S9(5)V99.
013600           05  PBT-TRX-MIN-FEE      PIC S9(5)V99.
013700           05  PBT-TRX-USER-ID      PIC X(12).
013800           05  PBT-TRX-SIDE         PIC X(1).
013900           05  PBT-TRX-AMOUNT       PIC S9(7)V99.
014000           05  PBT-TRX-OUTCOME      PIC X(1).
014100           05  PBT-TRX-SEED-YES     PIC S9(7)V99.
014200           05  PBT-TRX-SEED-NO      PIC S9(7)V99.
014250           05  FILLER               PIC X(09).
014300      *
014400       FD  NOTIFY-OUT
014500           LABEL RECORD IS STANDARD
014600           RECORD CONTAINS 100 CHARACTERS.
014700       01  NOTIFY-OUT-REC           PIC X(100).
014800      *
014900       FD  RUN-RPT
015000           LABEL RECORD IS OMITTED
015100           RECORD CONTAINS 132 CHARACTERS
015200           LINAGE IS 60 WITH FOOTING AT 55.
015300       01  RPT-LINE                PIC X(132).
015400      *
015500       WORKING-STORAGE SECTION.
015600       01  POOL-REC.
015700           COPY PBTREC.
015800       01  PENT-REC.
015900           COPY PENREC.
016000       01  USER-REC.
016100           COPY USRREC.
016200       01  NOTIF-REC.
016300           COPY NTFREC.
016400      *
016500       01  WS-FILE-STATUSES.
016600           05  WS-PBT-OLD-STAT      PIC X(2).
016700           05  WS-PBT-NEW-STAT      PIC X(2).
016800           05  WS-PEN-OLD-STAT      PIC X(2).
016900           05  WS-PEN-NEW-STAT      PIC X(2).
017000           05  WS-USER-OLD-STAT     PIC X(2).
017100           05  WS-USER-NEW-STAT     PIC X(2).
017200           05  WS-TRX-STAT          PIC X(2).
017300           05  WS-NTF-STAT          PIC X(2).
017400           05  WS-RPT-STAT          PIC X(2).
017500      *
017510           05  FILLER               PIC X(01).
017600       01  WS-SWITCHES.
017700           05  WS-PBT-EOF-SW        PIC X(1) VALUE "N".
017800               88  WS-PBT-EOF                VALUE "Y".
017900           05  WS-PEN-EOF-SW        PIC X(1) VALUE "N".
018000               88  WS-PEN-EOF                VALUE "Y".
018100           05  WS-USER-EOF-SW       PIC X(1) VALUE "N".
018200               88  WS-USER-EOF                VALUE "Y".
018300           05  WS-TRX-EOF-SW        PIC X(1) VALUE "N".
018400               88  WS-TRX-EOF                VALUE "Y".
018500           05  WS-FOUND-SW          PIC X(1) VALUE "N".
018600               88  WS-ROW-FOUND               VALUE "Y".
018700      *
018710           05  FILLER               PIC X(01).
018800       01  WS-SYS-DATE.
018900           05  WS-SYS-YY            PIC 99.
019000           05  WS-SYS-MM            PIC 99.
019100           05  WS-SYS-DD            PIC 99.
019110           05  FILLER               PIC X(01).
019200       01  WS-CENTURY-PIVOT         PIC 99 VALUE 50.
019300       01  WS-RUN-DATE              PIC 9(8).
019400       01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.
019500           05  WS-RUN-CCYY          PIC 9(4).
019600           05  WS-RUN-MM            PIC 9(2).
019700           05  WS-RUN-DD            PIC 9(2).
019800      *
019900       01  WS-CONTROLS.
020000           05  WS-ACCEPTED-CNT      PIC S9(5) COMP VALUE 0.
020100           05  WS-REJECTED-CNT      PIC S9(5) COMP VALUE 0.
020200      *
020210           05  FILLER               PIC X(01).
020300       01  POOL-TABLE.
020400           05  PBT-TBL-CNT          PIC S9(4) COMP VALUE 0.
020500           05  PBT-ENTRY OCCURS 500 TIMES
020600                   INDEXED BY PBT-IX.
020700               10  PB-ID            PIC X(12).
020800               10  PB-ORG-ID        PIC X(12).
020900               10  PB-TITLE         PIC X(30).
021000               10  PB-TYPE          PIC X(1).
021100               10  PB-FIXED-FEE     PIC S9(7)V99.
021200               10  PB-MIN-FEE       PIC S9(7)V99.
021300               10  PB-STATUS        PIC X(1).
021400               10  PB-OUTCOME       PIC X(1).
021500               10  PB-YES-POOL      PIC S9(9)V99.
021600               10  PB-NO-POOL       PIC S9(9)V99.
021700               10  PB-YES-COUNT     PIC S9(5) COMP.
021800               10  PB-NO-COUNT      PIC S9(5) COMP.
021900               10  PB-CREATOR-ID    PIC X(12).
022000      *
022010           05  FILLER               PIC X(01).
022100       01  ENTRY-TABLE.
022200           05  PEN-TBL-CNT          PIC S9(4) COMP VALUE 0.
022300           05  PEN-ENTRY OCCURS 5000 TIMES
022400                   INDEXED BY PEN-IX.
022500               10  PE-BET-ID        PIC X(12).
022600               10  PE-USER-ID       PIC X(12).
022700               10  PE-SIDE          PIC X(1).
022800               10  PE-AMOUNT        PIC S9(7)V99.
022900               10  PE-DATE          PIC 9(8).
023100      *
023110           05  FILLER               PIC X(01).
023200       01  USER-TABLE.
023300           05  USER-TBL-CNT         PIC S9(4) COMP VALUE 0.
023400           05  USER-ENTRY OCCURS 2000 TIMES
023500                   INDEXED BY USER-IX.
023600               10  UT-ID            PIC X(12).
023700               10  UT-NAME          PIC X(30).
023800               10  UT-EMAIL         PIC X(25).
023900               10  UT-BAL           PIC S9(9)V99.
024000               10  UT-ADMIN         PIC X(1).
024100      *
024110           05  FILLER               PIC X(01).
024200       01  WS-WORK-AREAS.
024300           05  WS-CUR-PBT-IX        PIC S9(4) COMP.
024400           05  WS-CUR-USER-IX       PIC S9(4) COMP.
024500           05  WS-REJECT-REASON     PIC X(40).
024600           05  WS-UNDO-OUTCOME      PIC X(1).
024700           05  WS-FEE-DUE           PIC S9(7)V99.
024800           05  WS-WIN-POOL          PIC S9(9)V99.
024900           05  WS-LOSE-POOL         PIC S9(9)V99.
025000           05  WS-TOTAL-POOL        PIC S9(9)V99.
025100           05  WS-PAYOUT            PIC S9(9)V99.
025200           05  WS-ENTRY-PAYOUT      PIC S9(7)V99.
025300           05  WS-WINNER-CNT        PIC S9(5) COMP.
025400           05  WS-LOSER-CNT         PIC S9(5) COMP.
025500      *
025510           05  FILLER               PIC X(01).
025600       01  RPT-TITLE-LINE.
025700           05  FILLER               PIC X(8)  VALUE "POOLBAT ".
025800           05  FILLER               PIC X(30) VALUE
025900               "POOL-BET RUN                 ".
026000           05  FILLER               PIC X(6)  VALUE "DATE: ".
026100           05  RPT-T-MM             PIC 99.
026200           05  FILLER               PIC X(1)  VALUE "/".
026300           05  RPT-T-DD             PIC 99.
026400           05  FILLER               PIC X(1)  VALUE "/".
026500           05  RPT-T-CCYY           PIC 9(4).
026600           05  FILLER               PIC X(76) VALUE SPACES.
026700       01  RPT-REJECT-LINE.
026800           05  FILLER               PIC X(3)  VALUE SPACES.
026900           05  FILLER               PIC X(8)  VALUE "REJECT: ".
027000           05  RPT-R-BET-ID         PIC X(12).
027100           05  FILLER               PIC X(3)  VALUE SPACES.
027200           05  RPT-R-REASON         PIC X(40).
027300           05  FILLER               PIC X(66) VALUE SPACES.
027400       01  RPT-RESOLVE-LINE.
027500           05  FILLER               PIC X(3)  VALUE SPACES.
027600           05  FILLER               PIC X(9)  VALUE "BET:     ".
027700           05  RPT-S-BET-ID         PIC X(12).
027800           05  FILLER               PIC X(2)  VALUE SPACES.
027900           05  FILLER               PIC X(9)  VALUE "WINNERS=".
028000           05  RPT-S-WINNERS        PIC ZZZZ9.
028100           05  FILLER               PIC X(2)  VALUE SPACES.
028200           05  FILLER               PIC X(8)  VALUE "PAYOUT=".
028300           05  RPT-S-PAYOUT         PIC Z(7)9.99.
028400           05  FILLER               PIC X(42) VALUE SPACES.
028500       01  RPT-TOTAL-LINE.
028600           05  FILLER               PIC X(3)  VALUE SPACES.
028700           05  FILLER               PIC X(20) VALUE
028800               "TRANSACTIONS OK   = ".
028900           05  RPT-TOT-ACC          PIC ZZZZ9.
029000           05  FILLER               PIC X(3)  VALUE SPACES.
029100           05  FILLER               PIC X(20) VALUE
029200               "TRANSACTIONS BAD  = ".
029300           05  RPT-TOT-REJ          PIC ZZZZ9.
029400           05  FILLER               PIC X(59) VALUE SPACES.
029500      *
029600       PROCEDURE DIVISION.
029700       0000-MAIN-CONTROL.
029800           PERFORM 1000-INITIALIZE      THRU 1000-EXIT.
029900           PERFORM 2000-LOAD-MASTERS    THRU 2000-EXIT.
030000           PERFORM 2900-READ-TRANS      THRU 2900-EXIT.
030100           PERFORM 3000-PROCESS-TRANS   THRU 3000-EXIT
030200               UNTIL WS-TRX-EOF.
030300           PERFORM 9000-FINISH          THRU 9000-EXIT.
030400           STOP RUN.
030500      *
030600       1000-INITIALIZE.
030700           OPEN INPUT  POOL-OLD ENTRY-OLD USER-OLD POOL-TRANS.
030800           OPEN OUTPUT POOL-NEW ENTRY-NEW USER-NEW NOTIFY-OUT RUN-RPT.
030900           MOVE 0 TO WS-ACCEPTED-CNT WS-REJECTED-CNT.
031000           ACCEPT WS-SYS-DATE FROM DATE.
031100           IF WS-SYS-YY < WS-CENTURY-PIVOT
031200               MOVE 20 TO WS-RUN-CCYY(1:2)
031300           ELSE
031400               MOVE 19 TO WS-RUN-CCYY(1:2)
031500           END-IF.
031600           MOVE WS-SYS-YY TO WS-RUN-CCYY(3:2).
031700           MOVE WS-SYS-MM TO WS-RUN-MM.
031800           MOVE WS-SYS-DD TO WS-RUN-DD.
031900           MOVE WS-RUN-MM TO RPT-T-MM.
032000           MOVE WS-RUN-DD TO RPT-T-DD.
032100           MOVE WS-RUN-CCYY TO RPT-T-CCYY.
032200           MOVE RPT-TITLE-LINE TO RPT-LINE.
032300           PERFORM 9500-PRINT-LINE THRU 9500-EXIT.
032400       1000-EXIT.
032500           EXIT.
032600      *
032700       2000-LOAD-MASTERS.
032800           PERFORM 2100-READ-PBT  THRU 2100-EXIT.
032900           PERFORM 2110-LOAD-PBT  THRU 2110-EXIT
033000               UNTIL WS-PBT-EOF.
033100           PERFORM 2200-READ-PEN  THRU 2200-EXIT.
033200           PERFORM 2210-LOAD-PEN  THRU 2210-EXIT
033300               UNTIL WS-PEN-EOF.
033400           PERFORM 2300-READ-USER THRU 2300-EXIT.
033500           PERFORM 2310-LOAD-USER THRU 2310-EXIT
033600               UNTIL WS-USER-EOF.
033700       2000-EXIT.
033800           EXIT.
033900      *
034000       2100-READ-PBT.
034100           READ POOL-OLD
034200               AT END MOVE "Y" TO WS-PBT-EOF-SW.
034300       2100-EXIT.
034400           EXIT.
034500       2110-LOAD-PBT.
034600           MOVE POOL-OLD-REC TO POOL-REC.
034700           ADD 1 TO PBT-TBL-CNT.
034800           SET PBT-IX TO PBT-TBL-CNT.
034900           MOVE PBT-ID          TO PB-ID(PBT-IX).
035000           MOVE PBT-ORG-ID      TO PB-ORG-ID(PBT-IX).
035100           MOVE PBT-TITLE       TO PB-TITLE(PBT-IX).
035200           MOVE PBT-TYPE        TO PB-TYPE(PBT-IX).
035300           MOVE PBT-FIXED-FEE   TO PB-FIXED-FEE(PBT-IX).
035400           MOVE PBT-MIN-FEE     TO PB-MIN-FEE(PBT-IX).
035500           MOVE PBT-STATUS      TO PB-STATUS(PBT-IX).
035600           MOVE PBT-OUTCOME     TO PB-OUTCOME(PBT-IX).
035700           MOVE PBT-YES-POOL    TO PB-YES-POOL(PBT-IX).
035800           MOVE PBT-NO-POOL     TO PB-NO-POOL(PBT-IX).
035900           MOVE PBT-YES-COUNT   TO PB-YES-COUNT(PBT-IX).
036000           MOVE PBT-NO-COUNT    TO PB-NO-COUNT(PBT-IX).
036100           MOVE PBT-CREATOR-ID  TO PB-CREATOR-ID(PBT-IX).
036200           PERFORM 2100-READ-PBT THRU 2100-EXIT.
036300       2110-EXIT.
036400           EXIT.
036500      *
036600       2200-READ-PEN.
036700           READ ENTRY-OLD
036800               AT END MOVE "Y" TO WS-PEN-EOF-SW.
036900       2200-EXIT.
037000           EXIT.
037100       2210-LOAD-PEN.
037200           MOVE ENTRY-OLD-REC TO PENT-REC.
037300           ADD 1 TO PEN-TBL-CNT.
037400           SET PEN-IX TO PEN-TBL-CNT.
037500           MOVE PEN-BET-ID  TO PE-BET-ID(PEN-IX).
037600           MOVE PEN-USER-ID TO PE-USER-ID(PEN-IX).
037700           MOVE PEN-SIDE    TO PE-SIDE(PEN-IX).
037800           MOVE PEN-AMOUNT  TO PE-AMOUNT(PEN-IX).
037900           MOVE PEN-DATE    TO PE-DATE(PEN-IX).
038100           PERFORM 2200-READ-PEN THRU 2200-EXIT.
038200       2210-EXIT.
038300           EXIT.
038400      *
038500       2300-READ-USER.
038600           READ USER-OLD
038700               AT END MOVE "Y" TO WS-USER-EOF-SW.
038800       2300-EXIT.
038900           EXIT.
039000       2310-LOAD-USER.
039100           MOVE USER-OLD-REC TO USER-REC.
039200           ADD 1 TO USER-TBL-CNT.
039300           SET USER-IX TO USER-TBL-CNT.
039400           MOVE USR-ID         TO UT-ID(USER-IX).
039500           MOVE USR-NAME       TO UT-NAME(USER-IX).
039600           MOVE USR-EMAIL      TO UT-EMAIL(USER-IX).
039700           MOVE USR-TOKEN-BAL  TO UT-BAL(USER-IX).
039800           MOVE USR-ADMIN-FLAG TO UT-ADMIN(USER-IX).
039900           PERFORM 2300-READ-USER THRU 2300-EXIT.
040000       2310-EXIT.
040100           EXIT.
040200      *
040300       2900-READ-TRANS.
040400           READ POOL-TRANS
040500               AT END MOVE "Y" TO WS-TRX-EOF-SW.
040600       2900-EXIT.
040700           EXIT.
040800      *
040900       3000-PROCESS-TRANS.
041000           MOVE SPACES TO WS-REJECT-REASON.
041100           EVALUATE PBT-TRX-TYPE
041200               WHEN "C"
041300                   PERFORM 4000-CREATE-POOL  THRU 4000-EXIT
041400               WHEN "J"
041500                   PERFORM 5000-JOIN-POOL    THRU 5000-EXIT
041600               WHEN "L"
041700                   PERFORM 6000-LOCK-POOL    THRU 6000-EXIT
041800               WHEN "R"
041900                   PERFORM 7000-RESOLVE-POOL THRU 7000-EXIT
042000               WHEN "U"
042100                   PERFORM 8000-UNDO-RESOLVE THRU 8000-EXIT
042200               WHEN OTHER
042300                   MOVE "UNKNOWN TRANSACTION TYPE" TO WS-REJECT-REASON
042400           END-EVALUATE.
042500           IF WS-REJECT-REASON NOT = SPACES
042600               MOVE PBT-TRX-BET-ID TO RPT-R-BET-ID
042700               MOVE WS-REJECT-REASON TO RPT-R-REASON
042800               MOVE RPT-REJECT-LINE TO RPT-LINE
042900               PERFORM 9500-PRINT-LINE THRU 9500-EXIT
043000               ADD 1 TO WS-REJECTED-CNT
043100           ELSE
043200               ADD 1 TO WS-ACCEPTED-CNT
043300           END-IF.
043400           PERFORM 2900-READ-TRANS THRU 2900-EXIT.
043500       3000-EXIT.
043600           EXIT.
043700      ******************************************************************
043800      *    4000-CREATE-POOL                                            *
043900      ******************************************************************
044000       4000-CREATE-POOL.
044100           PERFORM 4100-FIND-POOL THRU 4100-EXIT.
044200           IF WS-ROW-FOUND
044300               MOVE "BET ID ALREADY EXISTS" TO WS-REJECT-REASON
044400               GO TO 4000-EXIT
044500           END-IF.
044600           IF PBT-TRX-POOLTYPE NOT = "F" AND PBT-TRX-POOLTYPE NOT = "V"
044700               MOVE "POOL TYPE MUST BE F OR V" TO WS-REJECT-REASON
044800               GO TO 4000-EXIT
044900           END-IF.
045000           IF PBT-TRX-POOLTYPE = "F"
045100               IF PBT-TRX-FIXED-FEE NOT > 0
045200                   MOVE "FIXED FEE MUST BE POSITIVE"
045300                       TO WS-REJECT-REASON
045400                   GO TO 4000-EXIT
045500               END-IF
045600           ELSE
045700               IF PBT-TRX-MIN-FEE NOT > 0
045800                   MOVE "MINIMUM FEE MUST BE POSITIVE"
045900                       TO WS-REJECT-REASON
046000                   GO TO 4000-EXIT
046100               END-IF
046200               IF PBT-TRX-SEED-YES NOT > 0 OR PBT-TRX-SEED-NO NOT > 0
046300                   MOVE "SEED AMOUNTS MUST BE POSITIVE"
046400                       TO WS-REJECT-REASON
046500                   GO TO 4000-EXIT
046600               END-IF
046700               PERFORM 8210-FIND-USER THRU 8210-EXIT.
046800               IF NOT WS-ROW-FOUND
046900                   MOVE "CREATOR NOT FOUND" TO WS-REJECT-REASON
047000                   GO TO 4000-EXIT
047100               END-IF
047200               COMPUTE WS-FEE-DUE = PBT-TRX-SEED-YES + PBT-TRX-SEED-NO
047300               IF UT-BAL(WS-CUR-USER-IX) < WS-FEE-DUE
047400                   MOVE "INSUFFICIENT TOKEN BALANCE FOR SEED"
047500                       TO WS-REJECT-REASON
047600                   GO TO 4000-EXIT
047700               END-IF
047800               SUBTRACT WS-FEE-DUE FROM UT-BAL(WS-CUR-USER-IX)
047900           END-IF.
048000           ADD 1 TO PBT-TBL-CNT.
048100           SET PBT-IX TO PBT-TBL-CNT.
048200           MOVE PBT-TRX-BET-ID    TO PB-ID(PBT-IX).
048300           MOVE PBT-TRX-ORG-ID    TO PB-ORG-ID(PBT-IX).
048400           MOVE PBT-TRX-TITLE     TO PB-TITLE(PBT-IX).
048500           MOVE PBT-TRX-POOLTYPE  TO PB-TYPE(PBT-IX).
048600           MOVE PBT-TRX-FIXED-FEE TO PB-FIXED-FEE(PBT-IX).
048700           MOVE PBT-TRX-MIN-FEE   TO PB-MIN-FEE(PBT-IX).
048800           MOVE "O"               TO PB-STATUS(PBT-IX).
048900           MOVE SPACE             TO PB-OUTCOME(PBT-IX).
049000           MOVE 0                 TO PB-YES-COUNT(PBT-IX).
049100           MOVE 0                 TO PB-NO-COUNT(PBT-IX).
049200           MOVE PBT-TRX-USER-ID   TO PB-CREATOR-ID(PBT-IX).
049300           IF PBT-TRX-POOLTYPE = "V"
049400      *            VARIABLE-FEE POOLS ARE SEEDED BY THE CREATOR -      *
049500      *            THE SEED COUNTS TOWARD NEITHER SIDE'S ENTRY COUNT   *
049600      *            (REQ 93-0210).                                     *
049700               MOVE PBT-TRX-SEED-YES TO PB-YES-POOL(PBT-IX)
049800               MOVE PBT-TRX-SEED-NO  TO PB-NO-POOL(PBT-IX)
049900           ELSE
050000               MOVE 0 TO PB-YES-POOL(PBT-IX)
050100               MOVE 0 TO PB-NO-POOL(PBT-IX)
050200           END-IF.
050300       4000-EXIT.
050400           EXIT.
050500      ******************************************************************
050600      *    5000-JOIN-POOL - ONE ENTRY PER USER PER BET, FEE RULES      *
050700      *    PER PBT-TYPE (FIXED OR VARIABLE-MINIMUM)                    *
050800      ******************************************************************
050900       5000-JOIN-POOL.
051000           PERFORM 4100-FIND-POOL THRU 4100-EXIT.
051100           IF NOT WS-ROW-FOUND
051200               MOVE "BET NOT FOUND" TO WS-REJECT-REASON
051300               GO TO 5000-EXIT
051400           END-IF.
051500           IF PB-STATUS(WS-CUR-PBT-IX) NOT = "O"
051600               MOVE "BET NOT OPEN" TO WS-REJECT-REASON
051700               GO TO 5000-EXIT
051800           END-IF.
051900           IF PBT-TRX-SIDE NOT = "Y" AND PBT-TRX-SIDE NOT = "N"
052000               MOVE "SIDE MUST BE Y OR N" TO WS-REJECT-REASON
052100               GO TO 5000-EXIT
052200           END-IF.
052300           IF PB-TYPE(WS-CUR-PBT-IX) = "F"
052400               MOVE PB-FIXED-FEE(WS-CUR-PBT-IX) TO WS-FEE-DUE
052500               IF PBT-TRX-AMOUNT NOT = WS-FEE-DUE
052600                   MOVE "AMOUNT MUST EQUAL FIXED FEE"
052700                       TO WS-REJECT-REASON
052800                   GO TO 5000-EXIT
052900               END-IF
053000           ELSE
053100               IF PBT-TRX-AMOUNT < PB-MIN-FEE(WS-CUR-PBT-IX)
053200                   MOVE "AMOUNT BELOW POOL MINIMUM"
053300                       TO WS-REJECT-REASON
053400                   GO TO 5000-EXIT
053500               END-IF
053600           END-IF.
053700           PERFORM 5100-CHECK-ONE-ENTRY THRU 5100-EXIT.
053800           IF WS-ROW-FOUND
053900               MOVE "USER ALREADY HAS AN ENTRY ON THIS BET"
054000                   TO WS-REJECT-REASON
054100               GO TO 5000-EXIT
054200           END-IF.
054300           PERFORM 8210-FIND-USER THRU 8210-EXIT.
054400           IF NOT WS-ROW-FOUND
054500               MOVE "USER NOT FOUND" TO WS-REJECT-REASON
054600               GO TO 5000-EXIT
054700           END-IF.
054800           IF UT-BAL(WS-CUR-USER-IX) < PBT-TRX-AMOUNT
054900               MOVE "INSUFFICIENT TOKEN BALANCE" TO WS-REJECT-REASON
055000               GO TO 5000-EXIT
055100           END-IF.
055200           SUBTRACT PBT-TRX-AMOUNT FROM UT-BAL(WS-CUR-USER-IX).
055300           ADD 1 TO PEN-TBL-CNT.
055400           SET PEN-IX TO PEN-TBL-CNT.
055500           MOVE PBT-TRX-BET-ID  TO PE-BET-ID(PEN-IX).
055600           MOVE PBT-TRX-USER-ID TO PE-USER-ID(PEN-IX).
055700           MOVE PBT-TRX-SIDE    TO PE-SIDE(PEN-IX).
055800           MOVE PBT-TRX-AMOUNT  TO PE-AMOUNT(PEN-IX).
055900           MOVE WS-RUN-DATE     TO PE-DATE(PEN-IX).
056100           IF PBT-TRX-SIDE = "Y"
056200               ADD PBT-TRX-AMOUNT TO PB-YES-POOL(WS-CUR-PBT-IX)
056300               ADD 1 TO PB-YES-COUNT(WS-CUR-PBT-IX)
056400           ELSE
056500               ADD PBT-TRX-AMOUNT TO PB-NO-POOL(WS-CUR-PBT-IX)
056600               ADD 1 TO PB-NO-COUNT(WS-CUR-PBT-IX)
056700           END-IF.
056800       5000-EXIT.
056900           EXIT.
057000      *
057100       5100-CHECK-ONE-ENTRY.
057200           MOVE "N" TO WS-FOUND-SW.
057300           PERFORM 5110-SCAN-ENTRY THRU 5110-EXIT
057400               VARYING PEN-IX FROM 1 BY 1
057500               UNTIL PEN-IX > PEN-TBL-CNT OR WS-ROW-FOUND.
057600       5100-EXIT.
057700           EXIT.
057800       5110-SCAN-ENTRY.
057900           IF PE-BET-ID(PEN-IX) = PBT-TRX-BET-ID AND
058000                   PE-USER-ID(PEN-IX) = PBT-TRX-USER-ID
058200               MOVE "Y" TO WS-FOUND-SW
058300           END-IF.
058400       5110-EXIT.
058500           EXIT.
058600      ******************************************************************
058700      *    6000-LOCK-POOL                                              *
058800      ******************************************************************
058900       6000-LOCK-POOL.
059000           PERFORM 4100-FIND-POOL THRU 4100-EXIT.
059100           IF NOT WS-ROW-FOUND
059200               MOVE "BET NOT FOUND" TO WS-REJECT-REASON
059300               GO TO 6000-EXIT
059400           END-IF.
059500           IF PBT-TRX-USER-ID NOT = PB-CREATOR-ID(WS-CUR-PBT-IX)
059600               MOVE "ONLY THE CREATOR MAY LOCK THIS BET"
059700                   TO WS-REJECT-REASON
059800               GO TO 6000-EXIT
059900           END-IF.
060000           IF PB-STATUS(WS-CUR-PBT-IX) NOT = "O"
060100               MOVE "BET NOT OPEN" TO WS-REJECT-REASON
060200               GO TO 6000-EXIT
060300           END-IF.
060400           MOVE "L" TO PB-STATUS(WS-CUR-PBT-IX).
060500       6000-EXIT.
060600           EXIT.
060700      ******************************************************************
060800      *    7000-RESOLVE-POOL (U9) - PRO-RATA PAYOUT OUT OF THE         *
060900      *    LOSING POOL, ROUNDED TO FOUR DECIMAL PLACES PER SHARE OF    *
061000      *    THE WINNING POOL, PLUS RETURN OF THE WINNER'S OWN STAKE     *
061100      ******************************************************************
061200       7000-RESOLVE-POOL.
061300           PERFORM 4100-FIND-POOL THRU 4100-EXIT.
061400           IF NOT WS-ROW-FOUND
061500               MOVE "BET NOT FOUND" TO WS-REJECT-REASON
061600               GO TO 7000-EXIT
061700           END-IF.
061800           IF PBT-TRX-USER-ID NOT = PB-CREATOR-ID(WS-CUR-PBT-IX)
061900               MOVE "ONLY THE CREATOR MAY RESOLVE THIS BET"
062000                   TO WS-REJECT-REASON
062100               GO TO 7000-EXIT
062200           END-IF.
062300           IF PB-STATUS(WS-CUR-PBT-IX) = "R"
062400               MOVE "BET ALREADY RESOLVED" TO WS-REJECT-REASON
062500               GO TO 7000-EXIT
062600           END-IF.
062700           IF PBT-TRX-OUTCOME NOT = "Y" AND PBT-TRX-OUTCOME NOT = "N"
062800               MOVE "OUTCOME MUST BE Y OR N" TO WS-REJECT-REASON
062900               GO TO 7000-EXIT
063000           END-IF.
063100           MOVE "R" TO PB-STATUS(WS-CUR-PBT-IX).
063200           MOVE PBT-TRX-OUTCOME TO PB-OUTCOME(WS-CUR-PBT-IX).
063300           IF PBT-TRX-OUTCOME = "Y"
063400               MOVE PB-YES-POOL(WS-CUR-PBT-IX) TO WS-WIN-POOL
063500               MOVE PB-NO-POOL(WS-CUR-PBT-IX)  TO WS-LOSE-POOL
063600           ELSE
063700               MOVE PB-NO-POOL(WS-CUR-PBT-IX)  TO WS-WIN-POOL
063800               MOVE PB-YES-POOL(WS-CUR-PBT-IX) TO WS-LOSE-POOL
063900           END-IF.
064000           COMPUTE WS-TOTAL-POOL = WS-WIN-POOL + WS-LOSE-POOL.
064100           MOVE 0 TO WS-WINNER-CNT.
064200           MOVE 0 TO WS-LOSER-CNT.
064300           MOVE 0 TO WS-PAYOUT.
064400           PERFORM 7100-PAY-ONE-ENTRY THRU 7100-EXIT
064500               VARYING PEN-IX FROM 1 BY 1
064600               UNTIL PEN-IX > PEN-TBL-CNT.
064700           MOVE PB-ID(WS-CUR-PBT-IX) TO RPT-S-BET-ID.
064800           MOVE WS-WINNER-CNT TO RPT-S-WINNERS.
064900           MOVE WS-PAYOUT TO RPT-S-PAYOUT.
065000           MOVE RPT-RESOLVE-LINE TO RPT-LINE.
065100           PERFORM 9500-PRINT-LINE THRU 9500-EXIT.
065200       7000-EXIT.
065300           EXIT.
065400      *
065500       7100-PAY-ONE-ENTRY.
065600           IF PE-BET-ID(PEN-IX) NOT = PBT-TRX-BET-ID
065700               GO TO 7100-EXIT
065800           END-IF.
066200           IF PE-SIDE(PEN-IX) NOT = PBT-TRX-OUTCOME
066300               PERFORM 7200-NOTIFY-LOSER THRU 7200-EXIT
066400               ADD 1 TO WS-LOSER-CNT
066500               GO TO 7100-EXIT
066600           END-IF.
066700      *        PRO-RATA SHARE OF THE TOTAL POT - IF NOBODY BACKED      *
066800      *        THE WINNING SIDE (SHOULD NOT HAPPEN ONCE A POOL IS      *
066900      *        SEEDED BUT GUARDED FOR ANYWAY) THE ENTRY'S OWN STAKE    *
067000      *        IS SIMPLY RETURNED (REQ 93-0210).                       *
067100           IF WS-WIN-POOL > 0
067200               COMPUTE WS-ENTRY-PAYOUT ROUNDED =
067300                   (PE-AMOUNT(PEN-IX) / WS-WIN-POOL) * WS-TOTAL-POOL
067400           ELSE
067500               MOVE PE-AMOUNT(PEN-IX) TO WS-ENTRY-PAYOUT
067600           END-IF.
067700           PERFORM 7210-FIND-ENTRY-USER THRU 7210-EXIT.
067800           IF WS-ROW-FOUND
067900               ADD WS-ENTRY-PAYOUT TO UT-BAL(USER-IX)
068000               ADD WS-ENTRY-PAYOUT TO WS-PAYOUT
068100               ADD 1 TO WS-WINNER-CNT
068200               PERFORM 7220-NOTIFY-WINNER THRU 7220-EXIT
068300           END-IF.
068400       7100-EXIT.
068500           EXIT.
068600      *
068700       7200-NOTIFY-LOSER.
068800           MOVE PE-USER-ID(PEN-IX)  TO NTF-USER-ID.
068900           MOVE PE-BET-ID(PEN-IX)   TO NTF-BET-ID.
069000           MOVE "YOUR POOL BET STAKE DID NOT WIN" TO NTF-MESSAGE.
069100           MOVE WS-RUN-DATE         TO NTF-DATE.
069200           PERFORM 9600-WRITE-NOTIF THRU 9600-EXIT.
069300       7200-EXIT.
069400           EXIT.
069500      *
069600       7210-FIND-ENTRY-USER.
069700           MOVE "N" TO WS-FOUND-SW.
069800           PERFORM 7211-SCAN-ENTRY-USER THRU 7211-EXIT
069900               VARYING USER-IX FROM 1 BY 1
070000               UNTIL USER-IX > USER-TBL-CNT OR WS-ROW-FOUND.
070100       7210-EXIT.
070200           EXIT.
070300       7211-SCAN-ENTRY-USER.
070400           IF UT-ID(USER-IX) = PE-USER-ID(PEN-IX)
070500               MOVE "Y" TO WS-FOUND-SW
070600           END-IF.
070700       7211-EXIT.
070800           EXIT.
070900      *
071000       7220-NOTIFY-WINNER.
071100           MOVE PE-USER-ID(PEN-IX) TO NTF-USER-ID.
071200           MOVE PE-BET-ID(PEN-IX)  TO NTF-BET-ID.
071300           MOVE "YOUR POOL BET WON - PAYOUT CREDITED" TO NTF-MESSAGE.
071400           MOVE WS-RUN-DATE        TO NTF-DATE.
071500           PERFORM 9600-WRITE-NOTIF THRU 9600-EXIT.
071600       7220-EXIT.
071700           EXIT.
071800      ******************************************************************
071900      *    8000-UNDO-RESOLVE (U9 UNDO) - ADMINISTRATOR-ONLY REVERSAL   *
072000      *    OF A RESOLUTION.  WINNING ENTRIES ARE DEBITED THE SAME      *
072100      *    PAYOUT THE RESOLVE PARAGRAPH CREDITED THEM; EVERY ENTRY,    *
072200      *    WINNER AND LOSER ALIKE, THEN HAS ITS ORIGINAL STAKE         *
072300      *    RETURNED.  THE BET REOPENS FOR FURTHER JOINS (REQ 94-0033). *
072400      *    SEEDS CONTRIBUTED AT CREATE TIME ARE NOT RETURNED BY THIS   *
072500      *    TRANSACTION - ONLY MEMBER ENTRIES ARE REFUNDED.             *
072600      ******************************************************************
072700       8000-UNDO-RESOLVE.
072800           PERFORM 4100-FIND-POOL THRU 4100-EXIT.
072900           IF NOT WS-ROW-FOUND
073000               MOVE "BET NOT FOUND" TO WS-REJECT-REASON
073100               GO TO 8000-EXIT
073200           END-IF.
073300           IF PB-STATUS(WS-CUR-PBT-IX) NOT = "R"
073400               MOVE "BET NOT RESOLVED - CANNOT UNDO" TO WS-REJECT-REASON
073500               GO TO 8000-EXIT
073600           END-IF.
073700           PERFORM 8210-FIND-USER THRU 8210-EXIT.
073800           IF NOT WS-ROW-FOUND OR UT-ADMIN(WS-CUR-USER-IX) NOT = "Y"
073900               MOVE "ONLY AN ADMINISTRATOR MAY UNDO A RESOLUTION"
074000                   TO WS-REJECT-REASON
074100               GO TO 8000-EXIT
074200           END-IF.
074300           IF PB-OUTCOME(WS-CUR-PBT-IX) = "Y"
074400               MOVE PB-YES-POOL(WS-CUR-PBT-IX) TO WS-WIN-POOL
074500               MOVE PB-NO-POOL(WS-CUR-PBT-IX)  TO WS-LOSE-POOL
074600           ELSE
074700               MOVE PB-NO-POOL(WS-CUR-PBT-IX)  TO WS-WIN-POOL
074800               MOVE PB-YES-POOL(WS-CUR-PBT-IX) TO WS-LOSE-POOL
074900           END-IF.
075000           COMPUTE WS-TOTAL-POOL = WS-WIN-POOL + WS-LOSE-POOL.
075100           MOVE PB-OUTCOME(WS-CUR-PBT-IX) TO WS-UNDO-OUTCOME.
075200           PERFORM 8100-UNDO-ONE-ENTRY THRU 8100-EXIT
075300               VARYING PEN-IX FROM 1 BY 1
075400               UNTIL PEN-IX > PEN-TBL-CNT.
075500           MOVE "O" TO PB-STATUS(WS-CUR-PBT-IX).
075600           MOVE SPACE TO PB-OUTCOME(WS-CUR-PBT-IX).
075700       8000-EXIT.
075800           EXIT.
075900      *
076000       8100-UNDO-ONE-ENTRY.
076100           IF PE-BET-ID(PEN-IX) NOT = PBT-TRX-BET-ID
076200               GO TO 8100-EXIT
076300           END-IF.
076700           PERFORM 7210-FIND-ENTRY-USER THRU 7210-EXIT.
076800           IF NOT WS-ROW-FOUND
076900               GO TO 8100-EXIT
077000           END-IF.
077100           IF PE-SIDE(PEN-IX) = WS-UNDO-OUTCOME
077200               IF WS-WIN-POOL > 0
077300                   COMPUTE WS-ENTRY-PAYOUT ROUNDED =
077400                       (PE-AMOUNT(PEN-IX) / WS-WIN-POOL) * WS-TOTAL-POOL
077500               ELSE
077600                   MOVE PE-AMOUNT(PEN-IX) TO WS-ENTRY-PAYOUT
077700               END-IF
077800               SUBTRACT WS-ENTRY-PAYOUT FROM UT-BAL(USER-IX)
077900           END-IF.
078000           ADD PE-AMOUNT(PEN-IX) TO UT-BAL(USER-IX).
078100           MOVE PE-USER-ID(PEN-IX) TO NTF-USER-ID.
078200           MOVE PE-BET-ID(PEN-IX)  TO NTF-BET-ID.
078300           MOVE "POOL BET RESOLUTION WAS REVERSED - STAKE REFUNDED"
078400               TO NTF-MESSAGE.
078500           MOVE WS-RUN-DATE        TO NTF-DATE.
078600           PERFORM 9600-WRITE-NOTIF THRU 9600-EXIT.
078700       8100-EXIT.
078800           EXIT.
078900      ******************************************************************
079000      *    4100/8210 SERIES - TABLE LOOKUP UTILITIES                   *
079100      ******************************************************************
079200       4100-FIND-POOL.
079300           MOVE "N" TO WS-FOUND-SW.
079400           PERFORM 4110-SCAN-POOL THRU 4110-EXIT
079500               VARYING PBT-IX FROM 1 BY 1
079600               UNTIL PBT-IX > PBT-TBL-CNT OR WS-ROW-FOUND.
079700           IF WS-ROW-FOUND
079800               SET WS-CUR-PBT-IX TO PBT-IX
079900           END-IF.
080000       4100-EXIT.
080100           EXIT.
080200       4110-SCAN-POOL.
080300           IF PB-ID(PBT-IX) = PBT-TRX-BET-ID
080400               MOVE "Y" TO WS-FOUND-SW
080500           END-IF.
080600       4110-EXIT.
080700           EXIT.
080800      *
080900       8210-FIND-USER.
081000           MOVE "N" TO WS-FOUND-SW.
081100           PERFORM 8211-SCAN-USER THRU 8211-EXIT
081200               VARYING USER-IX FROM 1 BY 1
081300               UNTIL USER-IX > USER-TBL-CNT OR WS-ROW-FOUND.
081400           IF WS-ROW-FOUND
081500               SET WS-CUR-USER-IX TO USER-IX
081600           END-IF.
081700       8210-EXIT.
081800           EXIT.
081900       8211-SCAN-USER.
082000           IF UT-ID(USER-IX) = PBT-TRX-USER-ID
082100               MOVE "Y" TO WS-FOUND-SW
082200           END-IF.
082300       8211-EXIT.
082400           EXIT.
082500      ******************************************************************
082600      *    9000 SERIES - END OF RUN                                    *
082700      ******************************************************************
082800       9000-FINISH.
082900           PERFORM 9100-REWRITE-PBT  THRU 9100-EXIT
083000               VARYING PBT-IX FROM 1 BY 1
083100               UNTIL PBT-IX > PBT-TBL-CNT.
083200           PERFORM 9200-REWRITE-PEN  THRU 9200-EXIT
083300               VARYING PEN-IX FROM 1 BY 1
083400               UNTIL PEN-IX > PEN-TBL-CNT.
083500           PERFORM 9300-REWRITE-USER THRU 9300-EXIT
083600               VARYING USER-IX FROM 1 BY 1
083700               UNTIL USER-IX > USER-TBL-CNT.
083800           MOVE WS-ACCEPTED-CNT TO RPT-TOT-ACC.
083900           MOVE WS-REJECTED-CNT TO RPT-TOT-REJ.
084000           MOVE RPT-TOTAL-LINE TO RPT-LINE.
084100           PERFORM 9500-PRINT-LINE THRU 9500-EXIT.
084200           CLOSE POOL-OLD POOL-NEW ENTRY-OLD ENTRY-NEW
084300                 USER-OLD USER-NEW POOL-TRANS NOTIFY-OUT RUN-RPT.
084400       9000-EXIT.
084500           EXIT.
084600      *
084700       9100-REWRITE-PBT.
084800           MOVE PB-ID(PBT-IX)         TO PBT-ID.
084900           MOVE PB-ORG-ID(PBT-IX)     TO PBT-ORG-ID.
085000           MOVE PB-TITLE(PBT-IX)      TO PBT-TITLE.
085100           MOVE PB-TYPE(PBT-IX)       TO PBT-TYPE.
085200           MOVE PB-FIXED-FEE(PBT-IX)  TO PBT-FIXED-FEE.
085300           MOVE PB-MIN-FEE(PBT-IX)    TO PBT-MIN-FEE.
085400           MOVE PB-STATUS(PBT-IX)     TO PBT-STATUS.
085500           MOVE PB-OUTCOME(PBT-IX)    TO PBT-OUTCOME.
085600           MOVE PB-YES-POOL(PBT-IX)   TO PBT-YES-POOL.
085700           MOVE PB-NO-POOL(PBT-IX)    TO PBT-NO-POOL.
085800           MOVE PB-YES-COUNT(PBT-IX)  TO PBT-YES-COUNT.
085900           MOVE PB-NO-COUNT(PBT-IX)   TO PBT-NO-COUNT.
086000           MOVE PB-CREATOR-ID(PBT-IX) TO PBT-CREATOR-ID.
086100           MOVE POOL-REC TO POOL-NEW-REC.
086200           WRITE POOL-NEW-REC.
086300       9100-EXIT.
086400           EXIT.
086500      *
086600       9200-REWRITE-PEN.
086700           MOVE PE-BET-ID(PEN-IX)  TO PEN-BET-ID.
086800           MOVE PE-USER-ID(PEN-IX) TO PEN-USER-ID.
086900           MOVE PE-SIDE(PEN-IX)    TO PEN-SIDE.
087000           MOVE PE-AMOUNT(PEN-IX)  TO PEN-AMOUNT.
087100           MOVE PE-DATE(PEN-IX)    TO PEN-DATE.
087200           MOVE PENT-REC TO ENTRY-NEW-REC.
087300           WRITE ENTRY-NEW-REC.
087400       9200-EXIT.
087500           EXIT.
087600      *
087700       9300-REWRITE-USER.
087800           MOVE UT-ID(USER-IX)    TO USR-ID.
087900           MOVE UT-NAME(USER-IX)  TO USR-NAME.
088000           MOVE UT-EMAIL(USER-IX) TO USR-EMAIL.
088100           MOVE UT-BAL(USER-IX)   TO USR-TOKEN-BAL.
088200           MOVE UT-ADMIN(USER-IX) TO USR-ADMIN-FLAG.
088300           MOVE USER-REC TO USER-NEW-REC.
088400           WRITE USER-NEW-REC.
088500       9300-EXIT.
088600           EXIT.
088700      *
088800       9500-PRINT-LINE.
088900           WRITE RPT-LINE.
089000       9500-EXIT.
089100           EXIT.
089200      *
089300       9600-WRITE-NOTIF.
089400           MOVE NOTIF-REC TO NOTIFY-OUT-REC.
089500           WRITE NOTIFY-OUT-REC.
089600       9600-EXIT.
089700           EXIT.
