000100      ******************************************************************
000200      *    (c) 2009 BILLPRO SOFTWARE SERVICES, INC. ALL RIGHTS RESERVED*
000300      *                                                                *
000400      *    THIS IS UNPUBLISHED PROPRIETARY                             *
000500      *    SOURCE CODE OF BILLPRO SOFTWARE SERVICES, INC.              *
000600      *    THE COPYRIGHT NOTICE ABOVE DOES NOT                         *
000700      *    EVIDENCE ANY ACTUAL OR INTENDED                             *
000800      *    PUBLICATION OF SUCH SOURCE CODE.                            *
000900      *                                                                *
001000      * #ident "@(#) batch/PLAYMKT/MKTDELB.cbl  $Revision: 1.3 $"     *
001100      * static char sccsid[] =                                        *
001200      *    "@(#) batch/PLAYMKT/MKTDELB.cbl  $Revision: 1.3 $";         *
001300      ******************************************************************
001400       IDENTIFICATION DIVISION.
001500       PROGRAM-ID.    MKTDELB.
001600       AUTHOR.        C M KOWALSKI.
001700       INSTALLATION.  BILLPRO SOFTWARE SERVICES, INC.
001800       DATE-WRITTEN.  03/15/93.
001900       DATE-COMPILED.
002000       SECURITY.      BILLPRO INTERNAL USE ONLY - NOT FOR RELEASE
002100                       OUTSIDE THE TOKEN EXCHANGE PROJECT.
002200      ******************************************************************
002300      *    MKTDELB  -  ADMINISTRATIVE MARKET DELETION AND REFUND       *
002400      *                BATCH                                           *
002500      *                                                                *
002600      *    READS THE MARKET-DELETE TRANSACTION FILE AGAINST THE        *
002700      *    MARKETS, ORDERS, POSITIONS, USERS AND TRADES MASTERS.       *
002800      *    CANCELS EVERY OPEN/PARTIAL ORDER ON THE MARKET, REFUNDS     *
002900      *    EACH ORDER'S UNFILLED RESERVED TOKENS TO ITS OWNER, BUYS    *
003000      *    BACK EVERY STANDING POSITION AT ITS OWN AVERAGE COST,       *
003100      *    PURGES THE MARKET'S TRADE JOURNAL ENTRIES AND REMOVES THE   *
003200      *    MARKET ROW FROM THE MASTER.                                 *
003300      *                                                                *
003400      *    MAINTENANCE HISTORY                                        *
003500      *    ------------------------------------------------------     *
003600      *    1993-03-15 CMK  ORIGINAL PROGRAM (REQ 93-0088) - RUN BY     *
003700      *                    OPERATIONS ON REQUEST FROM A MARKET OWNER  *
003800      *    1993-09-02 CMK  MARKET MUST HAVE ZERO VOLUME TO BE DELETED  *
003900      *                    - PRIOR RELEASE ALLOWED DELETE OF A MARKET  *
004000      *                    WITH OUTSTANDING FILLS, REQ 93-0245         *
004100      *    1996-01-09 CMK  REFUND NOW COMPUTED FROM THE RESTING BUY    *
004200      *                    ORDER'S OWN PRICE, NOT A FLAT FEE           *
004300      *    1999-03-11 PJH  Y2K REVIEW - NO DATE FIELDS WRITTEN BY      *
004400      *                    THIS PROGRAM, LOG REQ 99-0114               *
004500      *    2001-07-30 RJM  DROPPED THE 93-0245 ZERO-VOLUME DELETE      *
004600      *                    RESTRICTION - A MARKET OWNER NEEDS TO PULL  *
004700      *                    A MARKET AFTER IT HAS TRADED, NOT ONLY      *
004800      *                    BEFORE, REQ 01-0512                        *
004900      *    2008-11-14 TJW  DELETE NOW BUYS BACK STANDING POSITIONS AT  *
005000      *                    AVERAGE COST AND PURGES THE TRADE JOURNAL   *
005100      *                    FOR THE MARKET - PRIOR RELEASE LEFT         *
005200      *                    ORPHANED POSITIONS, ORDERS AND TRADE ROWS   *
005300      *                    BEHIND ON DELETE, REQ 08-0933               *
005400      ******************************************************************
005500       ENVIRONMENT DIVISION.
005600       CONFIGURATION SECTION.
005700       SOURCE-COMPUTER.  USL-486.
005800       OBJECT-COMPUTER.  USL-486.
005900       SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
006000      *
006100       INPUT-OUTPUT SECTION.
006200       FILE-CONTROL.
006300           SELECT MARKET-OLD   ASSIGN TO MKTOLD
006400               ORGANIZATION IS SEQUENTIAL
006500               FILE STATUS IS WS-MKT-OLD-STAT.
006600           SELECT MARKET-NEW   ASSIGN TO MKTNEW
006700               ORGANIZATION IS SEQUENTIAL
006800               FILE STATUS IS WS-MKT-NEW-STAT.
006900           SELECT ORDER-OLD    ASSIGN TO ORDOLD
007000               ORGANIZATION IS SEQUENTIAL
007100               FILE STATUS IS WS-ORD-OLD-STAT.
007200           SELECT ORDER-NEW    ASSIGN TO ORDNEW
007300               ORGANIZATION IS SEQUENTIAL
007400               FILE STATUS IS WS-ORD-NEW-STAT.
007500           SELECT POSITION-OLD ASSIGN TO POSOLD
007600               ORGANIZATION IS SEQUENTIAL
007700               FILE STATUS IS WS-POS-OLD-STAT.
007800           SELECT POSITION-NEW ASSIGN TO POSNEW
007900               ORGANIZATION IS SEQUENTIAL
008000               FILE STATUS IS WS-POS-NEW-STAT.
008100           SELECT USER-OLD     ASSIGN TO USEROLD
008200               ORGANIZATION IS SEQUENTIAL
008300               FILE STATUS IS WS-USER-OLD-STAT.
008400           SELECT USER-NEW     ASSIGN TO USERNEW
008500               ORGANIZATION IS SEQUENTIAL
008600               FILE STATUS IS WS-USER-NEW-STAT.
008700           SELECT DELETE-TRANS ASSIGN TO DELTRANS
008800               ORGANIZATION IS LINE SEQUENTIAL
008900               FILE STATUS IS WS-TRX-STAT.
009000           SELECT TRADE-OLD    ASSIGN TO TRDOLD
009100               ORGANIZATION IS SEQUENTIAL
009200               FILE STATUS IS WS-TRD-OLD-STAT.
009300           SELECT TRADE-NEW    ASSIGN TO TRDNEW
009400               ORGANIZATION IS SEQUENTIAL
009500               FILE STATUS IS WS-TRD-NEW-STAT.
009600           SELECT RUN-RPT      ASSIGN TO RUNRPT
009700               ORGANIZATION IS SEQUENTIAL
009800               FILE STATUS IS WS-RPT-STAT.
009900      *
010000       DATA DIVISION.
010100       FILE SECTION.
010200      *
010300       FD  MARKET-OLD
010400           LABEL RECORD IS STANDARD
010500           RECORD CONTAINS 100 CHARACTERS.
010600       01  MARKET-OLD-REC          PIC X(100).
010700      *
010800       FD  MARKET-NEW
010900           LABEL RECORD IS STANDARD
011000           RECORD CONTAINS 100 CHARACTERS.
011100       01  MARKET-NEW-REC          PIC X(100).
011200      *
011300       FD  ORDER-OLD
011400           LABEL RECORD IS STANDARD
011500           RECORD CONTAINS 80 CHARACTERS.
011600       01  ORDER-OLD-REC           PIC X(80).
011700      *
011800       FD  ORDER-NEW
011900           LABEL RECORD IS STANDARD
012000           RECORD CONTAINS 80 CHARACTERS.
012100       01  ORDER-NEW-REC           PIC X(80).
012200      *
012300       FD  POSITION-OLD
012400           LABEL RECORD IS STANDARD
012500           RECORD CONTAINS 60 CHARACTERS.
012600       01  POSITION-OLD-REC        PIC X(60).
012700      *
012800       FD  POSITION-NEW
012900           LABEL RECORD IS STANDARD
013000           RECORD CONTAINS 60 CHARACTERS.
013100       01  POSITION-NEW-REC        PIC X(60).
013200      *
013300       FD  USER-OLD
013400           LABEL RECORD IS STANDARD
013500           RECORD CONTAINS 80 CHARACTERS.
013600       01  USER-OLD-REC            PIC X(80).
013700      *
013800       FD  USER-NEW
013900           LABEL RECORD IS STANDARD
014000           RECORD CONTAINS 80 CHARACTERS.
014100       01  USER-NEW-REC            PIC X(80).
014200      *
014300       FD  DELETE-TRANS
014400           LABEL RECORD IS OMITTED.
014500       01  DEL-TRX-REC.
014600           05  DEL-MKT-ID           PIC X(12).
014700           05  DEL-REQUESTOR-ID     PIC X(12).
014800           05  FILLER               PIC X(56).
014900      *
015000       FD  TRADE-OLD
015100           LABEL RECORD IS STANDARD
015200           RECORD CONTAINS 80 CHARACTERS.
015300       01  TRADE-OLD-REC           PIC X(80).
015400      *
015500       FD  TRADE-NEW
015600           LABEL RECORD IS STANDARD
015700           RECORD CONTAINS 80 CHARACTERS.
015800       01  TRADE-NEW-REC           PIC X(80).
015900      *
016000       FD  RUN-RPT
016100           LABEL RECORD IS OMITTED
016200           RECORD CONTAINS 132 CHARACTERS
016300           LINAGE IS 60 WITH FOOTING AT 55.
016400       01  RPT-LINE                PIC X(132).
016500      *
016600       WORKING-STORAGE SECTION.
016700       01  MARKET-REC.
016800           COPY MKTREC.
016900       01  ORDER-REC.
017000           COPY ORDREC.
017100       01  POSN-REC.
017200           COPY POSREC.
017300       01  USER-REC.
017400           COPY USRREC.
017500       01  TRADE-REC.
017600           COPY TRDREC.
017700      *
017800       01  WS-FILE-STATUSES.
017900           05  WS-MKT-OLD-STAT      PIC X(2).
018000           05  WS-MKT-NEW-STAT      PIC X(2).
018100           05  WS-ORD-OLD-STAT      PIC X(2).
018200           05  WS-ORD-NEW-STAT      PIC X(2).
018300           05  WS-POS-OLD-STAT      PIC X(2).
018400           05  WS-POS-NEW-STAT      PIC X(2).
018500           05  WS-USER-OLD-STAT     PIC X(2).
018600           05  WS-USER-NEW-STAT     PIC X(2).
018700           05  WS-TRX-STAT          PIC X(2).
018800           05  WS-TRD-OLD-STAT      PIC X(2).
018900           05  WS-TRD-NEW-STAT      PIC X(2).
019000           05  WS-RPT-STAT          PIC X(2).
019100      *
019200           05  FILLER               PIC X(01).
019300       01  WS-SWITCHES.
019400           05  WS-MKT-EOF-SW        PIC X(1) VALUE "N".
019500               88  WS-MKT-EOF                VALUE "Y".
019600           05  WS-ORD-EOF-SW        PIC X(1) VALUE "N".
019700               88  WS-ORD-EOF                VALUE "Y".
019800           05  WS-POS-EOF-SW        PIC X(1) VALUE "N".
019900               88  WS-POS-EOF                VALUE "Y".
020000           05  WS-USER-EOF-SW       PIC X(1) VALUE "N".
020100               88  WS-USER-EOF                VALUE "Y".
020200           05  WS-TRX-EOF-SW        PIC X(1) VALUE "N".
020300               88  WS-TRX-EOF                VALUE "Y".
020400           05  WS-TRD-EOF-SW        PIC X(1) VALUE "N".
020500               88  WS-TRD-EOF                VALUE "Y".
020600           05  WS-FOUND-SW          PIC X(1) VALUE "N".
020700               88  WS-ROW-FOUND               VALUE "Y".
020800           05  WS-DELETE-SW         PIC X(1) VALUE "N".
020900               88  WS-MARKET-DELETED         VALUE "Y".
021000      *
021100           05  FILLER               PIC X(01).
021200       01  WS-CONTROLS.
021300           05  WS-MKT-DEL-CNT       PIC S9(5) COMP VALUE 0.
021400           05  WS-MKT-REJECT-CNT    PIC S9(5) COMP VALUE 0.
021500           05  WS-REFUND-CNT        PIC S9(5) COMP.
021600           05  WS-REFUND-TOTAL      PIC S9(9)V99.
021700      *
021800           05  FILLER               PIC X(01).
021900       01  MARKET-TABLE.
022000           05  MKT-TBL-CNT          PIC S9(4) COMP VALUE 0.
022100           05  MARKET-ENTRY OCCURS 200 TIMES
022200                   INDEXED BY MKT-IX.
022300               10  MT-ID            PIC X(12).
022400               10  MT-TITLE         PIC X(40).
022500               10  MT-STATUS        PIC X(1).
022600               10  MT-OUTCOME       PIC X(1).
022700               10  MT-YES-PRICE     PIC S9(1)V99.
022800               10  MT-NO-PRICE      PIC S9(1)V99.
022900               10  MT-VOLUME        PIC S9(9)V99.
023000               10  MT-RSLV-DATE     PIC 9(8).
023100               10  MT-DEL-FLAG      PIC X(1).
023200      *
023300           05  FILLER               PIC X(01).
023400       01  ORDER-TABLE.
023500           05  ORD-TBL-CNT          PIC S9(4) COMP VALUE 0.
023600           05  ORDER-ENTRY OCCURS 10000 TIMES
023700                   INDEXED BY ORD-IX.
023800               10  OT-ID            PIC X(12).
023900               10  OT-MKT-ID        PIC X(12).
024000               10  OT-USER-ID       PIC X(12).
024100               10  OT-SIDE          PIC X(1).
024200               10  OT-TYPE          PIC X(1).
024300               10  OT-PRICE         PIC S9(1)V99.
024400               10  OT-QTY           PIC S9(7).
024500               10  OT-FILLED        PIC S9(7).
024600               10  OT-STATUS        PIC X(1).
024700               10  OT-SEQ           PIC 9(7).
024800      *
024900           05  FILLER               PIC X(01).
025000       01  POSITION-TABLE.
025100           05  POS-TBL-CNT          PIC S9(4) COMP VALUE 0.
025200           05  POSITION-ENTRY OCCURS 10000 TIMES
025300                   INDEXED BY POS-IX.
025400               10  PT-USER-ID       PIC X(12).
025500               10  PT-MKT-ID        PIC X(12).
025600               10  PT-YES-SHARES    PIC S9(7).
025700               10  PT-NO-SHARES     PIC S9(7).
025800               10  PT-AVG-YES       PIC S9(1)V9(4).
025900               10  PT-AVG-NO        PIC S9(1)V9(4).
026000      *
026100           05  FILLER               PIC X(01).
026200       01  USER-TABLE.
026300           05  USER-TBL-CNT         PIC S9(4) COMP VALUE 0.
026400           05  USER-ENTRY OCCURS 2000 TIMES
026500                   INDEXED BY USER-IX.
026600               10  UT-ID            PIC X(12).
026700               10  UT-NAME          PIC X(30).
026800               10  UT-EMAIL         PIC X(25).
026900               10  UT-BAL           PIC S9(9)V99.
027000               10  UT-ADMIN         PIC X(1).
027100      *
027200           05  FILLER               PIC X(01).
027300       01  WS-WORK-AREAS.
027400           05  WS-CUR-MKT-IX        PIC S9(4) COMP.
027500           05  WS-REFUND-AMT        PIC S9(9)V99.
027600           05  WS-REJECT-REASON     PIC X(40).
027700           05  WS-LOOKUP-MKT-ID     PIC X(12).
027800      *
027900           05  FILLER               PIC X(01).
028000       01  RPT-TITLE-LINE.
028100           05  FILLER               PIC X(8)  VALUE "MKTDELB ".
028200           05  FILLER               PIC X(30) VALUE
028300               "MARKET DELETION RUN          ".
028400           05  FILLER               PIC X(94) VALUE SPACES.
028500       01  RPT-DEL-LINE.
028600           05  FILLER               PIC X(3)  VALUE SPACES.
028700           05  FILLER               PIC X(9)  VALUE "MARKET:  ".
028800           05  RPT-D-MKT-ID         PIC X(12).
028900           05  FILLER               PIC X(2)  VALUE SPACES.
029000           05  FILLER               PIC X(10) VALUE "REFUNDED= ".
029100           05  RPT-D-REFUNDS        PIC ZZZZ9.
029200           05  FILLER               PIC X(2)  VALUE SPACES.
029300           05  FILLER               PIC X(9)  VALUE "AMOUNT= ".
029400           05  RPT-D-AMOUNT         PIC Z(7)9.99.
029500           05  FILLER               PIC X(48) VALUE SPACES.
029600       01  RPT-REJECT-LINE.
029700           05  FILLER               PIC X(3)  VALUE SPACES.
029800           05  FILLER               PIC X(8)  VALUE "REJECT: ".
029900           05  RPT-J-MKT-ID         PIC X(12).
030000           05  FILLER               PIC X(3)  VALUE SPACES.
030100           05  RPT-J-REASON         PIC X(40).
030200           05  FILLER               PIC X(66) VALUE SPACES.
030300       01  RPT-TOTAL-LINE.
030400           05  FILLER               PIC X(3)  VALUE SPACES.
030500           05  FILLER               PIC X(20) VALUE
030600               "MARKETS DELETED   = ".
030700           05  RPT-TOT-DEL          PIC ZZZZ9.
030800           05  FILLER               PIC X(3)  VALUE SPACES.
030900           05  FILLER               PIC X(20) VALUE
031000               "MARKETS REJECTED  = ".
031100           05  RPT-TOT-REJ          PIC ZZZZ9.
031200           05  FILLER               PIC X(59) VALUE SPACES.
031300      *
031400       PROCEDURE DIVISION.
031500       0000-MAIN-CONTROL.
031600           PERFORM 1000-INITIALIZE      THRU 1000-EXIT.
031700           PERFORM 2000-LOAD-MASTERS    THRU 2000-EXIT.
031800           PERFORM 2900-READ-TRANS      THRU 2900-EXIT.
031900           PERFORM 3000-DELETE-MARKET   THRU 3000-EXIT
032000               UNTIL WS-TRX-EOF.
032100           PERFORM 9000-FINISH          THRU 9000-EXIT.
032200           STOP RUN.
032300      *
032400       1000-INITIALIZE.
032500           OPEN INPUT  MARKET-OLD ORDER-OLD POSITION-OLD USER-OLD
032600                       TRADE-OLD DELETE-TRANS.
032700           OPEN OUTPUT MARKET-NEW ORDER-NEW POSITION-NEW USER-NEW
032800                       TRADE-NEW RUN-RPT.
032900           MOVE "N" TO WS-TRD-EOF-SW.
033000           MOVE 0 TO WS-MKT-DEL-CNT WS-MKT-REJECT-CNT.
033100           MOVE RPT-TITLE-LINE TO RPT-LINE.
033200           PERFORM 9500-PRINT-LINE THRU 9500-EXIT.
033300       1000-EXIT.
033400           EXIT.
033500      *
033600       2000-LOAD-MASTERS.
033700           PERFORM 2100-READ-MKT  THRU 2100-EXIT.
033800           PERFORM 2110-LOAD-MKT  THRU 2110-EXIT
033900               UNTIL WS-MKT-EOF.
034000           PERFORM 2200-READ-ORD  THRU 2200-EXIT.
034100           PERFORM 2210-LOAD-ORD  THRU 2210-EXIT
034200               UNTIL WS-ORD-EOF.
034300           PERFORM 2300-READ-POS  THRU 2300-EXIT.
034400           PERFORM 2310-LOAD-POS  THRU 2310-EXIT
034500               UNTIL WS-POS-EOF.
034600           PERFORM 2400-READ-USER THRU 2400-EXIT.
034700           PERFORM 2410-LOAD-USER THRU 2410-EXIT
034800               UNTIL WS-USER-EOF.
034900       2000-EXIT.
035000           EXIT.
035100      *
035200       2100-READ-MKT.
035300           READ MARKET-OLD
035400               AT END MOVE "Y" TO WS-MKT-EOF-SW.
035500       2100-EXIT.
035600           EXIT.
035700       2110-LOAD-MKT.
035800           MOVE MARKET-OLD-REC TO MARKET-REC.
035900           ADD 1 TO MKT-TBL-CNT.
036000           SET MKT-IX TO MKT-TBL-CNT.
036100           MOVE MKT-ID          TO MT-ID(MKT-IX).
036200           MOVE MKT-TITLE       TO MT-TITLE(MKT-IX).
036300           MOVE MKT-STATUS      TO MT-STATUS(MKT-IX).
036400           MOVE MKT-OUTCOME     TO MT-OUTCOME(MKT-IX).
036500           MOVE MKT-YES-PRICE   TO MT-YES-PRICE(MKT-IX).
036600           MOVE MKT-NO-PRICE    TO MT-NO-PRICE(MKT-IX).
036700           MOVE MKT-TOTAL-VOLUME TO MT-VOLUME(MKT-IX).
036800           MOVE MKT-RESOLVE-DATE TO MT-RSLV-DATE(MKT-IX).
036900           MOVE "N" TO MT-DEL-FLAG(MKT-IX).
037000           PERFORM 2100-READ-MKT THRU 2100-EXIT.
037100       2110-EXIT.
037200           EXIT.
037300      *
037400       2200-READ-ORD.
037500           READ ORDER-OLD
037600               AT END MOVE "Y" TO WS-ORD-EOF-SW.
037700       2200-EXIT.
037800           EXIT.
037900       2210-LOAD-ORD.
038000           MOVE ORDER-OLD-REC TO ORDER-REC.
038100           ADD 1 TO ORD-TBL-CNT.
038200           SET ORD-IX TO ORD-TBL-CNT.
038300           MOVE ORD-ID         TO OT-ID(ORD-IX).
038400           MOVE ORD-MKT-ID     TO OT-MKT-ID(ORD-IX).
038500           MOVE ORD-USER-ID    TO OT-USER-ID(ORD-IX).
038600           MOVE ORD-SIDE       TO OT-SIDE(ORD-IX).
038700           MOVE ORD-TYPE       TO OT-TYPE(ORD-IX).
038800           MOVE ORD-PRICE      TO OT-PRICE(ORD-IX).
038900           MOVE ORD-QTY        TO OT-QTY(ORD-IX).
039000           MOVE ORD-FILLED-QTY TO OT-FILLED(ORD-IX).
039100           MOVE ORD-STATUS     TO OT-STATUS(ORD-IX).
039200           MOVE ORD-SEQ        TO OT-SEQ(ORD-IX).
039300           PERFORM 2200-READ-ORD THRU 2200-EXIT.
039400       2210-EXIT.
039500           EXIT.
039600      *
039700       2300-READ-POS.
039800           READ POSITION-OLD
039900               AT END MOVE "Y" TO WS-POS-EOF-SW.
040000       2300-EXIT.
040100           EXIT.
040200       2310-LOAD-POS.
040300           MOVE POSITION-OLD-REC TO POSN-REC.
040400           ADD 1 TO POS-TBL-CNT.
040500           SET POS-IX TO POS-TBL-CNT.
040600           MOVE POS-USER-ID       TO PT-USER-ID(POS-IX).
040700           MOVE POS-MKT-ID        TO PT-MKT-ID(POS-IX).
040800           MOVE POS-YES-SHARES    TO PT-YES-SHARES(POS-IX).
040900           MOVE POS-NO-SHARES     TO PT-NO-SHARES(POS-IX).
041000           MOVE POS-AVG-YES-PRICE TO PT-AVG-YES(POS-IX).
041100           MOVE POS-AVG-NO-PRICE  TO PT-AVG-NO(POS-IX).
041200           PERFORM 2300-READ-POS THRU 2300-EXIT.
041300       2310-EXIT.
041400           EXIT.
041500      *
041600       2400-READ-USER.
041700           READ USER-OLD
041800               AT END MOVE "Y" TO WS-USER-EOF-SW.
041900       2400-EXIT.
042000           EXIT.
042100       2410-LOAD-USER.
042200           MOVE USER-OLD-REC TO USER-REC.
042300           ADD 1 TO USER-TBL-CNT.
042400           SET USER-IX TO USER-TBL-CNT.
042500           MOVE USR-ID         TO UT-ID(USER-IX).
042600           MOVE USR-NAME       TO UT-NAME(USER-IX).
042700           MOVE USR-EMAIL      TO UT-EMAIL(USER-IX).
042800           MOVE USR-TOKEN-BAL  TO UT-BAL(USER-IX).
042900           MOVE USR-ADMIN-FLAG TO UT-ADMIN(USER-IX).
043000           PERFORM 2400-READ-USER THRU 2400-EXIT.
043100       2410-EXIT.
043200           EXIT.
043300      *
043400       2900-READ-TRANS.
043500           READ DELETE-TRANS
043600               AT END MOVE "Y" TO WS-TRX-EOF-SW.
043700       2900-EXIT.
043800           EXIT.
043900      ******************************************************************
044000      *    3000-DELETE-MARKET (U7) - CANCEL RESTING ORDERS, REFUND     *
044100      *    THE UNFILLED RESERVED TOKENS, BUY BACK STANDING POSITIONS   *
044200      *    AND DROP THE MARKET ROW.  A MARKET MAY BE DELETED WHETHER   *
044300      *    OR NOT IT HAS TRADED - REQ 01-0512, REQ 08-0933.            *
044400      ******************************************************************
044500       3000-DELETE-MARKET.
044600           PERFORM 3100-FIND-MARKET THRU 3100-EXIT.
044700           MOVE SPACES TO WS-REJECT-REASON.
044800           MOVE "N" TO WS-DELETE-SW.
044900           IF NOT WS-ROW-FOUND
045000               MOVE "MARKET NOT FOUND" TO WS-REJECT-REASON
045100           ELSE IF MT-DEL-FLAG(WS-CUR-MKT-IX) = "Y"
045200               MOVE "MARKET ALREADY DELETED ON A PRIOR RUN"
045300                   TO WS-REJECT-REASON
045400           END-IF.
045500           IF WS-REJECT-REASON NOT = SPACES
045600               MOVE DEL-MKT-ID TO RPT-J-MKT-ID
045700               MOVE WS-REJECT-REASON TO RPT-J-REASON
045800               MOVE RPT-REJECT-LINE TO RPT-LINE
045900               PERFORM 9500-PRINT-LINE THRU 9500-EXIT
046000               ADD 1 TO WS-MKT-REJECT-CNT
046100           ELSE
046200               MOVE 0 TO WS-REFUND-CNT
046300               MOVE 0 TO WS-REFUND-TOTAL
046400               PERFORM 3200-REFUND-ORDERS THRU 3200-EXIT
046500                   VARYING ORD-IX FROM 1 BY 1
046600                   UNTIL ORD-IX > ORD-TBL-CNT
046700               PERFORM 3300-REFUND-POSITIONS THRU 3300-EXIT
046800                   VARYING POS-IX FROM 1 BY 1
046900                   UNTIL POS-IX > POS-TBL-CNT
047000               MOVE "Y" TO MT-DEL-FLAG(WS-CUR-MKT-IX)
047100               SET WS-MARKET-DELETED TO TRUE
047200               MOVE DEL-MKT-ID TO RPT-D-MKT-ID
047300               MOVE WS-REFUND-CNT TO RPT-D-REFUNDS
047400               MOVE WS-REFUND-TOTAL TO RPT-D-AMOUNT
047500               MOVE RPT-DEL-LINE TO RPT-LINE
047600               PERFORM 9500-PRINT-LINE THRU 9500-EXIT
047700               ADD 1 TO WS-MKT-DEL-CNT
047800           END-IF.
047900           PERFORM 2900-READ-TRANS THRU 2900-EXIT.
048000       3000-EXIT.
048100           EXIT.
048200      *
048300       3100-FIND-MARKET.
048400           MOVE "N" TO WS-FOUND-SW.
048500           PERFORM 3110-SCAN-MARKET THRU 3110-EXIT
048600               VARYING MKT-IX FROM 1 BY 1
048700               UNTIL MKT-IX > MKT-TBL-CNT OR WS-ROW-FOUND.
048800           IF WS-ROW-FOUND
048900               SET WS-CUR-MKT-IX TO MKT-IX
049000           END-IF.
049100       3100-EXIT.
049200           EXIT.
049300       3110-SCAN-MARKET.
049400           IF MT-ID(MKT-IX) = DEL-MKT-ID
049500               MOVE "Y" TO WS-FOUND-SW
049600           END-IF.
049700       3110-EXIT.
049800           EXIT.
049900      *
050000      *        CANCELS EVERY RESTING OPEN/PARTIAL ORDER ON THE MARKET  *
050100      *        AND REFUNDS THE UNFILLED PORTION OF EACH BUY ORDER AT   *
050200      *        ITS OWN RESERVED PRICE.  SELL ORDERS RESERVE SHARES,    *
050300      *        NOT TOKENS, SO NO CASH REFUND IS DUE ON THE SELL SIDE - *
050400      *        THE SHARES SIMPLY STAY PUT (ANY SHARES THE SELLER       *
050500      *        STILL HOLDS ARE BOUGHT BACK SEPARATELY BELOW AS PART    *
050600      *        OF THE STANDING-POSITION BUYBACK).                     *
050700       3200-REFUND-ORDERS.
050800           IF OT-MKT-ID(ORD-IX) NOT = DEL-MKT-ID
050900               GO TO 3200-EXIT
051000           END-IF.
051100           IF OT-STATUS(ORD-IX) NOT = "O" AND
051200                   OT-STATUS(ORD-IX) NOT = "P"
051300               GO TO 3200-EXIT
051400           END-IF.
051500           MOVE "C" TO OT-STATUS(ORD-IX).
051600           IF OT-TYPE(ORD-IX) NOT = "B"
051700               GO TO 3200-EXIT
051800           END-IF.
051900           COMPUTE WS-REFUND-AMT =
052000               OT-PRICE(ORD-IX) * (OT-QTY(ORD-IX) - OT-FILLED(ORD-IX)).
052100           IF WS-REFUND-AMT NOT > 0
052200               GO TO 3200-EXIT
052300           END-IF.
052400           PERFORM 3210-FIND-ORD-USER THRU 3210-EXIT.
052500           IF WS-ROW-FOUND
052600               ADD WS-REFUND-AMT TO UT-BAL(USER-IX)
052700               ADD WS-REFUND-AMT TO WS-REFUND-TOTAL
052800               ADD 1 TO WS-REFUND-CNT
052900           END-IF.
053000       3200-EXIT.
053100           EXIT.
053200      *
053300       3210-FIND-ORD-USER.
053400           MOVE "N" TO WS-FOUND-SW.
053500           PERFORM 3211-SCAN-ORD-USER THRU 3211-EXIT
053600               VARYING USER-IX FROM 1 BY 1
053700               UNTIL USER-IX > USER-TBL-CNT OR WS-ROW-FOUND.
053800       3210-EXIT.
053900           EXIT.
054000       3211-SCAN-ORD-USER.
054100           IF UT-ID(USER-IX) = OT-USER-ID(ORD-IX)
054200               MOVE "Y" TO WS-FOUND-SW
054300           END-IF.
054400       3211-EXIT.
054500           EXIT.
054600      *
054700      ******************************************************************
054800      *    3300-REFUND-POSITIONS (U7) - BUYS BACK EVERY STANDING       *
054900      *    POSITION LEFT ON THE DELETED MARKET AT THE HOLDER'S OWN     *
055000      *    AVERAGE COST.  A HOLDER WHOSE POSITION NETS TO A ZERO OR    *
055100      *    NEGATIVE REFUND IS NOT COUNTED, REQ 08-0933.                *
055200      ******************************************************************
055300       3300-REFUND-POSITIONS.
055400           IF PT-MKT-ID(POS-IX) NOT = DEL-MKT-ID
055500               GO TO 3300-EXIT
055600           END-IF.
055700           COMPUTE WS-REFUND-AMT =
055800               (PT-YES-SHARES(POS-IX) * PT-AVG-YES(POS-IX)) +
055900               (PT-NO-SHARES(POS-IX)  * PT-AVG-NO(POS-IX)).
056000           IF WS-REFUND-AMT NOT > 0
056100               GO TO 3300-EXIT
056200           END-IF.
056300           PERFORM 3310-FIND-POS-USER THRU 3310-EXIT.
056400           IF WS-ROW-FOUND
056500               ADD WS-REFUND-AMT TO UT-BAL(USER-IX)
056600               ADD WS-REFUND-AMT TO WS-REFUND-TOTAL
056700               ADD 1 TO WS-REFUND-CNT
056800           END-IF.
056900       3300-EXIT.
057000           EXIT.
057100      *
057200       3310-FIND-POS-USER.
057300           MOVE "N" TO WS-FOUND-SW.
057400           PERFORM 3311-SCAN-POS-USER THRU 3311-EXIT
057500               VARYING USER-IX FROM 1 BY 1
057600               UNTIL USER-IX > USER-TBL-CNT OR WS-ROW-FOUND.
057700       3310-EXIT.
057800           EXIT.
057900       3311-SCAN-POS-USER.
058000           IF UT-ID(USER-IX) = PT-USER-ID(POS-IX)
058100               MOVE "Y" TO WS-FOUND-SW
058200           END-IF.
058300       3311-EXIT.
058400           EXIT.
058500      *
058600       9000-FINISH.
058700           PERFORM 9100-REWRITE-MKT  THRU 9100-EXIT
058800               VARYING MKT-IX FROM 1 BY 1
058900               UNTIL MKT-IX > MKT-TBL-CNT.
059000           PERFORM 9200-REWRITE-ORD  THRU 9200-EXIT
059100               VARYING ORD-IX FROM 1 BY 1
059200               UNTIL ORD-IX > ORD-TBL-CNT.
059300           PERFORM 9300-REWRITE-POS  THRU 9300-EXIT
059400               VARYING POS-IX FROM 1 BY 1
059500               UNTIL POS-IX > POS-TBL-CNT.
059600           PERFORM 9400-REWRITE-USER THRU 9400-EXIT
059700               VARYING USER-IX FROM 1 BY 1
059800               UNTIL USER-IX > USER-TBL-CNT.
059900           PERFORM 9600-PURGE-TRADES THRU 9600-EXIT.
060000           MOVE WS-MKT-DEL-CNT TO RPT-TOT-DEL.
060100           MOVE WS-MKT-REJECT-CNT TO RPT-TOT-REJ.
060200           MOVE RPT-TOTAL-LINE TO RPT-LINE.
060300           PERFORM 9500-PRINT-LINE THRU 9500-EXIT.
060400           CLOSE MARKET-OLD MARKET-NEW ORDER-OLD ORDER-NEW
060500                 POSITION-OLD POSITION-NEW USER-OLD USER-NEW
060600                 TRADE-OLD TRADE-NEW
060700                 DELETE-TRANS RUN-RPT.
060800       9000-EXIT.
060900           EXIT.
061000      *
061100      *        MARKETS FLAGGED MT-DEL-FLAG = "Y" ARE DROPPED FROM THE  *
061200      *        REWRITTEN MASTER - THIS IS THE ONLY PLACE IN THE WHOLE  *
061300      *        EXCHANGE WHERE A MASTER ROW IS PHYSICALLY REMOVED.      *
061400       9100-REWRITE-MKT.
061500           IF MT-DEL-FLAG(MKT-IX) = "Y"
061600               GO TO 9100-EXIT
061700           END-IF.
061800           MOVE MT-ID(MKT-IX)        TO MKT-ID.
061900           MOVE MT-TITLE(MKT-IX)     TO MKT-TITLE.
062000           MOVE MT-STATUS(MKT-IX)    TO MKT-STATUS.
062100           MOVE MT-OUTCOME(MKT-IX)   TO MKT-OUTCOME.
062200           MOVE MT-YES-PRICE(MKT-IX) TO MKT-YES-PRICE.
062300           MOVE MT-NO-PRICE(MKT-IX)  TO MKT-NO-PRICE.
062400           MOVE MT-VOLUME(MKT-IX)    TO MKT-TOTAL-VOLUME.
062500           MOVE MT-RSLV-DATE(MKT-IX) TO MKT-RESOLVE-DATE.
062600           MOVE SPACE TO FILLER OF MARKET-REC.
062700           MOVE MARKET-REC TO MARKET-NEW-REC.
062800           WRITE MARKET-NEW-REC.
062900       9100-EXIT.
063000           EXIT.
063100      *
063200      *        ORDERS BELONGING TO A MARKET FLAGGED MT-DEL-FLAG = "Y"  *
063300      *        ARE DROPPED, NOT CARRIED FORWARD AS ORPHANS, REQ        *
063400      *        08-0933.                                               *
063500       9200-REWRITE-ORD.
063600           MOVE OT-MKT-ID(ORD-IX) TO WS-LOOKUP-MKT-ID.
063700           PERFORM 9210-FIND-MKT-BY-ID THRU 9210-EXIT.
063800           IF WS-ROW-FOUND AND MT-DEL-FLAG(WS-CUR-MKT-IX) = "Y"
063900               GO TO 9200-EXIT
064000           END-IF.
064100           MOVE OT-ID(ORD-IX)      TO ORD-ID.
064200           MOVE OT-MKT-ID(ORD-IX)  TO ORD-MKT-ID.
064300           MOVE OT-USER-ID(ORD-IX) TO ORD-USER-ID.
064400           MOVE OT-SIDE(ORD-IX)    TO ORD-SIDE.
064500           MOVE OT-TYPE(ORD-IX)    TO ORD-TYPE.
064600           MOVE OT-PRICE(ORD-IX)   TO ORD-PRICE.
064700           MOVE OT-QTY(ORD-IX)     TO ORD-QTY.
064800           MOVE OT-FILLED(ORD-IX)  TO ORD-FILLED-QTY.
064900           MOVE OT-STATUS(ORD-IX)  TO ORD-STATUS.
065000           MOVE OT-SEQ(ORD-IX)     TO ORD-SEQ.
065100           MOVE SPACE TO FILLER OF ORDER-REC.
065200           MOVE ORDER-REC TO ORDER-NEW-REC.
065300           WRITE ORDER-NEW-REC.
065400       9200-EXIT.
065500           EXIT.
065600      *
065700      *        POSITIONS BELONGING TO A MARKET FLAGGED MT-DEL-FLAG =   *
065800      *        "Y" ARE DROPPED, NOT CARRIED FORWARD AS ORPHANS, REQ    *
065900      *        08-0933.                                               *
066000       9300-REWRITE-POS.
066100           MOVE PT-MKT-ID(POS-IX) TO WS-LOOKUP-MKT-ID.
066200           PERFORM 9210-FIND-MKT-BY-ID THRU 9210-EXIT.
066300           IF WS-ROW-FOUND AND MT-DEL-FLAG(WS-CUR-MKT-IX) = "Y"
066400               GO TO 9300-EXIT
066500           END-IF.
066600           MOVE PT-USER-ID(POS-IX)    TO POS-USER-ID.
066700           MOVE PT-MKT-ID(POS-IX)     TO POS-MKT-ID.
066800           MOVE PT-YES-SHARES(POS-IX) TO POS-YES-SHARES.
066900           MOVE PT-NO-SHARES(POS-IX)  TO POS-NO-SHARES.
067000           MOVE PT-AVG-YES(POS-IX)    TO POS-AVG-YES-PRICE.
067100           MOVE PT-AVG-NO(POS-IX)     TO POS-AVG-NO-PRICE.
067200           MOVE SPACE TO FILLER OF POSN-REC.
067300           MOVE POSN-REC TO POSITION-NEW-REC.
067400           WRITE POSITION-NEW-REC.
067500       9300-EXIT.
067600           EXIT.
067700      *
067800       9400-REWRITE-USER.
067900           MOVE UT-ID(USER-IX)    TO USR-ID.
068000           MOVE UT-NAME(USER-IX)  TO USR-NAME.
068100           MOVE UT-EMAIL(USER-IX) TO USR-EMAIL.
068200           MOVE UT-BAL(USER-IX)   TO USR-TOKEN-BAL.
068300           MOVE UT-ADMIN(USER-IX) TO USR-ADMIN-FLAG.
068400           MOVE SPACE TO FILLER OF USER-REC.
068500           MOVE USER-REC TO USER-NEW-REC.
068600           WRITE USER-NEW-REC.
068700       9400-EXIT.
068800           EXIT.
068900      *
069000       9500-PRINT-LINE.
069100           WRITE RPT-LINE.
069200       9500-EXIT.
069300           EXIT.
069400      *
069500      *        9210-FIND-MKT-BY-ID - GENERAL-PURPOSE LOOKUP OF A       *
069600      *        MARKET-TABLE ROW BY ID, KEYED ON WS-LOOKUP-MKT-ID       *
069700      *        RATHER THAN ON DEL-MKT-ID, SO 9200/9300/9620 CAN TEST   *
069800      *        WHETHER AN ORDER, POSITION OR TRADE BELONGS TO A        *
069900      *        MARKET THIS RUN HAS JUST DELETED, REQ 08-0933.          *
070000       9210-FIND-MKT-BY-ID.
070100           MOVE "N" TO WS-FOUND-SW.
070200           PERFORM 9211-SCAN-MKT-BY-ID THRU 9211-EXIT
070300               VARYING MKT-IX FROM 1 BY 1
070400               UNTIL MKT-IX > MKT-TBL-CNT OR WS-ROW-FOUND.
070500           IF WS-ROW-FOUND
070600               SET WS-CUR-MKT-IX TO MKT-IX
070700           END-IF.
070800       9210-EXIT.
070900           EXIT.
071000       9211-SCAN-MKT-BY-ID.
071100           IF MT-ID(MKT-IX) = WS-LOOKUP-MKT-ID
071200               MOVE "Y" TO WS-FOUND-SW
071300           END-IF.
071400       9211-EXIT.
071500           EXIT.
071600      *
071700      ******************************************************************
071800      *    9600-PURGE-TRADES (U7) - STREAMS THE TRADE JOURNAL FROM     *
071900      *    TRADE-OLD TO TRADE-NEW, DROPPING EVERY ROW WHOSE MARKET     *
072000      *    WAS DELETED ON THIS RUN.  THE JOURNAL IS NOT BROUGHT INTO   *
072100      *    A TABLE - IT IS AN UNBOUNDED AUDIT TRAIL AND IS ONLY EVER   *
072200      *    STREAMED, NEVER RANDOM-READ, REQ 08-0933.                   *
072300      ******************************************************************
072400       9600-PURGE-TRADES.
072500           PERFORM 9610-READ-TRADE THRU 9610-EXIT.
072600           PERFORM 9620-FILTER-TRADE THRU 9620-EXIT
072700               UNTIL WS-TRD-EOF.
072800       9600-EXIT.
072900           EXIT.
073000       9610-READ-TRADE.
073100           READ TRADE-OLD
073200               AT END MOVE "Y" TO WS-TRD-EOF-SW.
073300       9610-EXIT.
073400           EXIT.
073500       9620-FILTER-TRADE.
073600           MOVE TRADE-OLD-REC TO TRADE-REC.
073700           MOVE TRD-MKT-ID TO WS-LOOKUP-MKT-ID.
073800           PERFORM 9210-FIND-MKT-BY-ID THRU 9210-EXIT.
073900           IF NOT (WS-ROW-FOUND AND MT-DEL-FLAG(WS-CUR-MKT-IX) = "Y")
074000               MOVE TRADE-REC TO TRADE-NEW-REC
074100               WRITE TRADE-NEW-REC
074200           END-IF.
074300           PERFORM 9610-READ-TRADE THRU 9610-EXIT.
074400       9620-EXIT.
074500           EXIT.
