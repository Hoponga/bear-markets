000100******************************************************************
000200*    (c) 2009 BILLPRO SOFTWARE SERVICES, INC. ALL RIGHTS RESERVED.*
000300*                                                                *
000400*    THIS IS UNPUBLISHED PROPRIETARY                             *
000500*    SOURCE CODE OF BILLPRO SOFTWARE SERVICES, INC.              *
000600*                                                                *
000700* #ident "@(#) copylib/PLAYMKT/TRDREC.cpy  $Revision: 1.1 $"     *
000800******************************************************************
000900*                                                                *
001000*    TRDREC  -  TRADE JOURNAL RECORD (OUTPUT, APPEND-ONLY)       *
001100*                                                                *
001200*    ONE ENTRY WRITTEN PER MINT, PER LIMIT MATCH AND PER         *
001300*    MARKET-ORDER FILL.  THE TRADES FILE IS NEVER READ BACK      *
001400*    BY THE BATCH - IT IS THE EXCHANGE'S PERMANENT AUDIT TRAIL.  *
001500*    RECORD IS FIXED LENGTH 80.                                  *
001600*                                                                *
001700*    MAINTENANCE HISTORY                                        *
001800*    ------------------------------------------------------     *
001900*    1990-06-04 RTD  ORIGINAL COPYBOOK                           *
002000*    1992-10-01 RTD  ADDED TRD-TYPE TO DISTINGUISH MINT, LIMIT   *
002100*                    MATCH AND MARKET-ORDER JOURNAL ENTRIES      *
002200*    1999-03-11 PJH  Y2K - TRD-DATE CARRIES A FOUR DIGIT YEAR,   *
002300*                    NO CONVERSION REQUIRED, LOG REQ 99-0114     *
002400******************************************************************
002500 01  TRADE-REC.
002600     05  TRD-MKT-ID              PIC X(12).
002700     05  TRD-BUYER-ID            PIC X(12).
002800     05  TRD-SELLER-ID           PIC X(12).
002900     05  TRD-SIDE                PIC X(1).
003000         88  TRD-SIDE-YES        VALUE "Y".
003100         88  TRD-SIDE-NO         VALUE "N".
003200     05  TRD-PRICE               PIC S9(1)V99.
003300     05  TRD-QTY                 PIC S9(7).
003400     05  TRD-TYPE                PIC X(1).
003500         88  TRD-TYPE-MINT       VALUE "M".
003600         88  TRD-TYPE-LIMIT      VALUE "L".
003700         88  TRD-TYPE-MARKET     VALUE "K".
003800     05  TRD-DATE                PIC 9(8).
003900     05  TRD-DATE-X REDEFINES TRD-DATE.
004000         10  TRD-DATE-CCYY       PIC 9(4).
004100         10  TRD-DATE-MM         PIC 9(2).
004200         10  TRD-DATE-DD         PIC 9(2).
004300     05  FILLER                  PIC X(35).
004400******************************************************************
