000100******************************************************************
000200*    (c) 2009 BILLPRO SOFTWARE SERVICES, INC. ALL RIGHTS RESERVED.*
000300*                                                                *
000400*    THIS IS UNPUBLISHED PROPRIETARY                             *
000500*    SOURCE CODE OF BILLPRO SOFTWARE SERVICES, INC.              *
000600*                                                                *
000700* #ident "@(#) copylib/PLAYMKT/PENREC.cpy  $Revision: 1.1 $"     *
000800******************************************************************
000900*                                                                *
001000*    PENREC  -  POOL-ENTRY RECORD                                *
001100*                                                                *
001200*    ONE ENTRY PER STAKE PLACED AGAINST A POOL BET.  FILE IS     *
001300*    KEPT IN ASCENDING PEN-BET-ID SEQUENCE.  POOLENTRIES IS      *
001400*    NEVER RESEQUENCED BY THE UNDO PARAGRAPH - SEE POOLBAT       *
001500*    MAINTENANCE NOTES.  RECORD IS FIXED LENGTH 50.              *
001600*                                                                *
001700*    MAINTENANCE HISTORY                                        *
001800*    ------------------------------------------------------     *
001900*    1993-03-02 CMK  ORIGINAL COPYBOOK - ORG POOL-BET PILOT      *
002000*    1993-08-17 CMK  ONE ENTRY PER USER PER BET ENFORCED BY      *
002100*                    THE JOIN PARAGRAPH, NOT BY A UNIQUE KEY     *
002200*                    ON THIS RECORD (REQ 93-0210)                *
002300*    1999-03-11 PJH  Y2K - PEN-DATE CARRIES A FOUR DIGIT YEAR,   *
002400*                    NO CONVERSION REQUIRED, LOG REQ 99-0114     *
002500******************************************************************
002600 01  PENT-REC.
002700     05  PEN-BET-ID              PIC X(12).
002800     05  PEN-USER-ID             PIC X(12).
002900     05  PEN-SIDE                PIC X(1).
003000         88  PEN-SIDE-YES        VALUE "Y".
003100         88  PEN-SIDE-NO         VALUE "N".
003200     05  PEN-AMOUNT              PIC S9(7)V99.
003300     05  PEN-DATE                PIC 9(8).
003400     05  PEN-DATE-X REDEFINES PEN-DATE.
003500         10  PEN-DATE-CCYY       PIC 9(4).
003600         10  PEN-DATE-MM         PIC 9(2).
003700         10  PEN-DATE-DD         PIC 9(2).
003800     05  FILLER                  PIC X(8).
003900******************************************************************
