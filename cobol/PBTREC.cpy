000100******************************************************************
000200*    (c) 2009 BILLPRO SOFTWARE SERVICES, INC. ALL RIGHTS RESERVED.*
000300*                                                                *
000400*    THIS IS UNPUBLISHED PROPRIETARY                             *
000500*    SOURCE CODE OF BILLPRO SOFTWARE SERVICES, INC.              *
000600*                                                                *
000700* #ident "@(#) copylib/PLAYMKT/PBTREC.cpy  $Revision: 1.1 $"     *
000800******************************************************************
000900*                                                                *
001000*    PBTREC  -  POOL-BET MASTER RECORD                           *
001100*                                                                *
001200*    ONE ENTRY PER PARIMUTUEL POOL BET.  MASTER IS KEPT IN       *
001300*    ASCENDING PBT-ID SEQUENCE ON THE POOLBETS FILE.             *
001400*    RECORD IS FIXED LENGTH 100.                                 *
001500*                                                                *
001600*    MAINTENANCE HISTORY                                        *
001700*    ------------------------------------------------------     *
001800*    1993-03-02 CMK  ORIGINAL COPYBOOK - ORG POOL-BET PILOT      *
001900*    1993-08-17 CMK  ADDED PBT-TYPE TO SUPPORT FIXED-FEE AND     *
002000*                    VARIABLE-FEE (SEEDED) BETS, REQ 93-0210     *
002100*    1996-01-09 CMK  ADDED PBT-YES-COUNT/PBT-NO-COUNT ENTRY      *
002200*                    COUNTERS FOR THE RESOLVE CONTROL REPORT     *
002300*    1999-03-11 PJH  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD  *
002400******************************************************************
002500 01  POOL-REC.
002600     05  PBT-ID                  PIC X(12).
002700     05  PBT-ORG-ID              PIC X(12).
002800     05  PBT-TITLE               PIC X(30).
002900     05  PBT-TYPE                PIC X(1).
003000         88  PBT-TYPE-FIXED      VALUE "F".
003100         88  PBT-TYPE-VARIABLE   VALUE "V".
003200     05  PBT-FIXED-FEE           PIC S9(7)V99.
003300     05  PBT-MIN-FEE             PIC S9(7)V99.
003400     05  PBT-STATUS              PIC X(1).
003500         88  PBT-OPEN            VALUE "O".
003600         88  PBT-LOCKED          VALUE "L".
003700         88  PBT-RESOLVED        VALUE "R".
003800     05  PBT-OUTCOME             PIC X(1).
003900         88  PBT-OUTCOME-YES     VALUE "Y".
004000         88  PBT-OUTCOME-NO      VALUE "N".
004100         88  PBT-OUTCOME-OPEN    VALUE " ".
004200     05  PBT-YES-POOL            PIC S9(9)V99.
004300*        SIGN-TEST VIEW USED WHEN RESOLVE CHECKS FOR A ZERO      *
004400*        WINNING POOL BEFORE DIVIDING (REQ 96-0041).             *
004500     05  PBT-YES-POOL-X REDEFINES PBT-YES-POOL.
004600         10  PBT-YES-POOL-SIGN   PIC S9.
004700         10  PBT-YES-POOL-DGTS   PIC 9(10).
004800     05  PBT-NO-POOL             PIC S9(9)V99.
004900     05  PBT-NO-POOL-X REDEFINES PBT-NO-POOL.
005000         10  PBT-NO-POOL-SIGN    PIC S9.
005100         10  PBT-NO-POOL-DGTS    PIC 9(10).
005200     05  PBT-YES-COUNT           PIC S9(5).
005300     05  PBT-NO-COUNT            PIC S9(5).
005400     05  PBT-CREATOR-ID          PIC X(12).
005500     05  FILLER                  PIC X(2).
005600******************************************************************
