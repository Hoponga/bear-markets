000100******************************************************************
000200*    (c) 2009 BILLPRO SOFTWARE SERVICES, INC. ALL RIGHTS RESERVED.*
000300*                                                                *
000400*    THIS IS UNPUBLISHED PROPRIETARY                             *
000500*    SOURCE CODE OF BILLPRO SOFTWARE SERVICES, INC.              *
000600*                                                                *
000700* #ident "@(#) copylib/PLAYMKT/ORDREC.cpy  $Revision: 1.3 $"     *
000800******************************************************************
000900*                                                                *
001000*    ORDREC  -  ORDER RECORD                                     *
001100*                                                                *
001200*    ONE ENTRY PER LIMIT ORDER PLACED AGAINST A MARKET.  THE     *
001300*    ORDERS FILE IS KEPT IN ASCENDING ORD-SEQ SEQUENCE, WHICH    *
001400*    IS THE ARRIVAL ORDER USED FOR TIME PRIORITY IN THE          *
001500*    MATCHING ENGINE.  RECORD IS FIXED LENGTH 80.                *
001600*                                                                *
001700*    MAINTENANCE HISTORY                                        *
001800*    ------------------------------------------------------     *
001900*    1990-05-14 RTD  ORIGINAL COPYBOOK                           *
002000*    1991-02-19 RTD  ADDED ORD-SEQ FOR TIME PRIORITY AFTER       *
002100*                    SAME-PRICE MATCHING AMBIGUITY (REQ 91-0042) *
002200*    1994-07-28 CMK  ADDED ORD-STATUS 88-LEVELS                  *
002300*    1999-03-11 PJH  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD  *
002400*    2004-06-22 CMK  ADDED ORD-PRICE REDEFINES FOR MINT-CHECK    *
002500*                    (1.00 - PRICE) COMPLEMENT EDIT, REQ 04-0401 *
002600******************************************************************
002700 01  ORDER-REC.
002800     05  ORD-ID                  PIC X(12).
002900     05  ORD-MKT-ID              PIC X(12).
003000     05  ORD-USER-ID             PIC X(12).
003100     05  ORD-SIDE                PIC X(1).
003200         88  ORD-SIDE-YES        VALUE "Y".
003300         88  ORD-SIDE-NO         VALUE "N".
003400     05  ORD-TYPE                PIC X(1).
003500         88  ORD-TYPE-BUY        VALUE "B".
003600         88  ORD-TYPE-SELL       VALUE "S".
003700     05  ORD-PRICE               PIC S9(1)V99.
003800*        ORD-PRICE VIEWED AS WHOLE CENTS FOR THE 1.00-COMPLEMENT *
003900*        TEST IN THE SHARE-MINTING PASS (REQ 04-0401).           *
004000     05  ORD-PRICE-X REDEFINES ORD-PRICE.
004100         10  ORD-PRICE-SIGN      PIC S9.
004200         10  ORD-PRICE-CENTS     PIC 99.
004300     05  ORD-QTY                 PIC S9(7).
004400     05  ORD-FILLED-QTY          PIC S9(7).
004500     05  ORD-STATUS              PIC X(1).
004600         88  ORD-OPEN            VALUE "O".
004700         88  ORD-PARTIAL         VALUE "P".
004800         88  ORD-FILLED          VALUE "F".
004900         88  ORD-CANCELLED       VALUE "C".
005000     05  ORD-SEQ                 PIC 9(7).
005100     05  FILLER                  PIC X(14).
005200******************************************************************
