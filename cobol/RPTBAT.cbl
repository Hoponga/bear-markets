000100      ******************************************************************
000200      *    (c) 2009 BILLPRO SOFTWARE SERVICES, INC. ALL RIGHTS RESERVED*
000300      *                                                                *
000400      *    THIS IS UNPUBLISHED PROPRIETARY                             *
000500      *    SOURCE CODE OF BILLPRO SOFTWARE SERVICES, INC.              *
000600      *    THE COPYRIGHT NOTICE ABOVE DOES NOT                         *
000700      *    EVIDENCE ANY ACTUAL OR INTENDED                             *
000800      *    PUBLICATION OF SUCH SOURCE CODE.                            *
000900      *                                                                *
001000      * #ident "@(#) batch/PLAYMKT/RPTBAT.cbl  $Revision: 1.4 $"      *
001100      * static char sccsid[] =                                        *
001200      *    "@(#) batch/PLAYMKT/RPTBAT.cbl  $Revision: 1.4 $";          *
001300      ******************************************************************
001400       IDENTIFICATION DIVISION.
001500       PROGRAM-ID.    RPTBAT.
001600       AUTHOR.        D L WOZNIAK.
001700       INSTALLATION.  BILLPRO SOFTWARE SERVICES, INC.
001800       DATE-WRITTEN.  06/09/94.
001900       DATE-COMPILED.
002000       SECURITY.      BILLPRO INTERNAL USE ONLY - NOT FOR RELEASE
002100                       OUTSIDE THE TOKEN EXCHANGE PROJECT.
002200      ******************************************************************
002300      *    RPTBAT  -  PORTFOLIO AND LEADERBOARD REPORTING BATCH        *
002400      *                                                                *
002500      *    READ-ONLY AGAINST THE USERS, MARKETS AND POSITIONS          *
002600      *    MASTERS.  PRODUCES TWO REPORTS ON THE SAME RUN-RPT PRINT    *
002700      *    FILE -                                                      *
002800      *       (1) A PORTFOLIO REPORT, ONE CONTROL GROUP PER USER,      *
002900      *           LISTING EACH POSITION AT ITS BOOK AVERAGE PRICE      *
003000      *           FOLLOWED BY THE USER'S OPEN ORDERS AND CASH          *
003100      *       (2) A LEADERBOARD RANKING EVERY USER BY TOTAL VALUE      *
003200      *           (CASH PLUS POSITIONS MARKED TO THE MARKET'S          *
003300      *           CURRENT YES/NO PRICE), HIGHEST FIRST.                *
003400      *    NO MASTERS ARE UPDATED BY THIS RUN.                         *
003500      *                                                                *
003600      *    MAINTENANCE HISTORY                                        *
003700      *    ------------------------------------------------------     *
003800      *    1994-06-09 DLW  ORIGINAL PROGRAM - PORTFOLIO REPORT ONLY    *
003900      *                    (REQ 94-0101)                               *
004000      *    1994-09-22 DLW  ADDED OPEN-ORDER DETAIL LINES TO THE        *
004100      *                    PORTFOLIO REPORT PER CUSTOMER SERVICE       *
004200      *                    REQUEST, REQ 94-0177                        *
004300      *    1995-04-03 DLW  ADDED THE LEADERBOARD REPORT AND THE        *
004400      *                    MARK-TO-MARKET VALUATION PASS (REQ 95-0029) *
004500      *    1996-01-09 CMK  LEADERBOARD NOW SORTED BY AN IN-MEMORY       *
004600      *                    BUBBLE PASS RATHER THAN A UTILITY SORT -    *
004700      *                    TABLE IS SMALL ENOUGH THAT THE SORT STEP    *
004800      *                    WAS NOT WORTH THE EXTRA JCL, REQ 95-0029-A  *
004900      *    1999-03-11 PJH  Y2K REMEDIATION - SYSTEM DATE NOW WINDOWED  *
005000      *                    THROUGH WS-CENTURY-PIVOT BEFORE BEING       *
005100      *                    STAMPED ON THE REPORT HEADER, LOG REQ       *
005200      *                    99-0114.  REGRESSION RUN CLEAN 1999-03-14.  *
005300      ******************************************************************
005400       ENVIRONMENT DIVISION.
005500       CONFIGURATION SECTION.
005600       SOURCE-COMPUTER.  USL-486.
005700       OBJECT-COMPUTER.  USL-486.
005800       SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
005900      *
006000       INPUT-OUTPUT SECTION.
006100       FILE-CONTROL.
006200           SELECT USER-IN      ASSIGN TO USERIN
006300               ORGANIZATION IS SEQUENTIAL
006400               FILE STATUS IS WS-USER-STAT.
006500           SELECT MARKET-IN    ASSIGN TO MARKETIN
006600               ORGANIZATION IS SEQUENTIAL
006700               FILE STATUS IS WS-MKT-STAT.
006800           SELECT POSITION-IN  ASSIGN TO POSITIN
006900               ORGANIZATION IS SEQUENTIAL
007000               FILE STATUS IS WS-POS-STAT.
007100           SELECT ORDER-IN     ASSIGN TO ORDERIN
007200               ORGANIZATION IS SEQUENTIAL
007300               FILE STATUS IS WS-ORD-STAT.
007400           SELECT RUN-RPT      ASSIGN TO RUNRPT
007500               ORGANIZATION IS SEQUENTIAL
007600               FILE STATUS IS WS-RPT-STAT.
007700      *
007800       DATA DIVISION.
007900       FILE SECTION.
008000      *
008100       FD  USER-IN
008200           LABEL RECORD IS STANDARD
008300           RECORD CONTAINS 80 CHARACTERS.
008400       01  USER-IN-REC             PIC X(80).
008500      *
008600       FD  MARKET-IN
008700           LABEL RECORD IS STANDARD
008800           RECORD CONTAINS 100 CHARACTERS.
008900       01  MARKET-IN-REC            PIC X(100).
009000      *
009100       FD  POSITION-IN
009200           LABEL RECORD IS STANDARD
009300           RECORD CONTAINS 60 CHARACTERS.
009400       01  POSITION-IN-REC          PIC X(60).
009500      *
009600       FD  ORDER-IN
009700           LABEL RECORD IS STANDARD
009800           RECORD CONTAINS 80 CHARACTERS.
009900       01  ORDER-IN-REC             PIC X(80).
010000      *
010100       FD  RUN-RPT
010200           LABEL RECORD IS OMITTED
010300           RECORD CONTAINS 132 CHARACTERS
010400           LINAGE IS 60 WITH FOOTING AT 55.
010500       01  RPT-LINE                PIC X(132).
010600      *
010700       WORKING-STORAGE SECTION.
010800       01  USER-REC.
010900           COPY USRREC.
011000       01  MARKET-REC.
011100           COPY MKTREC.
011200       01  POSN-REC.
011300           COPY POSREC.
011400       01  ORDER-REC.
011500           COPY ORDREC.
011600      *
011700       01  WS-FILE-STATUSES.
011800           05  WS-USER-STAT         PIC X(2).
011900           05  WS-MKT-STAT          PIC X(2).
012000           05  WS-POS-STAT          PIC X(2).
012100           05  WS-ORD-STAT          PIC X(2).
012200           05  WS-RPT-STAT          PIC X(2).
012300      *
012310           05  FILLER               PIC X(01).
012400       01  WS-SWITCHES.
012500           05  WS-USER-EOF-SW       PIC X(1) VALUE "N".
012600               88  WS-USER-EOF                VALUE "Y".
012700           05  WS-MKT-EOF-SW        PIC X(1) VALUE "N".
012800               88  WS-MKT-EOF                 VALUE "Y".
012900           05  WS-POS-EOF-SW        PIC X(1) VALUE "N".
013000               88  WS-POS-EOF                 VALUE "Y".
013100           05  WS-ORD-EOF-SW        PIC X(1) VALUE "N".
013200               88  WS-ORD-EOF                 VALUE "Y".
013300           05  WS-FOUND-SW          PIC X(1) VALUE "N".
013400               88  WS-ROW-FOUND               VALUE "Y".
013500      *
013510           05  FILLER               PIC X(01).
013600       01  WS-SYS-DATE.
013700           05  WS-SYS-YY            PIC 99.
013800           05  WS-SYS-MM            PIC 99.
013900           05  WS-SYS-DD            PIC 99.
013910           05  FILLER               PIC X(01).
014000       01  WS-CENTURY-PIVOT         PIC 99 VALUE 50.
014100       01  WS-RUN-DATE              PIC 9(8).
014200       01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.
014300           05  WS-RUN-CCYY          PIC 9(4).
014400           05  WS-RUN-MM            PIC 9(2).
014500           05  WS-RUN-DD            PIC 9(2).
014600      *
014700       01  MARKET-TABLE.
014800           05  MKT-TBL-CNT          PIC S9(4) COMP VALUE 0.
014900           05  MKT-ENTRY OCCURS 200 TIMES
015000                   INDEXED BY MKT-IX.
015100               10  MT-ID            PIC X(12).
015200               10  MT-TITLE         PIC X(40).
015300               10  MT-STATUS        PIC X(1).
015400               10  MT-YES-PRICE     PIC S9(1)V99.
015500               10  MT-NO-PRICE      PIC S9(1)V99.
015600      *
015610           05  FILLER               PIC X(01).
015700       01  POSITION-TABLE.
015800           05  POS-TBL-CNT          PIC S9(5) COMP VALUE 0.
015900           05  POS-ENTRY OCCURS 10000 TIMES
016000                   INDEXED BY POS-IX.
016100               10  PS-USER-ID       PIC X(12).
016200               10  PS-MKT-ID        PIC X(12).
016300               10  PS-YES-SHARES    PIC S9(7).
016400               10  PS-NO-SHARES     PIC S9(7).
016500               10  PS-AVG-YES-PRC   PIC S9(1)V9(4).
016600               10  PS-AVG-NO-PRC    PIC S9(1)V9(4).
016700      *
016710           05  FILLER               PIC X(01).
016800       01  ORDER-TABLE.
016900           05  ORD-TBL-CNT          PIC S9(5) COMP VALUE 0.
017000           05  ORD-ENTRY OCCURS 10000 TIMES
017100                   INDEXED BY ORD-IX.
017200               10  OT-ID            PIC X(12).
017300               10  OT-MKT-ID        PIC X(12).
017400               10  OT-USER-ID       PIC X(12).
017500               10  OT-SIDE          PIC X(1).
017600               10  OT-TYPE          PIC X(1).
017700               10  OT-PRICE         PIC S9(1)V99.
017800               10  OT-QTY           PIC S9(7).
017900               10  OT-FILLED        PIC S9(7).
018000               10  OT-STATUS        PIC X(1).
018100      *
018110           05  FILLER               PIC X(01).
018200       01  USER-TABLE.
018300           05  USER-TBL-CNT         PIC S9(4) COMP VALUE 0.
018400           05  USER-ENTRY OCCURS 2000 TIMES
018500                   INDEXED BY USER-IX.
018600               10  UT-ID            PIC X(12).
018700               10  UT-NAME          PIC X(30).
018800               10  UT-BAL           PIC S9(9)V99.
018900               10  UT-POSVAL        PIC S9(9)V99.
019000               10  UT-TOTAL         PIC S9(9)V99.
019100               10  UT-RANK          PIC S9(5) COMP.
019200      *
019210           05  FILLER               PIC X(01).
019300       01  WS-WORK-AREAS.
019400           05  WS-CUR-MKT-IX        PIC S9(4) COMP.
019500           05  WS-CUR-USER-IX       PIC S9(4) COMP.
019600           05  WS-SWAP-BYE          PIC X(1) VALUE "N".
019700               88  WS-SWAP-MADE              VALUE "Y".
019800           05  WS-SWAP-TMP.
019900               10  WS-SWAP-ID       PIC X(12).
020000               10  WS-SWAP-NAME     PIC X(30).
020100               10  WS-SWAP-BAL      PIC S9(9)V99.
020200               10  WS-SWAP-POSVAL   PIC S9(9)V99.
020300               10  WS-SWAP-TOTAL    PIC S9(9)V99.
020400           05  WS-GRAND-TOTAL       PIC S9(11)V99 COMP-3.
020500           05  WS-MEMBER-CNT        PIC S9(5) COMP.
020600      *
020610           05  FILLER               PIC X(01).
020700       01  RPT-TITLE-LINE.
020800           05  FILLER               PIC X(8)  VALUE "RPTBAT  ".
020900           05  RPT-T-CAPTION        PIC X(30).
021000           05  FILLER               PIC X(6)  VALUE "DATE: ".
021100           05  RPT-T-MM             PIC 99.
021200           05  FILLER               PIC X(1)  VALUE "/".
021300           05  RPT-T-DD             PIC 99.
021400           05  FILLER               PIC X(1)  VALUE "/".
021500           05  RPT-T-CCYY           PIC 9(4).
021600           05  FILLER               PIC X(76) VALUE SPACES.
021700       01  RPT-USER-HDR-LINE.
021800           05  FILLER               PIC X(3)  VALUE SPACES.
021900           05  FILLER               PIC X(11) VALUE "PORTFOLIO: ".
022000           05  RPT-UH-NAME          PIC X(30).
022100           05  FILLER               PIC X(6)  VALUE "CASH: ".
022200           05  RPT-UH-CASH          PIC Z(7)9.99-.
022300           05  FILLER               PIC X(62) VALUE SPACES.
022400       01  RPT-POSN-LINE.
022500           05  FILLER               PIC X(5)  VALUE SPACES.
022600           05  RPT-PO-TITLE         PIC X(40).
022700           05  FILLER               PIC X(1)  VALUE SPACES.
022800           05  FILLER               PIC X(5)  VALUE "YES: ".
022900           05  RPT-PO-YES-SH        PIC Z(6)9.
023000           05  FILLER               PIC X(1)  VALUE "@".
023100           05  RPT-PO-YES-PRC       PIC 9.9(4).
023200           05  FILLER               PIC X(2)  VALUE SPACES.
023300           05  FILLER               PIC X(4)  VALUE "NO: ".
023400           05  RPT-PO-NO-SH         PIC Z(6)9.
023500           05  FILLER               PIC X(1)  VALUE "@".
023600           05  RPT-PO-NO-PRC        PIC 9.9(4).
023700           05  FILLER               PIC X(17) VALUE SPACES.
023800       01  RPT-ORDER-LINE.
023900           05  FILLER               PIC X(7)  VALUE SPACES.
024000           05  FILLER               PIC X(7)  VALUE "ORDER: ".
024100           05  RPT-OR-MKT           PIC X(12).
024200           05  FILLER               PIC X(1)  VALUE SPACES.
024300           05  RPT-OR-SIDE          PIC X(1).
024400           05  FILLER               PIC X(1)  VALUE "/".
024500           05  RPT-OR-TYPE          PIC X(1).
024600           05  FILLER               PIC X(2)  VALUE SPACES.
024700           05  FILLER               PIC X(3)  VALUE "P: ".
024800           05  RPT-OR-PRICE         PIC 9.99.
024900           05  FILLER               PIC X(2)  VALUE SPACES.
025000           05  FILLER               PIC X(3)  VALUE "Q: ".
025100           05  RPT-OR-QTY           PIC Z(6)9.
025200           05  FILLER               PIC X(2)  VALUE SPACES.
025300           05  FILLER               PIC X(4)  VALUE "FL: ".
025400           05  RPT-OR-FILLED        PIC Z(6)9.
025500           05  FILLER               PIC X(63) VALUE SPACES.
025600       01  RPT-LEAD-HDR-LINE.
025700           05  FILLER               PIC X(3)  VALUE SPACES.
025800           05  FILLER               PIC X(5)  VALUE "RANK".
025900           05  FILLER               PIC X(4)  VALUE SPACES.
026000           05  FILLER               PIC X(30) VALUE "NAME".
026100           05  FILLER               PIC X(2)  VALUE SPACES.
026200           05  FILLER               PIC X(12) VALUE "CASH".
026300           05  FILLER               PIC X(2)  VALUE SPACES.
026400           05  FILLER               PIC X(12) VALUE "POSN VALUE".
026500           05  FILLER               PIC X(2)  VALUE SPACES.
026600           05  FILLER               PIC X(12) VALUE "TOTAL".
026700           05  FILLER               PIC X(48) VALUE SPACES.
026800       01  RPT-LEAD-LINE.
026900           05  FILLER               PIC X(3)  VALUE SPACES.
027000           05  RPT-LD-RANK          PIC ZZZZ9.
027100           05  FILLER               PIC X(4)  VALUE SPACES.
027200           05  RPT-LD-NAME          PIC X(30).
027300           05  FILLER               PIC X(2)  VALUE SPACES.
027400           05  RPT-LD-CASH          PIC Z(8)9.99-.
027500           05  FILLER               PIC X(1)  VALUE SPACES.
027600           05  RPT-LD-POSVAL        PIC Z(8)9.99-.
027700           05  FILLER               PIC X(1)  VALUE SPACES.
027800           05  RPT-LD-TOTAL         PIC Z(8)9.99-.
027900           05  FILLER               PIC X(46) VALUE SPACES.
028000       01  RPT-LEAD-TOTAL-LINE.
028100           05  FILLER               PIC X(3)  VALUE SPACES.
028200           05  FILLER               PIC X(18) VALUE "MEMBERS REPORTED =".
028300           05  RPT-LT-CNT           PIC ZZZZ9.
028400           05  FILLER               PIC X(3)  VALUE SPACES.
028500           05  FILLER               PIC X(14) VALUE "GRAND TOTAL = ".
028600           05  RPT-LT-GRAND         PIC Z(9)9.99-.
028700           05  FILLER               PIC X(66) VALUE SPACES.
028800      *
028900       PROCEDURE DIVISION.
029000       0000-MAIN-CONTROL.
029100           PERFORM 1000-INITIALIZE       THRU 1000-EXIT.
029200           PERFORM 2000-LOAD-TABLES      THRU 2000-EXIT.
029300           PERFORM 3000-PORTFOLIO-REPORT THRU 3000-EXIT.
029400           PERFORM 4000-VALUE-MEMBERS    THRU 4000-EXIT.
029500           PERFORM 5000-SORT-MEMBERS     THRU 5000-EXIT.
029600           PERFORM 6000-LEADERBOARD      THRU 6000-EXIT.
029700           PERFORM 9000-FINISH           THRU 9000-EXIT.
029800           STOP RUN.
029900      *
030000       1000-INITIALIZE.
030100           OPEN INPUT  USER-IN MARKET-IN POSITION-IN ORDER-IN.
030200           OPEN OUTPUT RUN-RPT.
030300           ACCEPT WS-SYS-DATE FROM DATE.
030400           IF WS-SYS-YY < WS-CENTURY-PIVOT
030500               MOVE 20 TO WS-RUN-CCYY(1:2)
030600           ELSE
030700               MOVE 19 TO WS-RUN-CCYY(1:2)
030800           END-IF.
030900           MOVE WS-SYS-YY TO WS-RUN-CCYY(3:2).
031000           MOVE WS-SYS-MM TO WS-RUN-MM.
031100           MOVE WS-SYS-DD TO WS-RUN-DD.
031200       1000-EXIT.
031300           EXIT.
031400      *
031500       2000-LOAD-TABLES.
031600           PERFORM 2100-READ-USER  THRU 2100-EXIT.
031700           PERFORM 2110-LOAD-USER  THRU 2110-EXIT
031800               UNTIL WS-USER-EOF.
031900           PERFORM 2200-READ-MKT   THRU 2200-EXIT.
032000           PERFORM 2210-LOAD-MKT   THRU 2210-EXIT
032100               UNTIL WS-MKT-EOF.
032200           PERFORM 2300-READ-POS   THRU 2300-EXIT.
032300           PERFORM 2310-LOAD-POS   THRU 2310-EXIT
032400               UNTIL WS-POS-EOF.
032500           PERFORM 2400-READ-ORD   THRU 2400-EXIT.
032600           PERFORM 2410-LOAD-ORD   THRU 2410-EXIT
032700               UNTIL WS-ORD-EOF.
032800       2000-EXIT.
032900           EXIT.
033000      *
033100       2100-READ-USER.
033200           READ USER-IN
033300               AT END MOVE "Y" TO WS-USER-EOF-SW.
033400       2100-EXIT.
033500           EXIT.
033600       2110-LOAD-USER.
033700           MOVE USER-IN-REC TO USER-REC.
033800           ADD 1 TO USER-TBL-CNT.
033900           SET USER-IX TO USER-TBL-CNT.
034000           MOVE USR-ID        TO UT-ID(USER-IX).
034100           MOVE USR-NAME      TO UT-NAME(USER-IX).
034200           MOVE USR-TOKEN-BAL TO UT-BAL(USER-IX).
034300           MOVE 0             TO UT-POSVAL(USER-IX).
034400           MOVE 0             TO UT-TOTAL(USER-IX).
034500           MOVE 0             TO UT-RANK(USER-IX).
034600           PERFORM 2100-READ-USER THRU 2100-EXIT.
034700       2110-EXIT.
034800           EXIT.
034900      *
035000       2200-READ-MKT.
035100           READ MARKET-IN
035200               AT END MOVE "Y" TO WS-MKT-EOF-SW.
035300       2200-EXIT.
035400           EXIT.
035500       2210-LOAD-MKT.
035600           MOVE MARKET-IN-REC TO MARKET-REC.
035700           ADD 1 TO MKT-TBL-CNT.
035800           SET MKT-IX TO MKT-TBL-CNT.
035900           MOVE MKT-ID         TO MT-ID(MKT-IX).
036000           MOVE MKT-TITLE      TO MT-TITLE(MKT-IX).
036100           MOVE MKT-STATUS     TO MT-STATUS(MKT-IX).
036200           MOVE MKT-YES-PRICE  TO MT-YES-PRICE(MKT-IX).
036300           MOVE MKT-NO-PRICE   TO MT-NO-PRICE(MKT-IX).
036400           PERFORM 2200-READ-MKT THRU 2200-EXIT.
036500       2210-EXIT.
036600           EXIT.
036700      *
036800       2300-READ-POS.
036900           READ POSITION-IN
037000               AT END MOVE "Y" TO WS-POS-EOF-SW.
037100       2300-EXIT.
037200           EXIT.
037300       2310-LOAD-POS.
037400           MOVE POSITION-IN-REC TO POSN-REC.
037500           ADD 1 TO POS-TBL-CNT.
037600           SET POS-IX TO POS-TBL-CNT.
037700           MOVE POS-USER-ID      TO PS-USER-ID(POS-IX).
037800           MOVE POS-MKT-ID       TO PS-MKT-ID(POS-IX).
037900           MOVE POS-YES-SHARES   TO PS-YES-SHARES(POS-IX).
038000           MOVE POS-NO-SHARES    TO PS-NO-SHARES(POS-IX).
038100           MOVE POS-AVG-YES-PRICE TO PS-AVG-YES-PRC(POS-IX).
038200           MOVE POS-AVG-NO-PRICE  TO PS-AVG-NO-PRC(POS-IX).
038300           PERFORM 2300-READ-POS THRU 2300-EXIT.
038400       2310-EXIT.
038500           EXIT.
038600      *
038700       2400-READ-ORD.
038800           READ ORDER-IN
038900               AT END MOVE "Y" TO WS-ORD-EOF-SW.
039000       2400-EXIT.
039100           EXIT.
039200       2410-LOAD-ORD.
039300           MOVE ORDER-IN-REC TO ORDER-REC.
039400           IF ORD-STATUS = "O" OR ORD-STATUS = "P"
039500               ADD 1 TO ORD-TBL-CNT
039600               SET ORD-IX TO ORD-TBL-CNT
039700               MOVE ORD-ID          TO OT-ID(ORD-IX)
039800               MOVE ORD-MKT-ID      TO OT-MKT-ID(ORD-IX)
039900               MOVE ORD-USER-ID     TO OT-USER-ID(ORD-IX)
040000               MOVE ORD-SIDE        TO OT-SIDE(ORD-IX)
040100               MOVE ORD-TYPE        TO OT-TYPE(ORD-IX)
040200               MOVE ORD-PRICE       TO OT-PRICE(ORD-IX)
040300               MOVE ORD-QTY         TO OT-QTY(ORD-IX)
040400               MOVE ORD-FILLED-QTY  TO OT-FILLED(ORD-IX)
040500               MOVE ORD-STATUS      TO OT-STATUS(ORD-IX)
040600           END-IF.
040700           PERFORM 2400-READ-ORD THRU 2400-EXIT.
040800       2410-EXIT.
040900           EXIT.
041000      ******************************************************************
041100      *    3000-PORTFOLIO-REPORT (U10) - ONE CONTROL GROUP PER USER,   *
041200      *    POSITIONS THEN OPEN ORDERS, IN MASTER (TABLE) ORDER.        *
041300      ******************************************************************
041400       3000-PORTFOLIO-REPORT.
041500           MOVE "PORTFOLIO REPORT              " TO RPT-T-CAPTION.
041600           MOVE WS-RUN-MM   TO RPT-T-MM.
041700           MOVE WS-RUN-DD   TO RPT-T-DD.
041800           MOVE WS-RUN-CCYY TO RPT-T-CCYY.
041900           MOVE RPT-TITLE-LINE TO RPT-LINE.
042000           PERFORM 9500-PRINT-LINE THRU 9500-EXIT.
042100           PERFORM 3100-ONE-USER-GROUP THRU 3100-EXIT
042200               VARYING USER-IX FROM 1 BY 1
042300               UNTIL USER-IX > USER-TBL-CNT.
042400       3000-EXIT.
042500           EXIT.
042600      *
042700       3100-ONE-USER-GROUP.
042800           MOVE UT-NAME(USER-IX) TO RPT-UH-NAME.
042900           MOVE UT-BAL(USER-IX)  TO RPT-UH-CASH.
043000           MOVE RPT-USER-HDR-LINE TO RPT-LINE.
043100           PERFORM 9500-PRINT-LINE THRU 9500-EXIT.
043200           PERFORM 3200-ONE-POSN-LINE THRU 3200-EXIT
043300               VARYING POS-IX FROM 1 BY 1
043400               UNTIL POS-IX > POS-TBL-CNT.
043500           PERFORM 3300-ONE-ORDER-LINE THRU 3300-EXIT
043600               VARYING ORD-IX FROM 1 BY 1
043700               UNTIL ORD-IX > ORD-TBL-CNT.
043800       3100-EXIT.
043900           EXIT.
044000      *
044100       3200-ONE-POSN-LINE.
044200           IF PS-USER-ID(POS-IX) NOT = UT-ID(USER-IX)
044300               GO TO 3200-EXIT
044400           END-IF.
044500           PERFORM 3210-FIND-MARKET THRU 3210-EXIT.
044600           IF WS-ROW-FOUND
044700               MOVE MT-TITLE(WS-CUR-MKT-IX) TO RPT-PO-TITLE
044800           ELSE
044900               MOVE SPACES TO RPT-PO-TITLE
045000           END-IF.
045100           MOVE PS-YES-SHARES(POS-IX)  TO RPT-PO-YES-SH.
045200           MOVE PS-AVG-YES-PRC(POS-IX) TO RPT-PO-YES-PRC.
045300           MOVE PS-NO-SHARES(POS-IX)   TO RPT-PO-NO-SH.
045400           MOVE PS-AVG-NO-PRC(POS-IX)  TO RPT-PO-NO-PRC.
045500           MOVE RPT-POSN-LINE TO RPT-LINE.
045600           PERFORM 9500-PRINT-LINE THRU 9500-EXIT.
045700       3200-EXIT.
045800           EXIT.
045900      *
046000       3210-FIND-MARKET.
046100           MOVE "N" TO WS-FOUND-SW.
046200           PERFORM 3211-SCAN-MARKET THRU 3211-EXIT
046300               VARYING MKT-IX FROM 1 BY 1
046400               UNTIL MKT-IX > MKT-TBL-CNT OR WS-ROW-FOUND.
046500           IF WS-ROW-FOUND
046600               SET WS-CUR-MKT-IX TO MKT-IX
046700           END-IF.
046800       3210-EXIT.
046900           EXIT.
047000       3211-SCAN-MARKET.
047100           IF MT-ID(MKT-IX) = PS-MKT-ID(POS-IX)
047200               MOVE "Y" TO WS-FOUND-SW
047300           END-IF.
047400       3211-EXIT.
047500           EXIT.
047600      *
047700       3300-ONE-ORDER-LINE.
047800           IF OT-USER-ID(ORD-IX) NOT = UT-ID(USER-IX)
047900               GO TO 3300-EXIT
048000           END-IF.
048100           MOVE OT-MKT-ID(ORD-IX)  TO RPT-OR-MKT.
048200           MOVE OT-SIDE(ORD-IX)    TO RPT-OR-SIDE.
048300           MOVE OT-TYPE(ORD-IX)    TO RPT-OR-TYPE.
048400           MOVE OT-PRICE(ORD-IX)   TO RPT-OR-PRICE.
048500           MOVE OT-QTY(ORD-IX)     TO RPT-OR-QTY.
048600           MOVE OT-FILLED(ORD-IX)  TO RPT-OR-FILLED.
048700           MOVE RPT-ORDER-LINE TO RPT-LINE.
048800           PERFORM 9500-PRINT-LINE THRU 9500-EXIT.
048900       3300-EXIT.
049000           EXIT.
049100      ******************************************************************
049200      *    4000-VALUE-MEMBERS - MARK EVERY POSITION TO THE MARKET'S    *
049300      *    CURRENT YES/NO PRICE AND ACCUMULATE EACH USER'S POSITION    *
049400      *    VALUE AND GRAND TOTAL (U11).                                *
049500      ******************************************************************
049600       4000-VALUE-MEMBERS.
049700           PERFORM 4100-VALUE-ONE-POSN THRU 4100-EXIT
049800               VARYING POS-IX FROM 1 BY 1
049900               UNTIL POS-IX > POS-TBL-CNT.
050000           PERFORM 4200-TOTAL-ONE-USER THRU 4200-EXIT
050100               VARYING USER-IX FROM 1 BY 1
050200               UNTIL USER-IX > USER-TBL-CNT.
050300       4000-EXIT.
050400           EXIT.
050500      *
050600       4100-VALUE-ONE-POSN.
050700           PERFORM 3210-FIND-MARKET THRU 3210-EXIT.
050800           IF NOT WS-ROW-FOUND
050900               GO TO 4100-EXIT
051000           END-IF.
051100           PERFORM 4110-FIND-POSN-USER THRU 4110-EXIT.
051200           IF NOT WS-ROW-FOUND
051300               GO TO 4100-EXIT
051400           END-IF.
051500           COMPUTE UT-POSVAL(WS-CUR-USER-IX) ROUNDED =
051600               UT-POSVAL(WS-CUR-USER-IX) +
051700               (PS-YES-SHARES(POS-IX) * MT-YES-PRICE(WS-CUR-MKT-IX)) +
051800               (PS-NO-SHARES(POS-IX) * MT-NO-PRICE(WS-CUR-MKT-IX)).
051900       4100-EXIT.
052000           EXIT.
052100      *
052200       4110-FIND-POSN-USER.
052300           MOVE "N" TO WS-FOUND-SW.
052400           PERFORM 4111-SCAN-POSN-USER THRU 4111-EXIT
052500               VARYING USER-IX FROM 1 BY 1
052600               UNTIL USER-IX > USER-TBL-CNT OR WS-ROW-FOUND.
052700           IF WS-ROW-FOUND
052800               SET WS-CUR-USER-IX TO USER-IX
052900           END-IF.
053000       4110-EXIT.
053100           EXIT.
053200       4111-SCAN-POSN-USER.
053300           IF UT-ID(USER-IX) = PS-USER-ID(POS-IX)
053400               MOVE "Y" TO WS-FOUND-SW
053500           END-IF.
053600       4111-EXIT.
053700           EXIT.
053800      *
053900       4200-TOTAL-ONE-USER.
054000           COMPUTE UT-TOTAL(USER-IX) =
054100               UT-BAL(USER-IX) + UT-POSVAL(USER-IX).
054200       4200-EXIT.
054300           EXIT.
054400      ******************************************************************
054500      *    5000-SORT-MEMBERS - DESCENDING BUBBLE PASS ON UT-TOTAL.     *
054600      *    THE MEMBER TABLE RUNS A FEW HUNDRED ROWS AT MOST SO A       *
054700      *    SORT VERB AND ITS EXTRA WORK FILE WERE NOT JUSTIFIED        *
054800      *    (SEE 1996-01-09 CHANGE NOTE ABOVE).                         *
054900      ******************************************************************
055000       5000-SORT-MEMBERS.
055100           MOVE "Y" TO WS-SWAP-BYE.
055200           PERFORM 5100-ONE-BUBBLE-PASS THRU 5100-EXIT
055300               UNTIL NOT WS-SWAP-MADE.
055400           PERFORM 5200-ASSIGN-RANK THRU 5200-EXIT
055500               VARYING USER-IX FROM 1 BY 1
055600               UNTIL USER-IX > USER-TBL-CNT.
055700       5000-EXIT.
055800           EXIT.
055900      *
056000       5100-ONE-BUBBLE-PASS.
056100           MOVE "N" TO WS-SWAP-BYE.
056200           PERFORM 5110-COMPARE-ADJACENT THRU 5110-EXIT
056300               VARYING USER-IX FROM 1 BY 1
056400               UNTIL USER-IX > USER-TBL-CNT - 1.
056500       5100-EXIT.
056600           EXIT.
056700      *
056800       5110-COMPARE-ADJACENT.
056900           IF UT-TOTAL(USER-IX) < UT-TOTAL(USER-IX + 1)
057000               MOVE UT-ID(USER-IX)     TO WS-SWAP-ID
057100               MOVE UT-NAME(USER-IX)   TO WS-SWAP-NAME
057200               MOVE UT-BAL(USER-IX)    TO WS-SWAP-BAL
057300               MOVE UT-POSVAL(USER-IX) TO WS-SWAP-POSVAL
057400               MOVE UT-TOTAL(USER-IX)  TO WS-SWAP-TOTAL
057500               MOVE UT-ID(USER-IX + 1)     TO UT-ID(USER-IX)
057600               MOVE UT-NAME(USER-IX + 1)   TO UT-NAME(USER-IX)
057700               MOVE UT-BAL(USER-IX + 1)    TO UT-BAL(USER-IX)
057800               MOVE UT-POSVAL(USER-IX + 1) TO UT-POSVAL(USER-IX)
057900               MOVE UT-TOTAL(USER-IX + 1)  TO UT-TOTAL(USER-IX)
058000               MOVE WS-SWAP-ID     TO UT-ID(USER-IX + 1)
058100               MOVE WS-SWAP-NAME   TO UT-NAME(USER-IX + 1)
058200               MOVE WS-SWAP-BAL    TO UT-BAL(USER-IX + 1)
058300               MOVE WS-SWAP-POSVAL TO UT-POSVAL(USER-IX + 1)
058400               MOVE WS-SWAP-TOTAL  TO UT-TOTAL(USER-IX + 1)
058500               MOVE "Y" TO WS-SWAP-BYE
058600           END-IF.
058700       5110-EXIT.
058800           EXIT.
058900      *
059000       5200-ASSIGN-RANK.
059100           SET UT-RANK(USER-IX) TO USER-IX.
059200       5200-EXIT.
059300           EXIT.
059400      ******************************************************************
059500      *    6000-LEADERBOARD (U11) - PRINTS THE SORTED MEMBER TABLE.    *
059600      ******************************************************************
059700       6000-LEADERBOARD.
059800           MOVE "LEADERBOARD REPORT            " TO RPT-T-CAPTION.
059900           MOVE WS-RUN-MM   TO RPT-T-MM.
060000           MOVE WS-RUN-DD   TO RPT-T-DD.
060100           MOVE WS-RUN-CCYY TO RPT-T-CCYY.
060200           MOVE RPT-TITLE-LINE TO RPT-LINE.
060300           PERFORM 9500-PRINT-LINE THRU 9500-EXIT.
060400           MOVE RPT-LEAD-HDR-LINE TO RPT-LINE.
060500           PERFORM 9500-PRINT-LINE THRU 9500-EXIT.
060600           MOVE 0 TO WS-GRAND-TOTAL.
060700           MOVE 0 TO WS-MEMBER-CNT.
060800           PERFORM 6100-ONE-LEAD-LINE THRU 6100-EXIT
060900               VARYING USER-IX FROM 1 BY 1
061000               UNTIL USER-IX > USER-TBL-CNT.
061100           MOVE WS-MEMBER-CNT TO RPT-LT-CNT.
061200           MOVE WS-GRAND-TOTAL TO RPT-LT-GRAND.
061300           MOVE RPT-LEAD-TOTAL-LINE TO RPT-LINE.
061400           PERFORM 9500-PRINT-LINE THRU 9500-EXIT.
061500       6000-EXIT.
061600           EXIT.
061700      *
061800       6100-ONE-LEAD-LINE.
061900           MOVE UT-RANK(USER-IX)   TO RPT-LD-RANK.
062000           MOVE UT-NAME(USER-IX)   TO RPT-LD-NAME.
062100           MOVE UT-BAL(USER-IX)    TO RPT-LD-CASH.
062200           MOVE UT-POSVAL(USER-IX) TO RPT-LD-POSVAL.
062300           MOVE UT-TOTAL(USER-IX)  TO RPT-LD-TOTAL.
062400           MOVE RPT-LEAD-LINE TO RPT-LINE.
062500           PERFORM 9500-PRINT-LINE THRU 9500-EXIT.
062600           ADD UT-TOTAL(USER-IX) TO WS-GRAND-TOTAL.
062700           ADD 1 TO WS-MEMBER-CNT.
062800       6100-EXIT.
062900           EXIT.
063000      ******************************************************************
063100      *    9000 SERIES - END OF RUN                                    *
063200      ******************************************************************
063300       9000-FINISH.
063400           CLOSE USER-IN MARKET-IN POSITION-IN ORDER-IN RUN-RPT.
063500       9000-EXIT.
063600           EXIT.
063700      *
063800       9500-PRINT-LINE.
063900           WRITE RPT-LINE.
064000       9500-EXIT.
064100           EXIT.
