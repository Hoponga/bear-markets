000100******************************************************************
000200*    (c) 2009 BILLPRO SOFTWARE SERVICES, INC. ALL RIGHTS RESERVED.*
000300*                                                                *
000400*    THIS IS UNPUBLISHED PROPRIETARY                             *
000500*    SOURCE CODE OF BILLPRO SOFTWARE SERVICES, INC.              *
000600*                                                                *
000700* #ident "@(#) copylib/PLAYMKT/MKTREC.cpy  $Revision: 1.2 $"     *
000800******************************************************************
000900*                                                                *
001000*    MKTREC  -  MARKET MASTER RECORD                             *
001100*                                                                *
001200*    ONE ENTRY PER YES/NO PREDICTION MARKET.  MASTER IS KEPT     *
001300*    IN ASCENDING MKT-ID SEQUENCE ON THE MARKETS FILE.           *
001400*    RECORD IS FIXED LENGTH 100.                                 *
001500*                                                                *
001600*    MAINTENANCE HISTORY                                        *
001700*    ------------------------------------------------------     *
001800*    1990-05-14 RTD  ORIGINAL COPYBOOK                           *
001900*    1992-10-01 RTD  ADDED MKT-YES-PRICE/MKT-NO-PRICE MIDPOINT   *
002000*                    FIELDS, POSTED BY THE ORDER BATCH AFTER     *
002100*                    EVERY MATCH (REQ 92-0277)                   *
002200*    1996-01-09 CMK  ADDED MKT-TOTAL-VOLUME CONTROL ACCUMULATOR  *
002300*    1999-03-11 PJH  Y2K - MKT-RESOLVE-DATE ALREADY CARRIES A    *
002400*                    FOUR DIGIT YEAR, NO CONVERSION NEEDED,      *
002500*                    SEE LOG REQ 99-0114                         *
002600*    2004-06-22 CMK  ADDED MKT-RESOLVE-DATE REDEFINES FOR        *
002700*                    CENTURY/YEAR/MONTH/DAY EDIT ON RUN-REPORT   *
002800******************************************************************
002900 01  MARKET-REC.
003000     05  MKT-ID                  PIC X(12).
003100     05  MKT-TITLE               PIC X(40).
003200     05  MKT-STATUS              PIC X(1).
003300         88  MKT-ACTIVE          VALUE "A".
003400         88  MKT-RESOLVED        VALUE "R".
003500     05  MKT-OUTCOME             PIC X(1).
003600         88  MKT-OUTCOME-YES     VALUE "Y".
003700         88  MKT-OUTCOME-NO      VALUE "N".
003800         88  MKT-OUTCOME-OPEN    VALUE " ".
003900     05  MKT-YES-PRICE           PIC S9(1)V99.
004000     05  MKT-NO-PRICE            PIC S9(1)V99.
004100     05  MKT-TOTAL-VOLUME        PIC S9(9)V99.
004200     05  MKT-RESOLVE-DATE        PIC 9(8).
004300*        ALTERNATE VIEW OF MKT-RESOLVE-DATE FOR REPORT EDITING.  *
004400     05  MKT-RESOLVE-DATE-X REDEFINES MKT-RESOLVE-DATE.
004500         10  MKT-RSLV-CCYY       PIC 9(4).
004600         10  MKT-RSLV-MM         PIC 9(2).
004700         10  MKT-RSLV-DD         PIC 9(2).
004800     05  FILLER                  PIC X(24).
004900******************************************************************
