000100******************************************************************
000200*    (c) 2009 BILLPRO SOFTWARE SERVICES, INC. ALL RIGHTS RESERVED.*
000300*                                                                *
000400*    THIS IS UNPUBLISHED PROPRIETARY                             *
000500*    SOURCE CODE OF BILLPRO SOFTWARE SERVICES, INC.              *
000600*    THE COPYRIGHT NOTICE ABOVE DOES NOT                         *
000700*    EVIDENCE ANY ACTUAL OR INTENDED                             *
000800*    PUBLICATION OF SUCH SOURCE CODE.                            *
000900*                                                                *
001000* #ident "@(#) copylib/PLAYMKT/USRREC.cpy  $Revision: 1.1 $"     *
001100******************************************************************
001200*                                                                *
001300*    USRREC  -  USER MASTER RECORD                               *
001400*                                                                *
001500*    ONE ENTRY PER REGISTERED PLAYER OF THE TOKEN EXCHANGE.      *
001600*    KEYED BY USR-ID, MASTER IS KEPT IN ASCENDING USR-ID         *
001700*    SEQUENCE ON THE USERS FILE.  RECORD IS FIXED LENGTH 80.     *
001800*                                                                *
001900*    MAINTENANCE HISTORY                                        *
002000*    ------------------------------------------------------     *
002100*    1989-11-06 RTD  ORIGINAL COPYBOOK FOR TOKEN EXCHANGE BATCH  *
002200*    1991-02-19 RTD  ADDED USR-ADMIN-FLAG FOR POOL-BET LOCK/     *
002300*                    RESOLVE/UNDO AUTHORITY CHECKING             *
002400*    1994-07-28 CMK  DOCUMENTED SIGN CONVENTION ON USR-TOKEN-BAL *
002500*                    AFTER ACCT-REC 1994 BALANCE-SIGN FINDING    *
002600*    1999-03-11 PJH  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD  *
002700*                    NO CHANGE REQUIRED, SEE LOG REQ 99-0114     *
002800*    2003-09-02 CMK  ADDED REDEFINES FOR TELLER-SCREEN BALANCE   *
002900*                    EDIT (DSPLY-TOKEN-BAL) PER REQ 03-0612      *
003000******************************************************************
003100 01  USER-REC.
003200     05  USR-ID                  PIC X(12).
003300     05  USR-NAME                PIC X(30).
003400     05  USR-EMAIL               PIC X(25).
003500     05  USR-TOKEN-BAL           PIC S9(9)V99.
003600*        USR-TOKEN-BAL REDEFINED FOR UNSIGNED DISPLAY ON THE     *
003700*        PORTFOLIO AND LEADERBOARD PRINT LINES (REQ 03-0612).    *
003800     05  USR-TOKEN-BAL-ED REDEFINES USR-TOKEN-BAL.
003900         10  USR-BAL-DOLLARS     PIC 9(9).
004000         10  USR-BAL-CENTS       PIC 99.
004100     05  USR-ADMIN-FLAG          PIC X(1).
004200         88  USR-IS-ADMIN        VALUE "Y".
004300         88  USR-NOT-ADMIN       VALUE "N".
004400     05  FILLER                  PIC X(1).
004500******************************************************************
